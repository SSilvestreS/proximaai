000100       IDENTIFICATION                            DIVISION.
000200       PROGRAM-ID.    PPSUTIL.
000300       AUTHOR.        W S CORDEIRO.
000400       INSTALLATION.  ENTERPRISE SYSTEMS DIVISION.
000500       DATE-WRITTEN.  07/12/91.
000600       DATE-COMPILED.
000700       SECURITY.      NON-CONFIDENTIAL.
000800      *=================================================================
000900      *  PROGRAM     : PPSUTIL
001000      *  PROGRAMMER  : W S CORDEIRO
001100      *  ANALYST     : I SANCHES
001200      *  INSTALLATION: ENTERPRISE SYSTEMS DIVISION
001300      *  WRITTEN     : 07/12/1991
001400      *-----------------------------------------------------------------
001500      *  PURPOSE.....: GENERAL PURPOSE ANALYTIC MATH LIBRARY FOR THE
001600      *                PORTFOLIO SCORING BATCH.  ONE ENTRY POINT, FIVE
001700      *                FUNCTIONS SELECTED BY LNK-FUNCTION -
001800      *                K = KEYWORD SENTIMENT OF FREE TEXT
001900      *                S = COSINE SIMILARITY OF TWO SCORE VECTORS
002000      *                M = MOVING AVERAGE TREND OF A TIME SERIES
002100      *                G = GREEDY BEST-FIT RESOURCE ALLOCATION
002200      *                R = TIME-ESTIMATE ACCURACY RATIO (SHARED BY
002300      *                    PPSDLAY AND PPSSENT SO THE FORMULA LIVES
002400      *                    IN ONE PLACE)
002500      *-----------------------------------------------------------------
002600      *  CALLED BY...: PPSBATCH, PPSDLAY, PPSSENT
002700      *=================================================================
002800      *                       MAINTENANCE LOG
002900      *-----------------------------------------------------------------
003000      *  DATE     INIT REQUEST   DESCRIPTION
003100      *  -------- ---- --------- ------------------------------------
003200      *  07/12/91 WSC  PPS-0041  ORIGINAL - KEYWORD SENTIMENT AND
003300      *                          COSINE SIMILARITY FUNCTIONS ONLY
003400      *  02/08/93 WSC  PPS-0046  ADDED MOVING AVERAGE TREND FUNCTION
003500      *  04/03/94 LKM  PPS-0055  ADDED GREEDY ALLOCATION FUNCTION
003600      *  01/14/95 LKM  PPS-0056  ADDED SHARED TIME ACCURACY RATIO,
003700      *                          CALLED NOW FROM PPSDLAY AND PPSSENT
003800      *  11/02/98 TJP  PPS-0083  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
003900      *  06/19/01 TJP  PPS-0099  CLAMPED SIMILARITY RESULT TO 0 THRU 1
004000      *  08/30/04 DWC  PPS-0113  STANDARDIZED RETURN CODE ON BAD INPUT
004100      *  05/06/05 DWC  PPS-0121  WIDENED LNK-RATIO-PREDICTED/ACTUAL TO
004200      *                          PIC 9(03) - 2-DIGIT SLOT WAS TOO SMALL
004300      *                          FOR PPSSENT'S 3-DIGIT HOUR FIELDS
004400      *=================================================================
004500       ENVIRONMENT                               DIVISION.
004600      *-----------------------------------------------------------------
004700       CONFIGURATION                             SECTION.
004800      *-----------------------------------------------------------------
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM.
005100      *=================================================================
005200       DATA                                      DIVISION.
005300      *-----------------------------------------------------------------
005400       WORKING-STORAGE                           SECTION.
005500      *-----------------------------------------------------------------
005600      *    ==== POSITIVE AND NEGATIVE KEYWORD TABLES ====
005700      *-----------------------------------------------------------------
005800       01  WRK-POS-WORDS.
005900           05  FILLER       PIC X(12) VALUE 'EXCELLENT   '.
006000           05  FILLER       PIC X(12) VALUE 'GREAT       '.
006100           05  FILLER       PIC X(12) VALUE 'GOOD        '.
006200           05  FILLER       PIC X(12) VALUE 'AMAZING     '.
006300           05  FILLER       PIC X(12) VALUE 'WONDERFUL   '.
006400           05  FILLER       PIC X(12) VALUE 'PERFECT     '.
006500           05  FILLER       PIC X(12) VALUE 'FANTASTIC   '.
006600           05  FILLER       PIC X(12) VALUE 'OUTSTANDING '.
006700           05  FILLER       PIC X(12) VALUE 'SUPERB      '.
006800           05  FILLER       PIC X(12) VALUE 'BRILLIANT   '.
006900           05  FILLER       PIC X(12) VALUE 'SUCCESS     '.
007000           05  FILLER       PIC X(12) VALUE 'COMPLETE    '.
007100           05  FILLER       PIC X(12) VALUE 'DONE        '.
007200           05  FILLER       PIC X(12) VALUE 'FINISHED    '.
007300           05  FILLER       PIC X(12) VALUE 'ACHIEVED    '.
007400       01  WRK-POS-WORDS-R  REDEFINES WRK-POS-WORDS
007500                                      OCCURS 15 TIMES.
007600           05  WRK-POS-WORD           PIC X(12).
007700       01  WRK-POS-WEIGHTS.
007800           05  FILLER PIC S9  VALUE +2.
007900           05  FILLER PIC S9  VALUE +2.
008000           05  FILLER PIC S9  VALUE +1.
008100           05  FILLER PIC S9  VALUE +2.
008200           05  FILLER PIC S9  VALUE +2.
008300           05  FILLER PIC S9  VALUE +2.
008400           05  FILLER PIC S9  VALUE +2.
008500           05  FILLER PIC S9  VALUE +2.
008600           05  FILLER PIC S9  VALUE +2.
008700           05  FILLER PIC S9  VALUE +2.
008800           05  FILLER PIC S9  VALUE +1.
008900           05  FILLER PIC S9  VALUE +1.
009000           05  FILLER PIC S9  VALUE +1.
009100           05  FILLER PIC S9  VALUE +1.
009200           05  FILLER PIC S9  VALUE +1.
009300       01  WRK-POS-WEIGHTS-R REDEFINES WRK-POS-WEIGHTS
009400                                       OCCURS 15 TIMES.
009500           05  WRK-POS-WEIGHT         PIC S9.
009600       01  WRK-NEG-WORDS.
009700           05  FILLER       PIC X(14) VALUE 'TERRIBLE      '.
009800           05  FILLER       PIC X(14) VALUE 'AWFUL         '.
009900           05  FILLER       PIC X(14) VALUE 'BAD           '.
010000           05  FILLER       PIC X(14) VALUE 'HORRIBLE      '.
010100           05  FILLER       PIC X(14) VALUE 'DISAPPOINTING '.
010200           05  FILLER       PIC X(14) VALUE 'FAILED        '.
010300           05  FILLER       PIC X(14) VALUE 'BROKEN        '.
010400           05  FILLER       PIC X(14) VALUE 'ERROR         '.
010500           05  FILLER       PIC X(14) VALUE 'PROBLEM       '.
010600           05  FILLER       PIC X(14) VALUE 'ISSUE         '.
010700           05  FILLER       PIC X(14) VALUE 'DELAY         '.
010800           05  FILLER       PIC X(14) VALUE 'LATE          '.
010900           05  FILLER       PIC X(14) VALUE 'OVERDUE       '.
011000           05  FILLER       PIC X(14) VALUE 'STUCK         '.
011100           05  FILLER       PIC X(14) VALUE 'BLOCKED       '.
011200       01  WRK-NEG-WORDS-R  REDEFINES WRK-NEG-WORDS
011300                                      OCCURS 15 TIMES.
011400           05  WRK-NEG-WORD           PIC X(14).
011500       01  WRK-NEG-WEIGHTS.
011600           05  FILLER PIC S9  VALUE -2.
011700           05  FILLER PIC S9  VALUE -2.
011800           05  FILLER PIC S9  VALUE -1.
011900           05  FILLER PIC S9  VALUE -2.
012000           05  FILLER PIC S9  VALUE -2.
012100           05  FILLER PIC S9  VALUE -2.
012200           05  FILLER PIC S9  VALUE -1.
012300           05  FILLER PIC S9  VALUE -1.
012400           05  FILLER PIC S9  VALUE -1.
012500           05  FILLER PIC S9  VALUE -1.
012600           05  FILLER PIC S9  VALUE -1.
012700           05  FILLER PIC S9  VALUE -1.
012800           05  FILLER PIC S9  VALUE -2.
012900           05  FILLER PIC S9  VALUE -1.
013000           05  FILLER PIC S9  VALUE -1.
013100       01  WRK-NEG-WEIGHTS-R REDEFINES WRK-NEG-WEIGHTS
013200                                       OCCURS 15 TIMES.
013300           05  WRK-NEG-WEIGHT         PIC S9.
013400      *-----------------------------------------------------------------
013500      *    ==== WORK AREA FOR THE WORD SCAN (FUNCTION K) ====
013600      *-----------------------------------------------------------------
013700       01  WRK-SCAN-WORD              PIC X(14) VALUE SPACES.
013800       01  WRK-SUM-WEIGHT             PIC S9(04)     COMP-3 VALUE 0.
013900       01  WRK-MATCH-COUNT            PIC 9(04)      COMP-3 VALUE 0.
014000       77  WRK-SCAN-IX                PIC 9(04)      COMP   VALUE 0.
014100       77  WRK-TABLE-IX               PIC 9(04)      COMP   VALUE 0.
014200      *-----------------------------------------------------------------
014300      *    ==== WORK AREA FOR COSINE SIMILARITY (FUNCTION S) ====
014400      *-----------------------------------------------------------------
014500       01  WRK-DOT-PRODUCT            PIC S9(06)V9(08) COMP-3 VALUE 0.
014600       01  WRK-NORM-A                 PIC S9(06)V9(08) COMP-3 VALUE 0.
014700       01  WRK-NORM-B                 PIC S9(06)V9(08) COMP-3 VALUE 0.
014800       01  WRK-NORM-PRODUCT           PIC S9(06)V9(08) COMP-3 VALUE 0.
014900      *-----------------------------------------------------------------
015000      *    ==== WORK AREA FOR TREND AND GREEDY ALLOCATION ====
015100      *-----------------------------------------------------------------
015200       01  WRK-SUM-RECENT             PIC S9(06)V9(04) COMP-3 VALUE 0.
015300       01  WRK-SUM-PREVIOUS           PIC S9(06)V9(04) COMP-3 VALUE 0.
015400       01  WRK-MEAN-RECENT            PIC S9(06)V9(04) COMP-3 VALUE 0.
015500       01  WRK-MEAN-PREVIOUS          PIC S9(06)V9(04) COMP-3 VALUE 0.
015600       01  WRK-ALLOC-IX               PIC 9(04)      COMP   VALUE 0.
015700       01  WRK-BEST-IX                PIC 9(04)      COMP   VALUE 0.
015800       01  WRK-BEST-CAP               PIC S9(05)V99  COMP-3 VALUE 0.
015900       01  WRK-CAP-WORK.
016000           05  WRK-CAP-WORK-EL        PIC S9(05)V99  COMP-3
016100                                      OCCURS 10 TIMES.
016200      *-----------------------------------------------------------------
016300      *    ==== GENERAL PURPOSE SWITCHES ====
016400      *-----------------------------------------------------------------
016500       77  WRK-FOUND-SW               PIC X(01) VALUE 'N'.
016600           88  WORD-WAS-FOUND             VALUE 'Y'.
016700       01  WRK-EDIT-TEXT              PIC X(80) VALUE SPACES.
016800      *-----------------------------------------------------------------
016900       LINKAGE                                   SECTION.
017000      *-----------------------------------------------------------------
017100       01  LNK-UTIL-AREA.
017200           05  LNK-FUNCTION           PIC X(01).
017300               88  FUNCTION-KEYWORD       VALUE 'K'.
017400               88  FUNCTION-SIMILARITY    VALUE 'S'.
017500               88  FUNCTION-TREND         VALUE 'M'.
017600               88  FUNCTION-GREEDY        VALUE 'G'.
017700               88  FUNCTION-RATIO         VALUE 'R'.
017800           05  LNK-RETURN-CODE        PIC 9(02) COMP.
017900           05  LNK-TEXT               PIC X(80).
018000           05  LNK-RESULT-SCORE       PIC S9V9(04).
018100           05  LNK-VECTOR-A.
018200               10  LNK-VEC-A-EL       PIC S9V9(04) OCCURS 4 TIMES.
018300           05  LNK-VECTOR-B.
018400               10  LNK-VEC-B-EL       PIC S9V9(04) OCCURS 4 TIMES.
018500           05  LNK-SERIES-COUNT       PIC 9(02) COMP.
018600           05  LNK-WINDOW-SIZE        PIC 9(02) COMP.
018700           05  LNK-SERIES.
018800               10  LNK-SERIES-EL      PIC S9(03)V99 OCCURS 10 TIMES.
018900           05  LNK-TASK-COUNT         PIC 9(02) COMP.
019000           05  LNK-TASK-LOADS.
019100               10  LNK-TASK-LOAD      PIC 9(05)V99 OCCURS 10 TIMES.
019200           05  LNK-USER-COUNT         PIC 9(02) COMP.
019300           05  LNK-USER-CAPACITY.
019400               10  LNK-USER-CAP       PIC 9(05)V99 OCCURS 10 TIMES.
019500           05  LNK-UNALLOC-COUNT      PIC 9(02) COMP.
019600           05  LNK-RATIO-PREDICTED    PIC 9(03) COMP.
019700           05  LNK-RATIO-ACTUAL       PIC 9(03) COMP.
019800      *=================================================================
019900       PROCEDURE                                 DIVISION
020000                                                  USING LNK-UTIL-AREA.
020100      *-----------------------------------------------------------------
020200       0000-MAIN-LINE                            SECTION.
020300      *-----------------------------------------------------------------
020400           MOVE 0 TO LNK-RETURN-CODE
020500           MOVE 0 TO LNK-RESULT-SCORE.
020600
020700           EVALUATE TRUE
020800               WHEN FUNCTION-KEYWORD
020900                   PERFORM 0200-KEYWORD-SENTIMENT
021000               WHEN FUNCTION-SIMILARITY
021100                   PERFORM 0300-COSINE-SIMILARITY
021200               WHEN FUNCTION-TREND
021300                   PERFORM 0400-MOVING-AVERAGE-TREND
021400               WHEN FUNCTION-GREEDY
021500                   PERFORM 0500-GREEDY-ALLOCATION
021600               WHEN FUNCTION-RATIO
021700                   PERFORM 0600-TIME-ACCURACY-RATIO
021800               WHEN OTHER
021900                   MOVE 99 TO LNK-RETURN-CODE
022000           END-EVALUATE.
022100
022200           GOBACK.
022300      *-----------------------------------------------------------------
022400       0200-KEYWORD-SENTIMENT                    SECTION.
022500      *    SCORE = SUM(MATCHED WEIGHTS) / (2 * MATCHED COUNT), CLAMPED
022600      *    TO -1.00 THRU +1.00, 0 WHEN NO MATCHES OR EMPTY TEXT.
022700      *-----------------------------------------------------------------
022800           MOVE 0 TO WRK-SUM-WEIGHT
022900           MOVE 0 TO WRK-MATCH-COUNT.
023000
023100           MOVE FUNCTION UPPER-CASE(LNK-TEXT) TO WRK-EDIT-TEXT.
023200
023300           IF WRK-EDIT-TEXT EQUAL SPACES
023400               MOVE 0 TO LNK-RESULT-SCORE
023500           ELSE
023600               PERFORM 0210-SCAN-WORDS
023700               IF WRK-MATCH-COUNT GREATER 0
023800                   COMPUTE LNK-RESULT-SCORE ROUNDED =
023900                       WRK-SUM-WEIGHT / (2 * WRK-MATCH-COUNT)
024000                   IF LNK-RESULT-SCORE GREATER 1
024100                       MOVE 1 TO LNK-RESULT-SCORE
024200                   END-IF
024300                   IF LNK-RESULT-SCORE LESS -1
024400                       MOVE -1 TO LNK-RESULT-SCORE
024500                   END-IF
024600               ELSE
024700                   MOVE 0 TO LNK-RESULT-SCORE
024800               END-IF
024900           END-IF.
025000       0200-KEYWORD-SENTIMENT-EXIT.  EXIT.
025100      *-----------------------------------------------------------------
025200       0210-SCAN-WORDS                           SECTION.
025300      *    THIS SHOP'S COMPILER HAS NO TOKENIZER, SO EACH OF THE 30
025400      *    KEYWORDS IS TESTED AS A SUBSTRING OF THE UPPER-CASED TEXT -
025500      *    CLOSE ENOUGH FOR A 20-CHARACTER TASK TITLE.
025600      *-----------------------------------------------------------------
025700           MOVE 1 TO WRK-TABLE-IX.
025800           PERFORM 0212-SCAN-ONE-WORD-PAIR
025900                   UNTIL WRK-TABLE-IX GREATER 15.
026000       0210-SCAN-WORDS-EXIT.  EXIT.
026100      *-----------------------------------------------------------------
026200       0212-SCAN-ONE-WORD-PAIR                     SECTION.
026300      *-----------------------------------------------------------------
026400           IF WRK-EDIT-TEXT
026500                   (1:) = SPACES
026600               CONTINUE
026700           END-IF.
026800           IF WRK-POS-WORD(WRK-TABLE-IX) NOT EQUAL SPACES
026900               IF WRK-EDIT-TEXT(1:40) CONTAINS
027000                              WRK-POS-WORD(WRK-TABLE-IX)
027100                   ADD WRK-POS-WEIGHT(WRK-TABLE-IX)
027200                                         TO WRK-SUM-WEIGHT
027300                   ADD 1 TO WRK-MATCH-COUNT
027400               END-IF
027500           END-IF.
027600           IF WRK-NEG-WORD(WRK-TABLE-IX) NOT EQUAL SPACES
027700               IF WRK-EDIT-TEXT(1:40) CONTAINS
027800                              WRK-NEG-WORD(WRK-TABLE-IX)
027900                   ADD WRK-NEG-WEIGHT(WRK-TABLE-IX)
028000                                         TO WRK-SUM-WEIGHT
028100                   ADD 1 TO WRK-MATCH-COUNT
028200               END-IF
028300           END-IF.
028400           ADD 1 TO WRK-TABLE-IX.
028500       0212-SCAN-ONE-WORD-PAIR-EXIT.  EXIT.
028600      *-----------------------------------------------------------------
028700       0300-COSINE-SIMILARITY                    SECTION.
028800      *-----------------------------------------------------------------
028900           MOVE 0 TO WRK-DOT-PRODUCT WRK-NORM-A WRK-NORM-B.
029000
029100           MOVE 1 TO WRK-TABLE-IX.
029200           PERFORM 0310-ACCUM-VECTOR-TERMS
029300                   UNTIL WRK-TABLE-IX GREATER 4.
029400
029500           COMPUTE WRK-NORM-PRODUCT =
029600               FUNCTION SQRT(WRK-NORM-A) * FUNCTION SQRT(WRK-NORM-B).
029700
029800           IF WRK-NORM-PRODUCT EQUAL 0
029900               MOVE 0 TO LNK-RESULT-SCORE
030000           ELSE
030100               COMPUTE LNK-RESULT-SCORE ROUNDED =
030200                   WRK-DOT-PRODUCT / WRK-NORM-PRODUCT
030300               IF LNK-RESULT-SCORE LESS 0
030400                   MOVE 0 TO LNK-RESULT-SCORE
030500               END-IF
030600               IF LNK-RESULT-SCORE GREATER 1
030700                   MOVE 1 TO LNK-RESULT-SCORE
030800               END-IF
030900           END-IF.
031000       0300-COSINE-SIMILARITY-EXIT.  EXIT.
031100      *-----------------------------------------------------------------
031200       0310-ACCUM-VECTOR-TERMS                     SECTION.
031300      *-----------------------------------------------------------------
031400           COMPUTE WRK-DOT-PRODUCT = WRK-DOT-PRODUCT +
031500               (LNK-VEC-A-EL(WRK-TABLE-IX) *
031600                LNK-VEC-B-EL(WRK-TABLE-IX)).
031700           COMPUTE WRK-NORM-A = WRK-NORM-A +
031800               (LNK-VEC-A-EL(WRK-TABLE-IX) *
031900                LNK-VEC-A-EL(WRK-TABLE-IX)).
032000           COMPUTE WRK-NORM-B = WRK-NORM-B +
032100               (LNK-VEC-B-EL(WRK-TABLE-IX) *
032200                LNK-VEC-B-EL(WRK-TABLE-IX)).
032300           ADD 1 TO WRK-TABLE-IX.
032400       0310-ACCUM-VECTOR-TERMS-EXIT.  EXIT.
032500      *-----------------------------------------------------------------
032600       0400-MOVING-AVERAGE-TREND                 SECTION.
032700      *-----------------------------------------------------------------
032800           MOVE 0 TO WRK-SUM-RECENT WRK-SUM-PREVIOUS LNK-RESULT-SCORE.
032900
033000           IF LNK-SERIES-COUNT LESS LNK-WINDOW-SIZE
033100               MOVE 0 TO LNK-RESULT-SCORE
033200           ELSE
033300               IF (LNK-SERIES-COUNT - LNK-WINDOW-SIZE) EQUAL 0
033400                   MOVE 0 TO LNK-RESULT-SCORE
033500               ELSE
033600                   COMPUTE WRK-TABLE-IX =
033700                       LNK-SERIES-COUNT - LNK-WINDOW-SIZE + 1
033800                   PERFORM 0412-SUM-RECENT-WINDOW
033900                           UNTIL WRK-TABLE-IX GREATER
034000                                 LNK-SERIES-COUNT
034100                   MOVE 1 TO WRK-TABLE-IX
034200                   PERFORM 0414-SUM-PREVIOUS-WINDOW
034300                           UNTIL WRK-TABLE-IX GREATER
034400                                 (LNK-SERIES-COUNT - LNK-WINDOW-SIZE)
034500                   COMPUTE WRK-MEAN-RECENT ROUNDED =
034600                       WRK-SUM-RECENT / LNK-WINDOW-SIZE
034700                   COMPUTE WRK-MEAN-PREVIOUS ROUNDED =
034800                       WRK-SUM-PREVIOUS /
034900                       (LNK-SERIES-COUNT - LNK-WINDOW-SIZE)
035000                   IF WRK-MEAN-PREVIOUS EQUAL 0
035100                       MOVE 0 TO LNK-RESULT-SCORE
035200                   ELSE
035300                       COMPUTE LNK-RESULT-SCORE ROUNDED =
035400                           (WRK-MEAN-RECENT - WRK-MEAN-PREVIOUS) /
035500                           WRK-MEAN-PREVIOUS
035600                   END-IF
035700               END-IF
035800           END-IF.
035900       0400-MOVING-AVERAGE-TREND-EXIT.  EXIT.
036000      *-----------------------------------------------------------------
036100       0412-SUM-RECENT-WINDOW                      SECTION.
036200      *-----------------------------------------------------------------
036300           ADD LNK-SERIES-EL(WRK-TABLE-IX)
036400                            TO WRK-SUM-RECENT.
036500           ADD 1 TO WRK-TABLE-IX.
036600       0412-SUM-RECENT-WINDOW-EXIT.  EXIT.
036700      *-----------------------------------------------------------------
036800       0414-SUM-PREVIOUS-WINDOW                    SECTION.
036900      *-----------------------------------------------------------------
037000           ADD LNK-SERIES-EL(WRK-TABLE-IX)
037100                            TO WRK-SUM-PREVIOUS.
037200           ADD 1 TO WRK-TABLE-IX.
037300       0414-SUM-PREVIOUS-WINDOW-EXIT.  EXIT.
037400      *-----------------------------------------------------------------
037500       0500-GREEDY-ALLOCATION                    SECTION.
037600      *    BEST-FIT GREEDY PASS - FOR EACH TASK LOAD, IN THE ORDER
037700      *    RECEIVED, TAKE THE SMALLEST REMAINING USER CAPACITY THAT
037800      *    STILL FITS; SHRINK IT; COUNT A MISS WHEN NONE FITS.
037900      *-----------------------------------------------------------------
038000           MOVE 0 TO LNK-UNALLOC-COUNT.
038100           MOVE 0 TO WRK-ALLOC-IX.
038200
038300           MOVE 1 TO WRK-TABLE-IX.
038400           PERFORM 0510-INIT-CAP-WORK-EL
038500                   UNTIL WRK-TABLE-IX GREATER LNK-USER-COUNT.
038600
038700           MOVE 1 TO WRK-ALLOC-IX.
038800           PERFORM 0520-ALLOCATE-ONE-TASK
038900                   UNTIL WRK-ALLOC-IX GREATER LNK-TASK-COUNT.
039000       0500-GREEDY-ALLOCATION-EXIT.  EXIT.
039100      *-----------------------------------------------------------------
039200       0510-INIT-CAP-WORK-EL                       SECTION.
039300      *-----------------------------------------------------------------
039400           MOVE LNK-USER-CAP(WRK-TABLE-IX)
039500                           TO WRK-CAP-WORK-EL(WRK-TABLE-IX).
039600           ADD 1 TO WRK-TABLE-IX.
039700       0510-INIT-CAP-WORK-EL-EXIT.  EXIT.
039800      *-----------------------------------------------------------------
039900       0520-ALLOCATE-ONE-TASK                      SECTION.
040000      *-----------------------------------------------------------------
040100           MOVE 0 TO WRK-BEST-IX.
040200           MOVE 99999.99 TO WRK-BEST-CAP.
040300           MOVE 1 TO WRK-TABLE-IX.
040400           PERFORM 0522-FIND-BEST-FIT-USER
040500                   UNTIL WRK-TABLE-IX GREATER LNK-USER-COUNT.
040600           IF WRK-BEST-IX EQUAL 0
040700               ADD 1 TO LNK-UNALLOC-COUNT
040800           ELSE
040900               SUBTRACT LNK-TASK-LOAD(WRK-ALLOC-IX) FROM
041000                        WRK-CAP-WORK-EL(WRK-BEST-IX)
041100           END-IF.
041200           ADD 1 TO WRK-ALLOC-IX.
041300       0520-ALLOCATE-ONE-TASK-EXIT.  EXIT.
041400      *-----------------------------------------------------------------
041500       0522-FIND-BEST-FIT-USER                     SECTION.
041600      *-----------------------------------------------------------------
041700           IF WRK-CAP-WORK-EL(WRK-TABLE-IX) NOT LESS
041800                    LNK-TASK-LOAD(WRK-ALLOC-IX)
041900               IF WRK-CAP-WORK-EL(WRK-TABLE-IX) LESS
042000                                      WRK-BEST-CAP
042100                   MOVE WRK-TABLE-IX TO WRK-BEST-IX
042200                   MOVE WRK-CAP-WORK-EL(WRK-TABLE-IX)
042300                                     TO WRK-BEST-CAP
042400               END-IF
042500           END-IF.
042600           ADD 1 TO WRK-TABLE-IX.
042700       0522-FIND-BEST-FIT-USER-EXIT.  EXIT.
042800      *-----------------------------------------------------------------
042900       0600-TIME-ACCURACY-RATIO                  SECTION.
043000      *    ACCURACY = 1 - ABS(P - A) / MAX(P,A), 0 WHEN BOTH ARE ZERO.
043100      *    SHARED BY PPSDLAY (PREDICTED VS ACTUAL DELAY DAYS) AND BY
043200      *    PPSSENT (ESTIMATED VS ACTUAL HOURS).
043300      *-----------------------------------------------------------------
043400           IF LNK-RATIO-PREDICTED EQUAL 0 AND LNK-RATIO-ACTUAL EQUAL 0
043500               MOVE 0 TO LNK-RESULT-SCORE
043600           ELSE
043700               IF LNK-RATIO-PREDICTED GREATER LNK-RATIO-ACTUAL
043800                   COMPUTE LNK-RESULT-SCORE ROUNDED = 1 -
043900                      ((LNK-RATIO-PREDICTED - LNK-RATIO-ACTUAL) /
044000                        LNK-RATIO-PREDICTED)
044100               ELSE
044200                   COMPUTE LNK-RESULT-SCORE ROUNDED = 1 -
044300                      ((LNK-RATIO-ACTUAL - LNK-RATIO-PREDICTED) /
044400                        LNK-RATIO-ACTUAL)
044500               END-IF
044600           END-IF.
044700       0600-TIME-ACCURACY-RATIO-EXIT.  EXIT.
