000100      *===============================================================
000200      *  COPYBOOK.....: RECOREC
000300      *  DESCRIPTION..: ALLOCATION RECOMMENDATION OUTPUT RECORD, ONE
000400      *                 PER CANDIDATE USER EVALUATED FOR AN UNASSIGNED
000500      *                 TASK.  WRITTEN BY PPSBATCH AFTER CALLING THE
000600      *                 PPSALOC SCORING MODULE FOR EACH USER ON THE
000700      *                 IN-MEMORY TABLE.
000800      *  RECORD LENGTH.: 060
000900      *  MAINTENANCE LOG
001000      *  DATE     INIT REQUEST   DESCRIPTION
001100      *  -------- ---- --------- ------------------------------------
001200      *  09/22/88 RGH  PPS-0016  ORIGINAL LAYOUT FOR PORTFOLIO BATCH
001300      *  01/14/94 LKM  PPS-0053  ADDED BEST-FLAG FOR TOP CANDIDATE
001400      *  05/06/05 DWC  PPS-0122  FILLER WAS X(17), RECORD RAN 59 BYTES -
001500      *                          WIDENED TO X(18) TO FOOT TO 060
001600      *===============================================================
001700       01  REG-RECOMMEND.
001800           05  REG-REC-TASK-ID        PIC 9(06).
001900           05  REG-REC-USER-ID        PIC 9(04).
002000           05  REG-REC-SCORE          PIC 9V9(04).
002100           05  REG-REC-SKILL-PCT      PIC 9(03)V99.
002200           05  REG-REC-AVAIL-SCORE    PIC 9V9(04).
002300           05  REG-REC-WORKLOAD-SCORE PIC 9V9(04).
002400           05  REG-REC-EXPER-SCORE    PIC 9V9(04).
002500           05  REG-REC-CONFIDENCE     PIC X(06).
002600               88  REC-CONF-LOW            VALUE 'LOW   '.
002700               88  REC-CONF-MEDIUM         VALUE 'MEDIUM'.
002800               88  REC-CONF-HIGH           VALUE 'HIGH  '.
002900           05  REG-REC-BEST-FLAG      PIC X(01).
003000               88  REC-BEST-YES            VALUE 'Y'.
003100               88  REC-BEST-NO             VALUE 'N'.
003200           05  REG-REC-SCORE-R REDEFINES REG-REC-SCORE.
003300               10  REG-REC-SCR-WHOLE  PIC 9.
003400               10  REG-REC-SCR-DEC    PIC 9(04).
003500           05  FILLER                 PIC X(18).
