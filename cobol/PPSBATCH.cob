000100       IDENTIFICATION                            DIVISION.
000200       PROGRAM-ID.    PPSBATCH.
000300       AUTHOR.        W S CORDEIRO.
000400       INSTALLATION.  ENTERPRISE SYSTEMS DIVISION.
000500       DATE-WRITTEN.  04/03/91.
000600       DATE-COMPILED.
000700       SECURITY.      NON-CONFIDENTIAL.
000800      *=================================================================
000900      *  PROGRAM     : PPSBATCH
001000      *  PROGRAMMER  : W S CORDEIRO
001100      *  ANALYST     : I SANCHES
001200      *  INSTALLATION: ENTERPRISE SYSTEMS DIVISION
001300      *  WRITTEN     : 04/03/1991
001400      *-----------------------------------------------------------------
001500      *  PURPOSE.....: NIGHTLY PROJECT PORTFOLIO BATCH.  LOADS THE USER
001600      *                TABLE, READS THE TASK FILE IN PROJECT-ID/TASK-ID
001700      *                ORDER, SCORES EACH TASK FOR DELAY RISK, STAFFING
001800      *                RECOMMENDATION AND SENTIMENT, ROLLS THE RESULTS
001900      *                UP AT EACH PROJECT-ID BREAK INTO THE TEAM MOOD/
002000      *                STRESS FIGURES AND THE PORTFOLIO SUMMARY REPORT.
002100      *-----------------------------------------------------------------
002200      *  FILES.......:               I/O:                 INCLUDE/BOOK:
002300      *                RUNPARM       INPUT                RUNPMREC
002400      *                TASKS         INPUT                TASKREC
002500      *                USERS         INPUT                USERREC
002600      *                PREDICTS      OUTPUT               PREDREC
002700      *                RECOMMEND     OUTPUT               RECOREC
002800      *                SENTIMNT      OUTPUT               SENTREC
002900      *                RPTFILE       OUTPUT               (IN-LINE)
003000      *-----------------------------------------------------------------
003100      *  CALLS.......: PPSUSER, PPSDLAY, PPSSCORE, PPSALOC, PPSSENT,
003200      *                PPSTEAM, PPSUTIL
003300      *=================================================================
003400      *                       MAINTENANCE LOG
003500      *-----------------------------------------------------------------
003600      *  DATE     INIT REQUEST   DESCRIPTION
003700      *  -------- ---- --------- ------------------------------------
003800      *  04/03/91 WSC  PPS-0041  ORIGINAL DELIVERY - READS TASKS, CALLS
003900      *                          PPSDLAY, WRITES PREDICTS ONLY
004000      *  09/10/91 WSC  PPS-0043  ADDED RUNPARM FILE FOR THE BUSINESS
004100      *                          DATE USED BY THE OVERDUE TEST
004200      *  09/22/91 WSC  PPS-0044  ADDED PREDICTION-ACCURACY CALL BACK TO
004300      *                          PPSDLAY FUNCTION X FOR DONE TASKS
004400      *  09/22/88 RGH  PPS-0017  ADDED USER TABLE LOAD STEP, CALLS
004500      *                          PPSUSER FUNCTION O PER ROW AS LOADED
004600      *  01/14/94 LKM  PPS-0055  ADDED RECOMMEND FILE, USER TABLE NOW
004700      *                          SEARCHED BY PPSALOC FOR EVERY USER ON
004800      *                          EACH UNASSIGNED TASK, BEST-FLAG SET ON
004900      *                          THE TOP COMPOSITE SCORE
005000      *  01/20/94 LKM  PPS-0056  USER TABLE NOW LOADED WITH AN ASCENDING
005100      *                          KEY SO THE ASSIGNEE CROSS-CHECK CAN USE
005200      *                          A BINARY SEARCH INSTEAD OF A SCAN
005300      *  02/25/94 TJP  PPS-0058  ADDED PROJECT-ID CONTROL BREAK, CALLS
005400      *                          PPSTEAM AND WRITES SENTIMNT AND THE
005500      *                          FIRST CUT OF THE SUMMARY REPORT
005600      *  04/03/91 LKM  PPS-0060  ADDED FUNCTION A USER-ANOMALY CALL TO
005700      *                          PPSUSER AFTER THE TABLE LOAD COMPLETES
005800      *  01/14/95 LKM  PPS-0064  TASK SENTIMENT CROSS-CHECKED AGAINST
005900      *                          PPSUTIL FUNCTION K, MISMATCHES LOGGED
006000      *                          TO THE CONSOLE FOR THE QA DESK
006100      *  09/19/96 TJP  PPS-0069  FOLDED PPSSCORE FUNCTIONS T AND P INTO
006200      *                          THE PER-TASK AND PER-BREAK STEPS
006300      *  06/19/01 TJP  PPS-0099  ADDED PROGRESS-% AND COMPLETION RATE TO
006400      *                          THE DETAIL LINE, GRAND TOTAL LINE ADDED
006500      *  11/02/98 TJP  PPS-0085  Y2K REVIEW - RUN-DATE AND DUE-DATE BOTH
006600      *                          CONFIRMED CCYYMMDD, NO CHANGE REQUIRED
006700      *  08/30/04 DWC  PPS-0115  STANDARD FILE-STATUS ABEND HANDLING,
006800      *                          ADDED THE CLOSING TREND/SIMILARITY AND
006900      *                          GREEDY-ALLOCATION STATISTICS DISPLAY
007000      *=================================================================
007100       ENVIRONMENT                               DIVISION.
007200      *-----------------------------------------------------------------
007300       CONFIGURATION                             SECTION.
007400      *-----------------------------------------------------------------
007500       SPECIAL-NAMES.
007600           C01 IS TOP-OF-FORM.
007700      *-----------------------------------------------------------------
007800       INPUT-OUTPUT                              SECTION.
007900      *-----------------------------------------------------------------
008000       FILE-CONTROL.
008100           SELECT RUNPARM                        ASSIGN TO RUNPARM
008200                   FILE STATUS              IS FS-RUNPARM.
008300           SELECT TASKS                          ASSIGN TO TASKS
008400                   FILE STATUS              IS FS-TASKS.
008500           SELECT USERS                          ASSIGN TO USERS
008600                   FILE STATUS              IS FS-USERS.
008700           SELECT PREDICTS                       ASSIGN TO PREDICTS
008800                   FILE STATUS              IS FS-PREDICTS.
008900           SELECT RECOMMEND                      ASSIGN TO RECOMMEND
009000                   FILE STATUS              IS FS-RECOMMEND.
009100           SELECT SENTIMNT                       ASSIGN TO SENTIMNT
009200                   FILE STATUS              IS FS-SENTIMNT.
009300           SELECT RPTFILE                        ASSIGN TO RPTFILE
009400                   FILE STATUS              IS FS-RPTFILE.
009500      *=================================================================
009600       DATA                                      DIVISION.
009700      *-----------------------------------------------------------------
009800       FILE                                      SECTION.
009900      *-----------------------------------------------------------------
010000      *     INPUT - RUN PARAMETER (BUSINESS DATE)       LRECL = 008
010100      *-----------------------------------------------------------------
010200       FD  RUNPARM.
010300       COPY RUNPMREC.
010400      *-----------------------------------------------------------------
010500      *     INPUT - TASK MASTER                         LRECL = 080
010600      *-----------------------------------------------------------------
010700       FD  TASKS.
010800       COPY TASKREC.
010900      *-----------------------------------------------------------------
011000      *     INPUT - USER MASTER                         LRECL = 040
011100      *-----------------------------------------------------------------
011200       FD  USERS.
011300       COPY USERREC.
011400      *-----------------------------------------------------------------
011500      *     OUTPUT - DELAY PREDICTIONS, ONE PER TASK     LRECL = 060
011600      *-----------------------------------------------------------------
011700       FD  PREDICTS.
011800       COPY PREDREC.
011900      *-----------------------------------------------------------------
012000      *     OUTPUT - ALLOCATION RECOMMENDATIONS          LRECL = 060
012100      *-----------------------------------------------------------------
012200       FD  RECOMMEND.
012300       COPY RECOREC.
012400      *-----------------------------------------------------------------
012500      *     OUTPUT - PROJECT SENTIMENT, ONE PER BREAK    LRECL = 080
012600      *-----------------------------------------------------------------
012700       FD  SENTIMNT.
012800       COPY SENTREC.
012900      *-----------------------------------------------------------------
013000      *     OUTPUT - PORTFOLIO SUMMARY PRINT LISTING     LRECL = 132
013100      *-----------------------------------------------------------------
013200       FD  RPTFILE.
013300       01  REG-RPTLINE                PIC X(132).
013400      *-----------------------------------------------------------------
013500       WORKING-STORAGE                           SECTION.
013600      *-----------------------------------------------------------------
013700      *    ==== FILE STATUS BYTES ====
013800      *-----------------------------------------------------------------
013900       77  FS-RUNPARM                 PIC 9(02).
014000       77  FS-TASKS                   PIC 9(02).
014100       77  FS-USERS                   PIC 9(02).
014200       77  FS-PREDICTS                PIC 9(02).
014300       77  FS-RECOMMEND               PIC 9(02).
014400       77  FS-SENTIMNT                PIC 9(02).
014500       77  FS-RPTFILE                 PIC 9(02).
014600      *-----------------------------------------------------------------
014700      *    ==== RUN CONTROL SWITCHES ====
014800      *-----------------------------------------------------------------
014900       01  WRK-TASKS-EOF-SW           PIC X(01)   VALUE 'N'.
015000           88  TASKS-AT-EOF               VALUE 'Y'.
015100       01  WRK-FIRST-TASK-SW          PIC X(01)   VALUE 'Y'.
015200           88  FIRST-TASK-YES             VALUE 'Y'.
015300       01  WRK-OVERDUE-SW             PIC X(01)   VALUE 'N'.
015400           88  TASK-IS-OVERDUE            VALUE 'Y'.
015500      *-----------------------------------------------------------------
015600      *    ==== BUSINESS DATE, ALTERNATE CCYY/MM/DD VIEW (REDEF 1) ====
015700      *-----------------------------------------------------------------
015800       01  WRK-RUN-DATE               PIC 9(08)   VALUE 0.
015900       01  WRK-RUN-DATE-R  REDEFINES  WRK-RUN-DATE.
016000           05  WRK-RUN-CCYY           PIC 9(04).
016100           05  WRK-RUN-MM             PIC 9(02).
016200           05  WRK-RUN-DD             PIC 9(02).
016300       01  WRK-RUN-PSEUDO-DAYS        PIC S9(07)  COMP-3 VALUE 0.
016400       01  WRK-DUE-PSEUDO-DAYS        PIC S9(07)  COMP-3 VALUE 0.
016500       01  WRK-DUE-DAYS-AWAY          PIC S9(05)  COMP   VALUE 0.
016600      *-----------------------------------------------------------------
016700      *    ==== IN-MEMORY USER TABLE, LOADED FROM USERS AT START-UP ====
016800      *    OCCURS 10 - THE SHOP'S STANDING LIMIT ON AN IN-MEMORY ROSTER,
016900      *    THE SAME LIMIT CARRIED BY PPSUTIL AND PPSUSER'S LINKAGE AREAS
017000      *-----------------------------------------------------------------
017100       01  TBL-USER-TABLE.
017200           05  TBL-USER-ENTRY             OCCURS 10 TIMES
017300                                           ASCENDING KEY IS TBL-USER-ID
017400                                           INDEXED BY TBL-USER-IX.
017500               10  TBL-USER-ID            PIC 9(04).
017600               10  TBL-USER-NAME          PIC X(15).
017700               10  TBL-USER-ACTIVE-TASKS  PIC 9(02).
017800               10  TBL-USER-PENDING-TASKS PIC 9(02).
017900               10  TBL-USER-EST-HRS-ACTV  PIC 9(03).
018000               10  TBL-USER-EXPER-YEARS   PIC 9(02).
018100               10  TBL-USER-WORKLOAD-PCT  PIC 9V99.
018200               10  TBL-USER-OVERLOAD-SW   PIC X(01).
018300                   88  TBL-USER-IS-OVERLOADED  VALUE 'Y'.
018400               10  TBL-USER-DONE-BY-TYPE  PIC 9(03)
018500                                          OCCURS 6 TIMES.
018600               10  TBL-USER-ESTACT-SUM    PIC S9(05)V9(04) COMP-3.
018700               10  TBL-USER-ESTACT-CNT    PIC 9(03) COMP.
018800       77  WRK-USER-COUNT             PIC 9(02) COMP  VALUE 0.
018900       77  WRK-TYPE-IX                PIC 9(02) COMP  VALUE 0.
019000       77  WRK-CAND-IX                PIC 9(02) COMP  VALUE 0.
019100       77  WRK-BEST-CAND-IX           PIC 9(02) COMP  VALUE 0.
019200      *-----------------------------------------------------------------
019300      *    ==== CANDIDATE TABLE FOR ONE UNASSIGNED TASK'S RECOMMEND ====
019400      *-----------------------------------------------------------------
019500       01  WRK-CAND-TABLE.
019600           05  WRK-CAND-ENTRY             OCCURS 10 TIMES.
019700               10  WRK-CAND-USER-ID       PIC 9(04).
019800               10  WRK-CAND-SCORE         PIC S9V9(04).
019900               10  WRK-CAND-SKILL-PCT     PIC 9(03)V99.
020000               10  WRK-CAND-AVAIL-SCORE   PIC S9V9(04).
020100               10  WRK-CAND-WORKLD-SCORE  PIC S9V9(04).
020200               10  WRK-CAND-EXPER-SCORE   PIC S9V9(04).
020300               10  WRK-CAND-CONFID-LEVEL  PIC X(08).
020400               10  WRK-CAND-FIT-SCORE     PIC S9(04)V9(04).
020500      *-----------------------------------------------------------------
020600      *    ==== DISTINCT ASSIGNEE LIST FOR THE CURRENT PROJECT ====
020700      *-----------------------------------------------------------------
020800       01  WRK-TEAM-IX                PIC 9(02) COMP  VALUE 0.
020900       01  WRK-TEAM-IDS.
021000           05  WRK-TEAM-ID-EL             OCCURS 10 TIMES PIC 9(04).
021100       01  WRK-FOUND-SW               PIC X(01)   VALUE 'N'.
021200           88  ID-WAS-FOUND               VALUE 'Y'.
021300      *-----------------------------------------------------------------
021400      *    ==== CONTROL-BREAK SAVE FIELD, ALTERNATE HI/LO VIEW (#2) ====
021500      *-----------------------------------------------------------------
021600       01  WRK-SAVE-PROJECT-ID        PIC 9(04)   VALUE 0.
021700       01  WRK-PROJECT-ID-R REDEFINES WRK-SAVE-PROJECT-ID.
021800           05  WRK-PROJ-ID-HI         PIC 9(02).
021900           05  WRK-PROJ-ID-LO         PIC 9(02).
022000       01  WRK-PROJ-ID-ALPHA          PIC X(06)   VALUE SPACES.
022100      *-----------------------------------------------------------------
022200      *    ==== PER-PROJECT ACCUMULATORS, RESET AT EACH BREAK ====
022300      *-----------------------------------------------------------------
022400       01  WRK-PROJ-TOTAL-TASKS       PIC 9(04) COMP  VALUE 0.
022500       01  WRK-PROJ-DONE-TASKS        PIC 9(04) COMP  VALUE 0.
022600       01  WRK-PROJ-OVERDUE-TASKS     PIC 9(04) COMP  VALUE 0.
022700       01  WRK-PROJ-HIPRI-TASKS       PIC 9(04) COMP  VALUE 0.
022800       01  WRK-PROJ-DEPEND-TASKS      PIC 9(04) COMP  VALUE 0.
022900       01  WRK-PROJ-INPROG-TASKS      PIC 9(04) COMP  VALUE 0.
023000       01  WRK-PROJ-PENDING-TASKS     PIC 9(04) COMP  VALUE 0.
023100       01  WRK-PROJ-OVERLOAD-USERS    PIC 9(04) COMP  VALUE 0.
023200       01  WRK-PROJ-TEAM-SIZE         PIC 9(04) COMP  VALUE 0.
023300       01  WRK-PROJ-COMPL-CNT         PIC 9(04) COMP  VALUE 0.
023400       01  WRK-PROJ-SENTIMENT-SUM     PIC S9(04)V9(04) COMP-3 VALUE 0.
023500       01  WRK-PROJ-ESTACT-SUM        PIC S9(06)V9(04) COMP-3 VALUE 0.
023600       01  WRK-PROJ-DURATION-SUM      PIC 9(07)V99     COMP-3 VALUE 0.
023700       01  WRK-PROJ-PRIORITY-SUM      PIC 9(07)        COMP-3 VALUE 0.
023800      *-----------------------------------------------------------------
023900      *    ==== WHOLE-RUN GRAND TOTALS, ROLLED UP AT EACH BREAK ====
024000      *-----------------------------------------------------------------
024100       01  WRK-GRAND-TASKS            PIC 9(06) COMP  VALUE 0.
024200       01  WRK-GRAND-DONE-TASKS       PIC 9(06) COMP  VALUE 0.
024300       01  WRK-GRAND-OVERDUE-TASKS    PIC 9(06) COMP  VALUE 0.
024400       01  WRK-GRAND-PROJECTS         PIC 9(04) COMP  VALUE 0.
024500       01  WRK-GRAND-ALERTS           PIC 9(04) COMP  VALUE 0.
024600       01  WRK-GRAND-RECO-TASKS       PIC 9(06) COMP  VALUE 0.
024700       01  WRK-GRAND-RECO-HIGH        PIC 9(06) COMP  VALUE 0.
024800       01  WRK-GRAND-PROGRESS-PCT     PIC 9(03)V99 COMP-3 VALUE 0.
024900       01  WRK-GRAND-PROGRESS-R REDEFINES WRK-GRAND-PROGRESS-PCT.
025000           05  WRK-GPRG-WHOLE         PIC 9(03).
025100           05  WRK-GPRG-DECIMAL       PIC 9(02).
025200       01  WRK-ACCURACY-SUM           PIC S9(06)V9(04) COMP-3 VALUE 0.
025300       01  WRK-ACCURACY-CNT           PIC 9(06) COMP   VALUE 0.
025400       01  WRK-ACCURACY-AVG           PIC S9V9(04) COMP-3 VALUE 0.
025500       01  WRK-ACCURACY-AVG-R REDEFINES WRK-ACCURACY-AVG.
025600           05  WRK-ACCAVG-SIGN        PIC S9.
025700           05  WRK-ACCAVG-DECIMAL     PIC 9(04).
025800      *-----------------------------------------------------------------
025900      *    ==== GENERAL WORK FIELDS ====
026000      *-----------------------------------------------------------------
026100       01  WRK-RATIO                  PIC S9V9(04) COMP-3 VALUE 0.
026200       01  WRK-KEYWORD-SCORE          PIC S9V9(04) COMP-3 VALUE 0.
026300       01  WRK-TREND-SERIES.
026400           05  WRK-TREND-EL               OCCURS 10 TIMES PIC S9(03)V99.
026500       01  WRK-TREND-COUNT            PIC 9(02) COMP  VALUE 0.
026600       01  WRK-TREND-RESULT           PIC S9V9(04) COMP-3 VALUE 0.
026700       01  WRK-RPT-LINE-COUNT         PIC 9(03) COMP  VALUE 0.
026800       01  WRK-RPT-PAGE-NO            PIC 9(03) COMP-3 VALUE 1.
026900      *-----------------------------------------------------------------
027000      *    ==== CLOSING STATISTICS (GREEDY ALLOCATION / SIMILARITY) ====
027100      *-----------------------------------------------------------------
027200       01  WRK-UNASSN-COUNT           PIC 9(02) COMP  VALUE 0.
027300       01  WRK-UNASSN-LOADS.
027400           05  WRK-UNASSN-LOAD-EL         OCCURS 10 TIMES PIC 9(05)V99.
027500       01  WRK-REMAIN-CAPACITY.
027600           05  WRK-REMAIN-CAP-EL          OCCURS 10 TIMES PIC 9(05)V99.
027700       01  WRK-TREND-WINDOW           PIC 9(02) COMP  VALUE 3.
027800      *-----------------------------------------------------------------
027900      *    ==== LINKAGE MIRROR - PPSUTIL SHARED MATH LIBRARY ====
028000      *-----------------------------------------------------------------
028100       01  WRK-UTIL-LINK.
028200           05  WRK-UTIL-FUNCTION          PIC X(01).
028300           05  WRK-UTIL-RETURN-CODE       PIC 9(02) COMP.
028400           05  WRK-UTIL-TEXT              PIC X(80).
028500           05  WRK-UTIL-RESULT-SCORE      PIC S9V9(04).
028600           05  WRK-UTIL-VECTOR-A.
028700               10  WRK-UTIL-VEC-A-EL      PIC S9V9(04) OCCURS 4.
028800           05  WRK-UTIL-VECTOR-B.
028900               10  WRK-UTIL-VEC-B-EL      PIC S9V9(04) OCCURS 4.
029000           05  WRK-UTIL-SERIES-COUNT      PIC 9(02) COMP.
029100           05  WRK-UTIL-WINDOW-SIZE       PIC 9(02) COMP.
029200           05  WRK-UTIL-SERIES.
029300               10  WRK-UTIL-SERIES-EL     PIC S9(03)V99 OCCURS 10.
029400           05  WRK-UTIL-TASK-COUNT        PIC 9(02) COMP.
029500           05  WRK-UTIL-TASK-LOADS.
029600               10  WRK-UTIL-TASK-LOAD-EL  PIC 9(05)V99 OCCURS 10.
029700           05  WRK-UTIL-USER-COUNT        PIC 9(02) COMP.
029800           05  WRK-UTIL-USER-CAPACITY.
029900               10  WRK-UTIL-USER-CAP-EL   PIC 9(05)V99 OCCURS 10.
030000           05  WRK-UTIL-UNALLOC-COUNT     PIC 9(02) COMP.
030100           05  WRK-UTIL-RATIO-PREDICTED   PIC 9(04)V99.
030200           05  WRK-UTIL-RATIO-ACTUAL      PIC 9(04)V99.
030300           05  WRK-UTIL-FILLER            PIC X(04).
030400      *-----------------------------------------------------------------
030500      *    ==== LINKAGE MIRROR - PPSDLAY DELAY PREDICTION MODULE ====
030600      *-----------------------------------------------------------------
030700       01  WRK-DLAY-LINK.
030800           05  WRK-DLAY-FUNCTION          PIC X(01).
030900           05  WRK-DLAY-RETURN-CODE       PIC 9(02) COMP.
031000           05  WRK-DLAY-TASK-ID           PIC X(06).
031100           05  WRK-DLAY-EST-HOURS         PIC 9(04)V99.
031200           05  WRK-DLAY-ACT-HOURS         PIC 9(04)V99.
031300           05  WRK-DLAY-PRIORITY          PIC X(02).
031400           05  WRK-DLAY-HAS-DEPEND        PIC X(01).
031500           05  WRK-DLAY-STATUS            PIC X(02).
031600           05  WRK-DLAY-COMPLEXITY        PIC S9V9(04).
031700           05  WRK-DLAY-EXPERIENCE        PIC S9V9(04).
031800           05  WRK-DLAY-DEPENDENCY        PIC S9V9(04).
031900           05  WRK-DLAY-AVAILABILITY      PIC S9V9(04).
032000           05  WRK-DLAY-WEIGHTED-SCORE    PIC S9V9(04).
032100           05  WRK-DLAY-DELAY-DAYS        PIC 9(02).
032200           05  WRK-DLAY-CONFIDENCE        PIC S9V9(04).
032300           05  WRK-DLAY-RISK-LEVEL        PIC X(08).
032400           05  WRK-DLAY-ALERT-FLAG        PIC X(01).
032500           05  WRK-DLAY-ACCURACY          PIC S9V9(04).
032600           05  WRK-DLAY-FILLER            PIC X(04).
032700      *-----------------------------------------------------------------
032800      *    ==== LINKAGE MIRROR - PPSSCORE TASK SCORING MODULE ====
032900      *-----------------------------------------------------------------
033000       01  WRK-SCORE-LINK.
033100           05  WRK-SCORE-FUNCTION         PIC X(01).
033200           05  WRK-SCORE-RETURN-CODE      PIC 9(02) COMP.
033300           05  WRK-SCORE-TASK-TYPE        PIC X(02).
033400           05  WRK-SCORE-PRIORITY         PIC X(02).
033500           05  WRK-SCORE-STATUS           PIC X(02).
033600           05  WRK-SCORE-ASSIGNEE-ID      PIC 9(04).
033700           05  WRK-SCORE-DUE-DAYS-AWAY    PIC S9(04) COMP.
033800           05  WRK-SCORE-OVERDUE-SW       PIC X(01).
033900           05  WRK-SCORE-DESC-WORDS       PIC 9(03).
034000           05  WRK-SCORE-EST-HOURS        PIC 9(04)V99.
034100           05  WRK-SCORE-TEAM-SIZE        PIC 9(03) COMP.
034200           05  WRK-SCORE-DURATION-HOURS   PIC 9(04)V99.
034300           05  WRK-SCORE-PRIORITY-SCORE   PIC 9(03).
034400           05  WRK-SCORE-DEADLINE-DAYS    PIC S9(03) COMP.
034500           05  WRK-SCORE-PROJ-TOTAL       PIC 9(04) COMP.
034600           05  WRK-SCORE-PROJ-OVERDUE     PIC 9(04) COMP.
034700           05  WRK-SCORE-PROJ-OVRLD-USRS  PIC 9(04) COMP.
034800           05  WRK-SCORE-PROJ-TEAM-SIZE   PIC 9(04) COMP.
034900           05  WRK-SCORE-PROJ-ESTACT-SUM  PIC S9(06)V9(04).
035000           05  WRK-SCORE-PROJ-COMPL-CNT   PIC 9(04) COMP.
035100           05  WRK-SCORE-DELAY-RISK-PCT   PIC 9(03)V99.
035200           05  WRK-SCORE-OVRLD-RISK-PCT   PIC 9(03)V99.
035300           05  WRK-SCORE-ESTIM-RISK-PCT   PIC 9(03)V99.
035400           05  WRK-SCORE-SIMILAR-DONE     PIC 9(03) COMP.
035500           05  WRK-SCORE-FIT-ACTIVE-TASKS PIC 9(03) COMP.
035600           05  WRK-SCORE-FIT-ESTACT-SUM   PIC S9(05)V9(04).
035700           05  WRK-SCORE-FIT-ESTACT-CNT   PIC 9(03) COMP.
035800           05  WRK-SCORE-ASSIGNEE-FIT-SCORE
035900                                          PIC S9(04)V9(04).
036000           05  WRK-SCORE-FILLER           PIC X(04).
036100      *-----------------------------------------------------------------
036200      *    ==== LINKAGE MIRROR - PPSALOC ALLOCATION SCORING MODULE ====
036300      *-----------------------------------------------------------------
036400       01  WRK-ALOC-LINK.
036500           05  WRK-ALOC-RETURN-CODE       PIC 9(02) COMP.
036600           05  WRK-ALOC-TASK-ID           PIC X(06).
036700           05  WRK-ALOC-TASK-TYPE         PIC X(02).
036800           05  WRK-ALOC-USER-ID           PIC 9(04).
036900           05  WRK-ALOC-USER-EXPER-YEARS  PIC 9(02).
037000           05  WRK-ALOC-USER-WORKLOAD     PIC 9V99.
037100           05  WRK-ALOC-SKILL-SCORE       PIC S9V9(04).
037200           05  WRK-ALOC-AVAIL-SCORE       PIC S9V9(04).
037300           05  WRK-ALOC-WORKLOAD-SCORE    PIC S9V9(04).
037400           05  WRK-ALOC-EXPER-SCORE       PIC S9V9(04).
037500           05  WRK-ALOC-COMPOSITE-SCORE   PIC S9V9(04).
037600           05  WRK-ALOC-SKILL-PCT         PIC 9(03)V99.
037700           05  WRK-ALOC-CONFID-LEVEL      PIC X(08).
037800           05  WRK-ALOC-BEST-FLAG         PIC X(01).
037900           05  WRK-ALOC-FILLER            PIC X(04).
038000      *-----------------------------------------------------------------
038100      *    ==== LINKAGE MIRROR - PPSSENT PER-TASK SENTIMENT MODULE ====
038200      *-----------------------------------------------------------------
038300       01  WRK-SENT-LINK.
038400           05  WRK-SENT-RETURN-CODE       PIC 9(02) COMP.
038500           05  WRK-SENT-TASK-ID           PIC X(06).
038600           05  WRK-SENT-STATUS            PIC X(02).
038700           05  WRK-SENT-PRIORITY          PIC X(02).
038800           05  WRK-SENT-OVERDUE-SW        PIC X(01).
038900           05  WRK-SENT-EST-HOURS         PIC 9(04)V99.
039000           05  WRK-SENT-ACT-HOURS         PIC 9(04)V99.
039100           05  WRK-SENT-TASK-SCORE        PIC S9V9(04).
039200           05  WRK-SENT-FILLER            PIC X(04).
039300      *-----------------------------------------------------------------
039400      *    ==== LINKAGE MIRROR - PPSTEAM PROJECT ROLL-UP MODULE ====
039500      *-----------------------------------------------------------------
039600       01  WRK-TEAM-LINK.
039700           05  WRK-TEAM-RETURN-CODE       PIC 9(02) COMP.
039800           05  WRK-TEAM-PROJECT-ID        PIC X(06).
039900           05  WRK-TEAM-TOTAL-TASKS       PIC 9(04) COMP.
040000           05  WRK-TEAM-DONE-TASKS        PIC 9(04) COMP.
040100           05  WRK-TEAM-OVERDUE-TASKS     PIC 9(04) COMP.
040200           05  WRK-TEAM-HIPRI-TASKS       PIC 9(04) COMP.
040300           05  WRK-TEAM-DEPEND-TASKS      PIC 9(04) COMP.
040400           05  WRK-TEAM-INPROG-TASKS      PIC 9(04) COMP.
040500           05  WRK-TEAM-PENDING-TASKS     PIC 9(04) COMP.
040600           05  WRK-TEAM-SENTIMENT-SUM     PIC S9(04)V9(04).
040700           05  WRK-TEAM-SENTIMENT-SCORE   PIC S9V9(04).
040800           05  WRK-TEAM-MOOD              PIC X(09).
040900           05  WRK-TEAM-STRESS-LEVEL      PIC X(08).
041000           05  WRK-TEAM-BURNOUT-RISK      PIC X(06).
041100           05  WRK-TEAM-CONFID-LEVEL      PIC X(06).
041200           05  WRK-TEAM-SATISFACTION      PIC S9V9(04).
041300           05  WRK-TEAM-MOTIVATION        PIC S9V9(04).
041400           05  WRK-TEAM-ALERT-FLAG        PIC X(01).
041500           05  WRK-TEAM-ALERT-SEVERITY    PIC X(08).
041600           05  WRK-TEAM-PROGRESS-PCT      PIC 9(03)V99.
041700           05  WRK-TEAM-COMPLETION-RATE   PIC S9V9(04).
041800           05  WRK-TEAM-FILLER            PIC X(04).
041900      *-----------------------------------------------------------------
042000      *    ==== LINKAGE MIRROR - PPSUSER USER TABLE UTILITY MODULE ====
042100      *-----------------------------------------------------------------
042200       01  WRK-USER-LINK.
042300           05  WRK-USERL-FUNCTION         PIC X(01).
042400           05  WRK-USERL-RETURN-CODE      PIC 9(02) COMP.
042500           05  WRK-USERL-ACTIVE-TASKS     PIC 9(02).
042600           05  WRK-USERL-PENDING-TASKS    PIC 9(02).
042700           05  WRK-USERL-EST-HRS-ACTIVE   PIC 9(03).
042800           05  WRK-USERL-OVERLOADED       PIC X(01).
042900           05  WRK-USERL-HIST-COUNT       PIC 9(02) COMP.
043000           05  WRK-USERL-WORKLOAD-VALUES.
043100               10  WRK-USERL-WORKLOAD-EL  PIC 9V99   OCCURS 10 TIMES.
043200           05  WRK-USERL-MEAN-OUT         PIC 9V9(04).
043300           05  WRK-USERL-STDEV-OUT        PIC 9V9(04).
043400           05  WRK-USERL-ANOMALY-FLAGS.
043500               10  WRK-USERL-ANOMALY-EL   PIC X(01)  OCCURS 10 TIMES.
043600           05  WRK-USERL-FILLER           PIC X(04).
043700      *-----------------------------------------------------------------
043800      *    ==== FATAL ERROR WORK AREA, IN-LINE HOUSE MESSAGE STYLE ====
043900      *-----------------------------------------------------------------
044000       01  WRK-ERR-PROGRAM            PIC X(09)   VALUE 'PPSBATCH'.
044100       01  WRK-ERR-DESCRIPTION        PIC X(30)   VALUE SPACES.
044200       01  WRK-ERR-STATUS             PIC 9(02)   VALUE 0.
044300       01  WRK-ERR-PARAGRAPH          PIC X(20)   VALUE SPACES.
044400       01  WRK-ERR-FILE               PIC X(10)   VALUE SPACES.
044500      *-----------------------------------------------------------------
044600      *    ==== PRINT LINES - PORTFOLIO SUMMARY REPORT (RPTFILE) ====
044700      *-----------------------------------------------------------------
044800       01  WRK-RPT-HDR1.
044900           05  FILLER                 PIC X(01)   VALUE SPACE.
045000           05  FILLER                 PIC X(40)
045100                   VALUE 'PROJECT PORTFOLIO SUMMARY'.
045200           05  FILLER                 PIC X(10)   VALUE 'RUN DATE'.
045300           05  HDR1-RUN-DATE          PIC 9999/99/99.
045400           05  FILLER                 PIC X(08)   VALUE 'PAGE'.
045500           05  HDR1-PAGE-NO           PIC ZZ9.
045600           05  FILLER                 PIC X(58)   VALUE SPACES.
045700       01  WRK-RPT-HDR2.
045800           05  FILLER                 PIC X(01)   VALUE SPACE.
045900           05  FILLER                 PIC X(08)   VALUE 'PROJECT'.
046000           05  FILLER                 PIC X(07)   VALUE 'TOTAL'.
046100           05  FILLER                 PIC X(08)   VALUE 'DONE'.
046200           05  FILLER                 PIC X(08)   VALUE 'INPROG'.
046300           05  FILLER                 PIC X(09)   VALUE 'PENDING'.
046400           05  FILLER                 PIC X(09)   VALUE 'OVERDUE'.
046500           05  FILLER                 PIC X(13)   VALUE 'HI-PRI-PEND'.
046600           05  FILLER                 PIC X(08)   VALUE 'DEPEND'.
046700           05  FILLER                 PIC X(12)   VALUE 'PROGRESS-%'.
046800           05  FILLER                 PIC X(10)   VALUE 'MOOD'.
046900           05  FILLER                 PIC X(09)   VALUE 'STRESS'.
047000           05  FILLER                 PIC X(08)   VALUE 'ALERT'.
047100           05  FILLER                 PIC X(06)   VALUE SPACES.
047200       01  WRK-RPT-BLANK              PIC X(132)  VALUE SPACES.
047300       01  WRK-RPT-DETAIL.
047400           05  FILLER                 PIC X(01)   VALUE SPACE.
047500           05  DTL-PROJECT-ID         PIC Z(03)9.
047600           05  FILLER                 PIC X(04)   VALUE SPACES.
047700           05  DTL-TOTAL-TASKS        PIC ZZZ9.
047800           05  FILLER                 PIC X(03)   VALUE SPACES.
047900           05  DTL-DONE-TASKS         PIC ZZZ9.
048000           05  FILLER                 PIC X(04)   VALUE SPACES.
048100           05  DTL-INPROG-TASKS       PIC ZZZ9.
048200           05  FILLER                 PIC X(05)   VALUE SPACES.
048300           05  DTL-PENDING-TASKS      PIC ZZZ9.
048400           05  FILLER                 PIC X(05)   VALUE SPACES.
048500           05  DTL-OVERDUE-TASKS      PIC ZZZ9.
048600           05  FILLER                 PIC X(07)   VALUE SPACES.
048700           05  DTL-HIPRI-TASKS        PIC ZZZ9.
048800           05  FILLER                 PIC X(06)   VALUE SPACES.
048900           05  DTL-DEPEND-TASKS       PIC ZZZ9.
049000           05  FILLER                 PIC X(04)   VALUE SPACES.
049100           05  DTL-PROGRESS-PCT       PIC ZZ9.99.
049200           05  FILLER                 PIC X(03)   VALUE SPACES.
049300           05  DTL-MOOD               PIC X(09).
049400           05  FILLER                 PIC X(02)   VALUE SPACES.
049500           05  DTL-STRESS             PIC X(08).
049600           05  FILLER                 PIC X(02)   VALUE SPACES.
049700           05  DTL-ALERT              PIC X(08).
049800           05  FILLER                 PIC X(05)   VALUE SPACES.
049900       01  WRK-RPT-TOTAL.
050000           05  FILLER                 PIC X(01)   VALUE SPACE.
050100           05  FILLER                 PIC X(11)   VALUE 'GRAND TOTAL'.
050200           05  TOT-TOTAL-TASKS        PIC ZZZZZ9.
050300           05  FILLER                 PIC X(03)   VALUE SPACES.
050400           05  TOT-DONE-TASKS         PIC ZZZZZ9.
050500           05  FILLER                 PIC X(02)   VALUE 'DN'.
050600           05  FILLER                 PIC X(04)   VALUE SPACES.
050700           05  TOT-OVERDUE-TASKS      PIC ZZZZZ9.
050800           05  FILLER                 PIC X(02)   VALUE 'OD'.
050900           05  FILLER                 PIC X(04)   VALUE SPACES.
051000           05  TOT-PROJECTS           PIC ZZZ9.
051100           05  FILLER                 PIC X(03)   VALUE 'PRJ'.
051200           05  FILLER                 PIC X(04)   VALUE SPACES.
051300           05  TOT-ALERTS             PIC ZZZ9.
051400           05  FILLER                 PIC X(03)   VALUE 'ALT'.
051500           05  FILLER                 PIC X(04)   VALUE SPACES.
051600           05  TOT-PROGRESS-PCT       PIC ZZ9.99.
051700           05  FILLER                 PIC X(01)   VALUE '%'.
051800           05  FILLER                 PIC X(36)   VALUE SPACES.
051900      *=================================================================
052000       LINKAGE                                   SECTION.
052100      *    (PPSBATCH IS THE TOP OF THE RUN - NO LINKAGE AREA REQUIRED)
052200      *=================================================================
052300       PROCEDURE                                 DIVISION.
052400      *-----------------------------------------------------------------
052500       0000-PRINCIPAL.
052600           PERFORM 0100-INITIALIZE.
052700           PERFORM 0200-LOAD-USERS.
052800           PERFORM 0300-PRIME-TASKS.
052900           PERFORM 0350-PROCESS-TASKS UNTIL TASKS-AT-EOF.
053000           PERFORM 0900-FINALIZE.
053100           GOBACK.
053200      *-----------------------------------------------------------------
053300       0100-INITIALIZE SECTION.
053400           OPEN INPUT  RUNPARM.
053500           PERFORM 0161-TEST-STATUS-RUNPARM.
053600           OPEN INPUT  TASKS.
053700           PERFORM 0162-TEST-STATUS-TASKS.
053800           OPEN INPUT  USERS.
053900           PERFORM 0163-TEST-STATUS-USERS.
054000           OPEN OUTPUT PREDICTS.
054100           PERFORM 0164-TEST-STATUS-PREDICTS.
054200           OPEN OUTPUT RECOMMEND.
054300           PERFORM 0165-TEST-STATUS-RECOMMEND.
054400           OPEN OUTPUT SENTIMNT.
054500           PERFORM 0166-TEST-STATUS-SENTIMNT.
054600           OPEN OUTPUT RPTFILE.
054700           PERFORM 0167-TEST-STATUS-RPTFILE.
054800           READ RUNPARM.
054900           PERFORM 0161-TEST-STATUS-RUNPARM.
055000           MOVE REG-RUN-DATE          TO WRK-RUN-DATE.
055100           COMPUTE WRK-RUN-PSEUDO-DAYS = (WRK-RUN-CCYY * 360)
055200                   + (WRK-RUN-MM * 30) + WRK-RUN-DD.
055300       0100-INITIALIZE-EXIT.  EXIT.
055400      *-----------------------------------------------------------------
055500       0161-TEST-STATUS-RUNPARM SECTION.
055600           IF FS-RUNPARM NOT EQUAL 00
055700               MOVE 'RUNPARM I/O ERROR'   TO WRK-ERR-DESCRIPTION
055800               MOVE FS-RUNPARM            TO WRK-ERR-STATUS
055900               MOVE '0161-TEST-STATUS-RUNPARM' TO WRK-ERR-PARAGRAPH
056000               MOVE 'RUNPARM'             TO WRK-ERR-FILE
056100               PERFORM 9999-FATAL-ERROR
056200           END-IF.
056300       0161-TEST-STATUS-RUNPARM-EXIT.  EXIT.
056400      *-----------------------------------------------------------------
056500       0162-TEST-STATUS-TASKS SECTION.
056600           IF FS-TASKS NOT EQUAL 00 AND FS-TASKS NOT EQUAL 10
056700               MOVE 'TASKS I/O ERROR'     TO WRK-ERR-DESCRIPTION
056800               MOVE FS-TASKS              TO WRK-ERR-STATUS
056900               MOVE '0162-TEST-STATUS-TASKS'   TO WRK-ERR-PARAGRAPH
057000               MOVE 'TASKS'               TO WRK-ERR-FILE
057100               PERFORM 9999-FATAL-ERROR
057200           END-IF.
057300       0162-TEST-STATUS-TASKS-EXIT.  EXIT.
057400      *-----------------------------------------------------------------
057500       0163-TEST-STATUS-USERS SECTION.
057600           IF FS-USERS NOT EQUAL 00 AND FS-USERS NOT EQUAL 10
057700               MOVE 'USERS I/O ERROR'     TO WRK-ERR-DESCRIPTION
057800               MOVE FS-USERS              TO WRK-ERR-STATUS
057900               MOVE '0163-TEST-STATUS-USERS'   TO WRK-ERR-PARAGRAPH
058000               MOVE 'USERS'               TO WRK-ERR-FILE
058100               PERFORM 9999-FATAL-ERROR
058200           END-IF.
058300       0163-TEST-STATUS-USERS-EXIT.  EXIT.
058400      *-----------------------------------------------------------------
058500       0164-TEST-STATUS-PREDICTS SECTION.
058600           IF FS-PREDICTS NOT EQUAL 00
058700               MOVE 'PREDICTS I/O ERROR'  TO WRK-ERR-DESCRIPTION
058800               MOVE FS-PREDICTS           TO WRK-ERR-STATUS
058900               MOVE '0164-TEST-STATUS-PREDICTS' TO WRK-ERR-PARAGRAPH
059000               MOVE 'PREDICTS'            TO WRK-ERR-FILE
059100               PERFORM 9999-FATAL-ERROR
059200           END-IF.
059300       0164-TEST-STATUS-PREDICTS-EXIT.  EXIT.
059400      *-----------------------------------------------------------------
059500       0165-TEST-STATUS-RECOMMEND SECTION.
059600           IF FS-RECOMMEND NOT EQUAL 00
059700               MOVE 'RECOMMEND I/O ERROR' TO WRK-ERR-DESCRIPTION
059800               MOVE FS-RECOMMEND          TO WRK-ERR-STATUS
059900               MOVE '0165-TEST-STATUS-RECOMMEND' TO WRK-ERR-PARAGRAPH
060000               MOVE 'RECOMMEND'           TO WRK-ERR-FILE
060100               PERFORM 9999-FATAL-ERROR
060200           END-IF.
060300       0165-TEST-STATUS-RECOMMEND-EXIT.  EXIT.
060400      *-----------------------------------------------------------------
060500       0166-TEST-STATUS-SENTIMNT SECTION.
060600           IF FS-SENTIMNT NOT EQUAL 00
060700               MOVE 'SENTIMNT I/O ERROR' TO WRK-ERR-DESCRIPTION
060800               MOVE FS-SENTIMNT          TO WRK-ERR-STATUS
060900               MOVE '0166-TEST-STATUS-SENTIMNT' TO WRK-ERR-PARAGRAPH
061000               MOVE 'SENTIMNT'           TO WRK-ERR-FILE
061100               PERFORM 9999-FATAL-ERROR
061200           END-IF.
061300       0166-TEST-STATUS-SENTIMNT-EXIT.  EXIT.
061400      *-----------------------------------------------------------------
061500       0167-TEST-STATUS-RPTFILE SECTION.
061600           IF FS-RPTFILE NOT EQUAL 00
061700               MOVE 'RPTFILE I/O ERROR'  TO WRK-ERR-DESCRIPTION
061800               MOVE FS-RPTFILE           TO WRK-ERR-STATUS
061900               MOVE '0167-TEST-STATUS-RPTFILE' TO WRK-ERR-PARAGRAPH
062000               MOVE 'RPTFILE'            TO WRK-ERR-FILE
062100               PERFORM 9999-FATAL-ERROR
062200           END-IF.
062300       0167-TEST-STATUS-RPTFILE-EXIT.  EXIT.
062400      *-----------------------------------------------------------------
062500      *    LOAD THE USER MASTER INTO TBL-USER-TABLE, ASCENDING BY ID,
062600      *    SO THE ASSIGNEE CROSS-CHECK CAN USE SEARCH ALL (PPS-0056)
062700      *-----------------------------------------------------------------
062800       0200-LOAD-USERS SECTION.
062900           READ USERS.
063000           PERFORM 0163-TEST-STATUS-USERS.
063100           PERFORM 0210-LOAD-ONE-USER UNTIL FS-USERS EQUAL 10.
063200           PERFORM 0220-CHECK-ANOMALIES.
063300       0200-LOAD-USERS-EXIT.  EXIT.
063400      *-----------------------------------------------------------------
063500       0210-LOAD-ONE-USER SECTION.
063600           ADD 1                      TO WRK-USER-COUNT.
063700           SET TBL-USER-IX            TO WRK-USER-COUNT.
063800           MOVE REG-USER-ID           TO TBL-USER-ID (TBL-USER-IX).
063900           MOVE REG-USER-NAME         TO TBL-USER-NAME (TBL-USER-IX).
064000           MOVE REG-ACTIVE-TASKS
064100                          TO TBL-USER-ACTIVE-TASKS (TBL-USER-IX).
064200           MOVE REG-PENDING-TASKS
064300                          TO TBL-USER-PENDING-TASKS (TBL-USER-IX).
064400           MOVE REG-EST-HOURS-ACTIVE
064500                          TO TBL-USER-EST-HRS-ACTV (TBL-USER-IX).
064600           MOVE REG-EXPERIENCE-YEARS
064700                          TO TBL-USER-EXPER-YEARS (TBL-USER-IX).
064800           MOVE REG-WORKLOAD-PCT
064900                          TO TBL-USER-WORKLOAD-PCT (TBL-USER-IX).
065000           MOVE 0 TO TBL-USER-DONE-BY-TYPE (TBL-USER-IX, 1)
065100                     TBL-USER-DONE-BY-TYPE (TBL-USER-IX, 2)
065200                     TBL-USER-DONE-BY-TYPE (TBL-USER-IX, 3)
065300                     TBL-USER-DONE-BY-TYPE (TBL-USER-IX, 4)
065400                     TBL-USER-DONE-BY-TYPE (TBL-USER-IX, 5)
065500                     TBL-USER-DONE-BY-TYPE (TBL-USER-IX, 6).
065600           MOVE 0 TO TBL-USER-ESTACT-SUM (TBL-USER-IX)
065700                     TBL-USER-ESTACT-CNT (TBL-USER-IX).
065800           MOVE 'O'                   TO WRK-USERL-FUNCTION.
065900           MOVE REG-ACTIVE-TASKS      TO WRK-USERL-ACTIVE-TASKS.
066000           MOVE REG-PENDING-TASKS     TO WRK-USERL-PENDING-TASKS.
066100           MOVE REG-EST-HOURS-ACTIVE  TO WRK-USERL-EST-HRS-ACTIVE.
066200           CALL 'PPSUSER' USING WRK-USER-LINK.
066300           MOVE WRK-USERL-OVERLOADED
066400                          TO TBL-USER-OVERLOAD-SW (TBL-USER-IX).
066500           MOVE REG-WORKLOAD-PCT
066600                          TO WRK-USERL-WORKLOAD-EL (WRK-USER-COUNT).
066700           READ USERS.
066800           PERFORM 0163-TEST-STATUS-USERS.
066900       0210-LOAD-ONE-USER-EXIT.  EXIT.
067000      *-----------------------------------------------------------------
067100       0220-CHECK-ANOMALIES SECTION.
067200           MOVE 'A'                   TO WRK-USERL-FUNCTION.
067300           MOVE WRK-USER-COUNT        TO WRK-USERL-HIST-COUNT.
067400           CALL 'PPSUSER' USING WRK-USER-LINK.
067500           PERFORM 0230-BUILD-CAPACITY.
067600       0220-CHECK-ANOMALIES-EXIT.  EXIT.
067700      *-----------------------------------------------------------------
067800      *    REMAINING WEEKLY CAPACITY PER USER, ASSUMING A 40 HOUR WEEK,
067900      *    FOR THE CLOSING GREEDY-ALLOCATION STATISTIC (PPS-0115)
068000      *-----------------------------------------------------------------
068100       0230-BUILD-CAPACITY SECTION.
068200           SET TBL-USER-IX            TO 1.
068300           PERFORM 0232-CALC-ONE-CAPACITY
068400                   UNTIL TBL-USER-IX GREATER WRK-USER-COUNT.
068500       0230-BUILD-CAPACITY-EXIT.  EXIT.
068600      *-----------------------------------------------------------------
068700       0232-CALC-ONE-CAPACITY SECTION.
068800           IF TBL-USER-EST-HRS-ACTV (TBL-USER-IX) LESS THAN 40
068900               COMPUTE WRK-REMAIN-CAP-EL (TBL-USER-IX) =
069000                   40 - TBL-USER-EST-HRS-ACTV (TBL-USER-IX)
069100           ELSE
069200               MOVE 0 TO WRK-REMAIN-CAP-EL (TBL-USER-IX)
069300           END-IF.
069400           SET TBL-USER-IX            UP BY 1.
069500       0232-CALC-ONE-CAPACITY-EXIT.  EXIT.
069600      *-----------------------------------------------------------------
069700       0300-PRIME-TASKS SECTION.
069800           PERFORM 0310-READ-TASKS.
069900           IF NOT TASKS-AT-EOF
070000               MOVE REG-PROJECT-ID    TO WRK-SAVE-PROJECT-ID
070100           END-IF.
070200       0300-PRIME-TASKS-EXIT.  EXIT.
070300      *-----------------------------------------------------------------
070400       0310-READ-TASKS SECTION.
070500           READ TASKS.
070600           PERFORM 0162-TEST-STATUS-TASKS.
070700           IF FS-TASKS EQUAL 10
070800               SET TASKS-AT-EOF       TO TRUE
070900           END-IF.
071000       0310-READ-TASKS-EXIT.  EXIT.
071100      *-----------------------------------------------------------------
071200      *    MAIN PROCESSING LOOP - ONE PASS PER TASK ALREADY IN HAND.
071300      *    THE BREAK COMPARE HAPPENS BEFORE THE CURRENT RECORD IS
071400      *    ACCUMULATED, THE NEXT READ IS THE LAST THING THE SECTION DOES
071500      *-----------------------------------------------------------------
071600       0350-PROCESS-TASKS SECTION.
071700           IF NOT FIRST-TASK-YES
071800               IF REG-PROJECT-ID NOT EQUAL WRK-SAVE-PROJECT-ID
071900                   PERFORM 0700-PROJECT-BREAK
072000                   MOVE REG-PROJECT-ID TO WRK-SAVE-PROJECT-ID
072100               END-IF
072200           END-IF.
072300           MOVE 'N'                   TO WRK-FIRST-TASK-SW.
072400           PERFORM 0360-CALC-OVERDUE.
072500           PERFORM 0400-SCORE-TASK.
072600           PERFORM 0470-TRACK-TEAM-SIZE.
072700           PERFORM 0480-UPDATE-ACCUMULATORS.
072800           IF REG-ASSIGNEE-ID EQUAL 0
072900               PERFORM 0500-RECOMMEND-TASK
073000           ELSE
073100               PERFORM 0515-VALIDATE-ASSIGNEE
073200           END-IF.
073300           PERFORM 0310-READ-TASKS.
073400       0350-PROCESS-TASKS-EXIT.  EXIT.
073500      *-----------------------------------------------------------------
073600      *    OVERDUE TEST IS A PLAIN DATE COMPARE - DUE-DATE ZERO MEANS
073700      *    NO DUE DATE SET, A DONE TASK IS NEVER OVERDUE (PPS-0081)
073800      *-----------------------------------------------------------------
073900       0360-CALC-OVERDUE SECTION.
074000           MOVE 'N'                   TO WRK-OVERDUE-SW.
074100           MOVE 0                     TO WRK-DUE-DAYS-AWAY.
074200           IF REG-DUE-DATE NOT EQUAL 0
074300               COMPUTE WRK-DUE-PSEUDO-DAYS =
074400                   (REG-DUE-CCYY * 360) + (REG-DUE-MM * 30) + REG-DUE-DD
074500               COMPUTE WRK-DUE-DAYS-AWAY =
074600                   WRK-DUE-PSEUDO-DAYS - WRK-RUN-PSEUDO-DAYS
074700               IF WRK-RUN-DATE GREATER REG-DUE-DATE AND NOT STATUS-DONE
074800                   SET TASK-IS-OVERDUE TO TRUE
074900               END-IF
075000           END-IF.
075100       0360-CALC-OVERDUE-EXIT.  EXIT.
075200      *-----------------------------------------------------------------
075300      *    CALL PPSDLAY FOR THE DELAY PREDICTION, THEN PPSSCORE FOR THE
075400      *    DURATION ESTIMATE AND PRIORITY SCORE (PPS-0069)
075500      *-----------------------------------------------------------------
075600       0400-SCORE-TASK SECTION.
075700           MOVE 'P'                   TO WRK-DLAY-FUNCTION.
075800           MOVE REG-TASK-ID           TO WRK-DLAY-TASK-ID.
075900           MOVE REG-EST-HOURS         TO WRK-DLAY-EST-HOURS.
076000           MOVE REG-ACT-HOURS         TO WRK-DLAY-ACT-HOURS.
076100           MOVE REG-PRIORITY          TO WRK-DLAY-PRIORITY.
076200           MOVE REG-HAS-DEPENDENCIES  TO WRK-DLAY-HAS-DEPEND.
076300           MOVE REG-STATUS            TO WRK-DLAY-STATUS.
076400           CALL 'PPSDLAY' USING WRK-DLAY-LINK.
076500           PERFORM 0420-WRITE-PREDICT.
076600           MOVE 'T'                   TO WRK-SCORE-FUNCTION.
076700           MOVE REG-TYPE              TO WRK-SCORE-TASK-TYPE.
076800           MOVE REG-PRIORITY          TO WRK-SCORE-PRIORITY.
076900           MOVE REG-STATUS            TO WRK-SCORE-STATUS.
077000           MOVE REG-ASSIGNEE-ID       TO WRK-SCORE-ASSIGNEE-ID.
077100           MOVE WRK-DUE-DAYS-AWAY     TO WRK-SCORE-DUE-DAYS-AWAY.
077200           MOVE WRK-OVERDUE-SW        TO WRK-SCORE-OVERDUE-SW.
077300           MOVE REG-DESC-WORDS        TO WRK-SCORE-DESC-WORDS.
077400           MOVE REG-EST-HOURS         TO WRK-SCORE-EST-HOURS.
077500           MOVE WRK-PROJ-TEAM-SIZE    TO WRK-SCORE-TEAM-SIZE.
077600           CALL 'PPSSCORE' USING WRK-SCORE-LINK.
077700           ADD WRK-SCORE-DURATION-HOURS  TO WRK-PROJ-DURATION-SUM.
077800           ADD WRK-SCORE-PRIORITY-SCORE  TO WRK-PROJ-PRIORITY-SUM.
077900           IF STATUS-DONE
078000               PERFORM 0430-SCORE-ACCURACY
078100           END-IF.
078200           PERFORM 0440-SCORE-SENTIMENT.
078300           PERFORM 0460-SCORE-UTILITY.
078400       0400-SCORE-TASK-EXIT.  EXIT.
078500      *-----------------------------------------------------------------
078600       0420-WRITE-PREDICT SECTION.
078700           MOVE REG-TASK-ID           TO REG-PRD-TASK-ID.
078800           MOVE WRK-DLAY-DELAY-DAYS   TO REG-PRD-DELAY-DAYS.
078900           MOVE WRK-DLAY-CONFIDENCE   TO REG-PRD-CONFIDENCE.
079000           MOVE WRK-DLAY-RISK-LEVEL   TO REG-PRD-RISK-LEVEL.
079100           MOVE WRK-DLAY-WEIGHTED-SCORE TO REG-PRD-WEIGHTED-SCORE.
079200           MOVE WRK-DLAY-ALERT-FLAG   TO REG-PRD-ALERT-FLAG.
079300           WRITE REG-PREDICT.
079400           PERFORM 0164-TEST-STATUS-PREDICTS.
079500       0420-WRITE-PREDICT-EXIT.  EXIT.
079600      *-----------------------------------------------------------------
079700      *    PREDICTION ACCURACY, DONE TASKS ONLY, BOTH HOURS PRESENT
079800      *-----------------------------------------------------------------
079900       0430-SCORE-ACCURACY SECTION.
080000           IF REG-EST-HOURS GREATER 0 AND REG-ACT-HOURS GREATER 0
080100               MOVE 'X'               TO WRK-DLAY-FUNCTION
080200               CALL 'PPSDLAY' USING WRK-DLAY-LINK
080300               ADD WRK-DLAY-ACCURACY  TO WRK-ACCURACY-SUM
080400               ADD 1                  TO WRK-ACCURACY-CNT
080500               COMPUTE WRK-RATIO = REG-EST-HOURS / REG-ACT-HOURS
080600               COMPUTE WRK-RATIO = 1 - WRK-RATIO
080700               IF WRK-RATIO LESS THAN 0
080800                   MULTIPLY WRK-RATIO BY -1 GIVING WRK-RATIO
080900               END-IF
081000               ADD WRK-RATIO          TO WRK-PROJ-ESTACT-SUM
081100               ADD 1                  TO WRK-PROJ-COMPL-CNT
081200           END-IF.
081300       0430-SCORE-ACCURACY-EXIT.  EXIT.
081400      *-----------------------------------------------------------------
081500       0440-SCORE-SENTIMENT SECTION.
081600           MOVE REG-TASK-ID           TO WRK-SENT-TASK-ID.
081700           MOVE REG-STATUS            TO WRK-SENT-STATUS.
081800           MOVE REG-PRIORITY          TO WRK-SENT-PRIORITY.
081900           MOVE WRK-OVERDUE-SW        TO WRK-SENT-OVERDUE-SW.
082000           MOVE REG-EST-HOURS         TO WRK-SENT-EST-HOURS.
082100           MOVE REG-ACT-HOURS         TO WRK-SENT-ACT-HOURS.
082200           CALL 'PPSSENT' USING WRK-SENT-LINK.
082300           ADD WRK-SENT-TASK-SCORE    TO WRK-PROJ-SENTIMENT-SUM.
082400       0440-SCORE-SENTIMENT-EXIT.  EXIT.
082500      *-----------------------------------------------------------------
082600      *    QA CROSS-CHECK - TASK SENTIMENT VS. PPSUTIL KEYWORD SCORE,
082700      *    A MISMATCH IS LOGGED FOR THE QA DESK, NOT AN ABEND (PPS-0064)
082800      *-----------------------------------------------------------------
082900       0460-SCORE-UTILITY SECTION.
083000           MOVE 'K'                   TO WRK-UTIL-FUNCTION.
083100           MOVE SPACES                TO WRK-UTIL-TEXT.
083200           MOVE REG-TASK-NAME         TO WRK-UTIL-TEXT.
083300           CALL 'PPSUTIL' USING WRK-UTIL-LINK.
083400           IF (WRK-SENT-TASK-SCORE GREATER 0 AND
083500               WRK-UTIL-RESULT-SCORE LESS THAN 0) OR
083600              (WRK-SENT-TASK-SCORE LESS THAN 0 AND
083700               WRK-UTIL-RESULT-SCORE GREATER 0)
083800               DISPLAY 'PPS-0064 QA MISMATCH - TASK ' REG-TASK-ID
083900                       ' SENTIMENT/KEYWORD SCORES DISAGREE'
084000           END-IF.
084100       0460-SCORE-UTILITY-EXIT.  EXIT.
084200      *-----------------------------------------------------------------
084300      *    DISTINCT ASSIGNEE COUNT FOR THE CURRENT PROJECT, BUILT AS
084400      *    TASKS ARE READ - A SINGLE-PASS APPROXIMATION, SO A TASK'S
084500      *    OWN TEAM-SIZE INPUT TO PPSSCORE REFLECTS ONLY THE ASSIGNEES
084600      *    SEEN SO FAR THIS PROJECT, NOT THE EVENTUAL FINAL ROSTER
084700      *-----------------------------------------------------------------
084800       0470-TRACK-TEAM-SIZE SECTION.
084900           IF REG-ASSIGNEE-ID NOT EQUAL 0
085000               MOVE 'N'               TO WRK-FOUND-SW
085100               SET WRK-TEAM-IX        TO 1
085200               PERFORM 0472-SCAN-TEAM-ROSTER
085300                       UNTIL WRK-TEAM-IX GREATER WRK-PROJ-TEAM-SIZE
085400               IF NOT ID-WAS-FOUND
085500                   ADD 1              TO WRK-PROJ-TEAM-SIZE
085600                   MOVE REG-ASSIGNEE-ID
085700                              TO WRK-TEAM-ID-EL (WRK-PROJ-TEAM-SIZE)
085800                   SET TBL-USER-IX    TO 1
085900                   SEARCH ALL TBL-USER-ENTRY
086000                       WHEN TBL-USER-ID (TBL-USER-IX)
086100                                      EQUAL REG-ASSIGNEE-ID
086200                           IF TBL-USER-IS-OVERLOADED (TBL-USER-IX)
086300                               ADD 1  TO WRK-PROJ-OVERLOAD-USERS
086400                           END-IF
086500                   END-SEARCH
086600               END-IF
086700           END-IF.
086800       0470-TRACK-TEAM-SIZE-EXIT.  EXIT.
086900      *-----------------------------------------------------------------
087000       0472-SCAN-TEAM-ROSTER SECTION.
087100           IF WRK-TEAM-ID-EL (WRK-TEAM-IX) EQUAL REG-ASSIGNEE-ID
087200               SET ID-WAS-FOUND       TO TRUE
087300           END-IF.
087400           SET WRK-TEAM-IX            UP BY 1.
087500       0472-SCAN-TEAM-ROSTER-EXIT.  EXIT.
087600      *-----------------------------------------------------------------
087700       0480-UPDATE-ACCUMULATORS SECTION.
087800           ADD 1                      TO WRK-PROJ-TOTAL-TASKS.
087900           EVALUATE TRUE
088000               WHEN STATUS-DONE
088100                   ADD 1              TO WRK-PROJ-DONE-TASKS
088200               WHEN STATUS-IN-PROGRESS OR STATUS-IN-REVIEW
088300                    OR STATUS-TESTING
088400                   ADD 1              TO WRK-PROJ-INPROG-TASKS
088500               WHEN STATUS-TODO
088600                   ADD 1              TO WRK-PROJ-PENDING-TASKS
088700           END-EVALUATE.
088800           IF TASK-IS-OVERDUE
088900               ADD 1                  TO WRK-PROJ-OVERDUE-TASKS
089000           END-IF.
089100           IF (PRIORITY-HIGH OR PRIORITY-CRITICAL OR PRIORITY-URGENT)
089200               AND NOT STATUS-DONE AND NOT STATUS-CANCELLED
089300               ADD 1                  TO WRK-PROJ-HIPRI-TASKS
089400           END-IF.
089500           IF HAS-DEPENDENCIES-YES
089600               ADD 1                  TO WRK-PROJ-DEPEND-TASKS
089700           END-IF.
089800           PERFORM 0482-CLASSIFY-TASK-TYPE.
089900           IF STATUS-DONE AND REG-ASSIGNEE-ID NOT EQUAL 0
090000               PERFORM 0484-POST-ASSIGNEE-HISTORY
090100           END-IF.
090200       0480-UPDATE-ACCUMULATORS-EXIT.  EXIT.
090300      *-----------------------------------------------------------------
090400      *    CLASSIFY THE CURRENT TASK'S TYPE CODE INTO A TABLE SUBSCRIPT,
090500      *    1-6, SHARED BY THE DONE-TASK HISTORY POST BELOW AND BY THE
090600      *    CANDIDATE SCORING PASS AT 0512 FOR THIS SAME TASK (PPS-0120)
090700      *-----------------------------------------------------------------
090800       0482-CLASSIFY-TASK-TYPE SECTION.
090900           EVALUATE TRUE
091000               WHEN TYPE-TASK
091100                   SET WRK-TYPE-IX        TO 1
091200               WHEN TYPE-BUG
091300                   SET WRK-TYPE-IX        TO 2
091400               WHEN TYPE-FEATURE
091500                   SET WRK-TYPE-IX        TO 3
091600               WHEN TYPE-STORY
091700                   SET WRK-TYPE-IX        TO 4
091800               WHEN TYPE-EPIC
091900                   SET WRK-TYPE-IX        TO 5
092000               WHEN TYPE-SUBTASK
092100                   SET WRK-TYPE-IX        TO 6
092200               WHEN OTHER
092300                   SET WRK-TYPE-IX        TO 1
092400           END-EVALUATE.
092500       0482-CLASSIFY-TASK-TYPE-EXIT.  EXIT.
092600      *-----------------------------------------------------------------
092700      *    POST ONE COMPLETED, ASSIGNED TASK INTO THE ASSIGNEE'S ROW OF
092800      *    TBL-USER-TABLE - DONE-BY-TYPE COUNT FOR THE FIT SCORE AND
092900      *    THE EST/ACT RATIO SUM FOR THE SAME USER'S HISTORIC ACCURACY,
093000      *    FED TO PPSSCORE FUNCTION 'F' AT 0512 (PPS-0120)
093100      *-----------------------------------------------------------------
093200       0484-POST-ASSIGNEE-HISTORY SECTION.
093300           SET TBL-USER-IX            TO 1.
093400           MOVE 'N'                   TO WRK-FOUND-SW.
093500           SEARCH ALL TBL-USER-ENTRY
093600               WHEN TBL-USER-ID (TBL-USER-IX) EQUAL REG-ASSIGNEE-ID
093700                   SET ID-WAS-FOUND   TO TRUE
093800           END-SEARCH.
093900           IF ID-WAS-FOUND
094000               ADD 1                  TO
094100                   TBL-USER-DONE-BY-TYPE (TBL-USER-IX, WRK-TYPE-IX)
094200               IF REG-EST-HOURS GREATER 0 AND REG-ACT-HOURS GREATER 0
094300                   COMPUTE TBL-USER-ESTACT-SUM (TBL-USER-IX) =
094400                       TBL-USER-ESTACT-SUM (TBL-USER-IX)
094500                           + (REG-EST-HOURS / REG-ACT-HOURS)
094600                   ADD 1              TO
094700                       TBL-USER-ESTACT-CNT (TBL-USER-IX)
094800               END-IF
094900           END-IF.
095000       0484-POST-ASSIGNEE-HISTORY-EXIT.  EXIT.
095100      *-----------------------------------------------------------------
095200      *    UNASSIGNED TASK - EVALUATE EVERY USER ON THE ROSTER AND
095300      *    WRITE ONE RECOMMENDATION ROW PER USER (PPS-0055)
095400      *-----------------------------------------------------------------
095500       0500-RECOMMEND-TASK SECTION.
095600           IF WRK-UNASSN-COUNT LESS THAN 10
095700               ADD 1                  TO WRK-UNASSN-COUNT
095800               MOVE REG-EST-HOURS
095900                          TO WRK-UNASSN-LOAD-EL (WRK-UNASSN-COUNT)
096000           END-IF.
096100           PERFORM 0510-BUILD-CANDIDATES.
096200           PERFORM 0520-WRITE-RECOMMEND.
096300       0500-RECOMMEND-TASK-EXIT.  EXIT.
096400      *-----------------------------------------------------------------
096500       0510-BUILD-CANDIDATES SECTION.
096600           MOVE 0                     TO WRK-CAND-IX WRK-BEST-CAND-IX.
096700           SET TBL-USER-IX            TO 1.
096800           PERFORM 0512-SCORE-ONE-CANDIDATE
096900                   UNTIL TBL-USER-IX GREATER WRK-USER-COUNT.
097000       0510-BUILD-CANDIDATES-EXIT.  EXIT.
097100      *-----------------------------------------------------------------
097200       0512-SCORE-ONE-CANDIDATE SECTION.
097300           ADD 1                      TO WRK-CAND-IX.
097400           MOVE REG-TASK-ID           TO WRK-ALOC-TASK-ID.
097500           MOVE REG-TYPE              TO WRK-ALOC-TASK-TYPE.
097600           MOVE TBL-USER-ID (TBL-USER-IX)       TO WRK-ALOC-USER-ID.
097700           MOVE TBL-USER-EXPER-YEARS (TBL-USER-IX)
097800                                      TO WRK-ALOC-USER-EXPER-YEARS.
097900           MOVE TBL-USER-WORKLOAD-PCT (TBL-USER-IX)
098000                                      TO WRK-ALOC-USER-WORKLOAD.
098100           CALL 'PPSALOC' USING WRK-ALOC-LINK.
098200           MOVE TBL-USER-ID (TBL-USER-IX)
098300                                      TO WRK-CAND-USER-ID (WRK-CAND-IX).
098400           MOVE WRK-ALOC-COMPOSITE-SCORE
098500                                      TO WRK-CAND-SCORE (WRK-CAND-IX).
098600           MOVE WRK-ALOC-SKILL-PCT
098700                          TO WRK-CAND-SKILL-PCT (WRK-CAND-IX).
098800           MOVE WRK-ALOC-AVAIL-SCORE
098900                              TO WRK-CAND-AVAIL-SCORE (WRK-CAND-IX).
099000           MOVE WRK-ALOC-WORKLOAD-SCORE
099100                              TO WRK-CAND-WORKLD-SCORE (WRK-CAND-IX).
099200           MOVE WRK-ALOC-EXPER-SCORE
099300                              TO WRK-CAND-EXPER-SCORE (WRK-CAND-IX).
099400           MOVE WRK-ALOC-CONFID-LEVEL
099500                              TO WRK-CAND-CONFID-LEVEL (WRK-CAND-IX).
099600           MOVE 'F'                   TO WRK-SCORE-FUNCTION.
099700           MOVE TBL-USER-DONE-BY-TYPE (TBL-USER-IX, WRK-TYPE-IX)
099800                                      TO WRK-SCORE-SIMILAR-DONE.
099900           MOVE TBL-USER-ACTIVE-TASKS (TBL-USER-IX)
100000                                      TO WRK-SCORE-FIT-ACTIVE-TASKS.
100100           MOVE TBL-USER-ESTACT-SUM (TBL-USER-IX)
100200                                      TO WRK-SCORE-FIT-ESTACT-SUM.
100300           MOVE TBL-USER-ESTACT-CNT (TBL-USER-IX)
100400                                      TO WRK-SCORE-FIT-ESTACT-CNT.
100500           CALL 'PPSSCORE' USING WRK-SCORE-LINK.
100600           MOVE WRK-SCORE-ASSIGNEE-FIT-SCORE
100700                              TO WRK-CAND-FIT-SCORE (WRK-CAND-IX).
100800           IF WRK-BEST-CAND-IX EQUAL 0 OR
100900              WRK-CAND-SCORE (WRK-CAND-IX)
101000                      GREATER WRK-CAND-SCORE (WRK-BEST-CAND-IX)
101100               MOVE WRK-CAND-IX       TO WRK-BEST-CAND-IX
101200           END-IF.
101300           SET TBL-USER-IX            UP BY 1.
101400       0512-SCORE-ONE-CANDIDATE-EXIT.  EXIT.
101500      *-----------------------------------------------------------------
101600       0520-WRITE-RECOMMEND SECTION.
101700           SET WRK-CAND-IX            TO 1.
101800           PERFORM 0522-WRITE-ONE-RECOMMEND
101900                   UNTIL WRK-CAND-IX GREATER WRK-USER-COUNT.
102000       0520-WRITE-RECOMMEND-EXIT.  EXIT.
102100      *-----------------------------------------------------------------
102200       0522-WRITE-ONE-RECOMMEND SECTION.
102300           MOVE REG-TASK-ID           TO REG-REC-TASK-ID.
102400           MOVE WRK-CAND-USER-ID (WRK-CAND-IX)      TO REG-REC-USER-ID.
102500           MOVE WRK-CAND-SCORE (WRK-CAND-IX)        TO REG-REC-SCORE.
102600           MOVE WRK-CAND-SKILL-PCT (WRK-CAND-IX)
102700                                      TO REG-REC-SKILL-PCT.
102800           MOVE WRK-CAND-AVAIL-SCORE (WRK-CAND-IX)
102900                                      TO REG-REC-AVAIL-SCORE.
103000           MOVE WRK-CAND-WORKLD-SCORE (WRK-CAND-IX)
103100                                      TO REG-REC-WORKLOAD-SCORE.
103200           MOVE WRK-CAND-EXPER-SCORE (WRK-CAND-IX)
103300                                      TO REG-REC-EXPER-SCORE.
103400           MOVE WRK-CAND-CONFID-LEVEL (WRK-CAND-IX)
103500                                      TO REG-REC-CONFIDENCE.
103600           IF WRK-CAND-IX EQUAL WRK-BEST-CAND-IX
103700               SET REC-BEST-YES       TO TRUE
103800               ADD 1                  TO WRK-GRAND-RECO-HIGH
103900               DISPLAY 'PPS-0120 ASSIGNEE-FIT SCORE FOR TASK '
104000                       REG-TASK-ID ' TOP CANDIDATE '
104100                       WRK-CAND-USER-ID (WRK-CAND-IX) ' IS '
104200                       WRK-CAND-FIT-SCORE (WRK-CAND-IX)
104300           ELSE
104400               SET REC-BEST-NO        TO TRUE
104500           END-IF.
104600           WRITE REG-RECOMMEND.
104700           PERFORM 0165-TEST-STATUS-RECOMMEND.
104800           ADD 1                      TO WRK-GRAND-RECO-TASKS.
104900           SET WRK-CAND-IX            UP BY 1.
105000       0522-WRITE-ONE-RECOMMEND-EXIT.  EXIT.
105100      *-----------------------------------------------------------------
105200      *    ASSIGNED TASK - CONFIRM THE ASSIGNEE IS ON THE USER MASTER
105300      *    VIA A BINARY SEARCH OF THE ASCENDING-KEY TABLE (PPS-0056)
105400      *-----------------------------------------------------------------
105500       0515-VALIDATE-ASSIGNEE SECTION.
105600           SET TBL-USER-IX            TO 1.
105700           MOVE 'N'                   TO WRK-FOUND-SW.
105800           SEARCH ALL TBL-USER-ENTRY
105900               WHEN TBL-USER-ID (TBL-USER-IX) EQUAL REG-ASSIGNEE-ID
106000                   SET ID-WAS-FOUND   TO TRUE
106100           END-SEARCH.
106200           IF NOT ID-WAS-FOUND
106300               DISPLAY 'PPS-0056 WARNING - TASK ' REG-TASK-ID
106400                       ' ASSIGNED TO UNKNOWN USER ' REG-ASSIGNEE-ID
106500           END-IF.
106600       0515-VALIDATE-ASSIGNEE-EXIT.  EXIT.
106700      *-----------------------------------------------------------------
106800      *    PROJECT-ID CONTROL BREAK - ROLL UP THE PROJECT JUST FINISHED
106900      *    (PPS-0058), FEED ITS TOTALS TO PPSSCORE AND PPSTEAM, WRITE
107000      *    SENTIMNT AND THE REPORT DETAIL LINE, THEN CLEAR FOR THE NEXT
107100      *-----------------------------------------------------------------
107200       0700-PROJECT-BREAK SECTION.
107300           PERFORM 0730-CALC-PROJECT-RISK.
107400      *    PROJECT-ID IS NUMERIC ON TASKREC BUT PPSTEAM TAKES IT AS AN
107500      *    ALPHANUMERIC KEY - MOVE THROUGH AN INTERMEDIATE ALPHA FIELD
107600           MOVE WRK-SAVE-PROJECT-ID   TO WRK-PROJ-ID-ALPHA.
107700           MOVE WRK-PROJ-ID-ALPHA     TO WRK-TEAM-PROJECT-ID.
107800           MOVE WRK-PROJ-TOTAL-TASKS  TO WRK-TEAM-TOTAL-TASKS.
107900           MOVE WRK-PROJ-DONE-TASKS   TO WRK-TEAM-DONE-TASKS.
108000           MOVE WRK-PROJ-OVERDUE-TASKS TO WRK-TEAM-OVERDUE-TASKS.
108100           MOVE WRK-PROJ-HIPRI-TASKS  TO WRK-TEAM-HIPRI-TASKS.
108200           MOVE WRK-PROJ-DEPEND-TASKS TO WRK-TEAM-DEPEND-TASKS.
108300           MOVE WRK-PROJ-INPROG-TASKS TO WRK-TEAM-INPROG-TASKS.
108400           MOVE WRK-PROJ-PENDING-TASKS TO WRK-TEAM-PENDING-TASKS.
108500           MOVE WRK-PROJ-SENTIMENT-SUM TO WRK-TEAM-SENTIMENT-SUM.
108600           CALL 'PPSTEAM' USING WRK-TEAM-LINK.
108700           IF WRK-TREND-COUNT LESS THAN 10
108800               ADD 1                  TO WRK-TREND-COUNT
108900               MOVE WRK-TEAM-PROGRESS-PCT
109000                          TO WRK-TREND-EL (WRK-TREND-COUNT)
109100           END-IF.
109200           PERFORM 0720-WRITE-SENTIMENT.
109300           PERFORM 0740-PRINT-DETAIL.
109400           ADD WRK-PROJ-TOTAL-TASKS   TO WRK-GRAND-TASKS.
109500           ADD WRK-PROJ-DONE-TASKS    TO WRK-GRAND-DONE-TASKS.
109600           ADD WRK-PROJ-OVERDUE-TASKS TO WRK-GRAND-OVERDUE-TASKS.
109700           ADD 1                      TO WRK-GRAND-PROJECTS.
109800           IF WRK-TEAM-ALERT-FLAG EQUAL 'Y'
109900               ADD 1                  TO WRK-GRAND-ALERTS
110000           END-IF.
110100           PERFORM 0750-RESET-PROJECT-ACCUM.
110200       0700-PROJECT-BREAK-EXIT.  EXIT.
110300      *-----------------------------------------------------------------
110400       0720-WRITE-SENTIMENT SECTION.
110500           MOVE WRK-SAVE-PROJECT-ID   TO REG-SNT-PROJECT-ID.
110600           MOVE WRK-TEAM-SENTIMENT-SCORE TO REG-SNT-SCORE.
110700           MOVE WRK-TEAM-MOOD         TO REG-SNT-TEAM-MOOD.
110800           MOVE WRK-TEAM-STRESS-LEVEL TO REG-SNT-STRESS-LEVEL.
110900           MOVE WRK-TEAM-BURNOUT-RISK TO REG-SNT-BURNOUT-RISK.
111000           MOVE WRK-TEAM-CONFID-LEVEL TO REG-SNT-CONFID-LEVEL.
111100           MOVE WRK-TEAM-SATISFACTION TO REG-SNT-SATISFACTION.
111200           MOVE WRK-TEAM-MOTIVATION   TO REG-SNT-MOTIVATION.
111300           MOVE WRK-TEAM-ALERT-FLAG   TO REG-SNT-ALERT-FLAG.
111400           MOVE WRK-TEAM-ALERT-SEVERITY TO REG-SNT-ALERT-SEVERITY.
111500           WRITE REG-SENTIMENT.
111600           PERFORM 0166-TEST-STATUS-SENTIMNT.
111700       0720-WRITE-SENTIMENT-EXIT.  EXIT.
111800      *-----------------------------------------------------------------
111900      *    PROJECT RISK PERCENTAGES - CLOSING STATISTIC, NOT A COLUMN
112000      *    ON THE FIXED-FORMAT SUMMARY LISTING, LOGGED FOR THE QA DESK
112100      *-----------------------------------------------------------------
112200       0730-CALC-PROJECT-RISK SECTION.
112300           MOVE 'P'                   TO WRK-SCORE-FUNCTION.
112400           MOVE WRK-PROJ-TOTAL-TASKS  TO WRK-SCORE-PROJ-TOTAL.
112500           MOVE WRK-PROJ-OVERDUE-TASKS TO WRK-SCORE-PROJ-OVERDUE.
112600           MOVE WRK-PROJ-OVERLOAD-USERS TO WRK-SCORE-PROJ-OVRLD-USRS.
112700           MOVE WRK-PROJ-TEAM-SIZE    TO WRK-SCORE-PROJ-TEAM-SIZE.
112800           MOVE WRK-PROJ-ESTACT-SUM   TO WRK-SCORE-PROJ-ESTACT-SUM.
112900           MOVE WRK-PROJ-COMPL-CNT    TO WRK-SCORE-PROJ-COMPL-CNT.
113000           CALL 'PPSSCORE' USING WRK-SCORE-LINK.
113100           DISPLAY 'PPS PROJECT ' WRK-SAVE-PROJECT-ID ' RISK DELAY='
113200                   WRK-SCORE-DELAY-RISK-PCT ' OVERLOAD='
113300                   WRK-SCORE-OVRLD-RISK-PCT ' ESTIMATE='
113400                   WRK-SCORE-ESTIM-RISK-PCT.
113500       0730-CALC-PROJECT-RISK-EXIT.  EXIT.
113600      *-----------------------------------------------------------------
113700       0740-PRINT-DETAIL SECTION.
113800           IF WRK-RPT-LINE-COUNT EQUAL 0
113900               OR WRK-RPT-LINE-COUNT GREATER 40
114000               PERFORM 0760-PRINT-HEADER
114100           END-IF.
114200           MOVE WRK-SAVE-PROJECT-ID   TO DTL-PROJECT-ID.
114300           MOVE WRK-PROJ-TOTAL-TASKS  TO DTL-TOTAL-TASKS.
114400           MOVE WRK-PROJ-DONE-TASKS   TO DTL-DONE-TASKS.
114500           MOVE WRK-PROJ-INPROG-TASKS TO DTL-INPROG-TASKS.
114600           MOVE WRK-PROJ-PENDING-TASKS TO DTL-PENDING-TASKS.
114700           MOVE WRK-PROJ-OVERDUE-TASKS TO DTL-OVERDUE-TASKS.
114800           MOVE WRK-PROJ-HIPRI-TASKS  TO DTL-HIPRI-TASKS.
114900           MOVE WRK-PROJ-DEPEND-TASKS TO DTL-DEPEND-TASKS.
115000           MOVE WRK-TEAM-PROGRESS-PCT TO DTL-PROGRESS-PCT.
115100           MOVE WRK-TEAM-MOOD         TO DTL-MOOD.
115200           MOVE WRK-TEAM-STRESS-LEVEL TO DTL-STRESS.
115300           IF WRK-TEAM-ALERT-FLAG EQUAL 'Y'
115400               MOVE WRK-TEAM-ALERT-SEVERITY TO DTL-ALERT
115500           ELSE
115600               MOVE SPACES            TO DTL-ALERT
115700           END-IF.
115800           WRITE REG-RPTLINE FROM WRK-RPT-DETAIL AFTER ADVANCING 1 LINE.
115900           PERFORM 0167-TEST-STATUS-RPTFILE.
116000           ADD 1                      TO WRK-RPT-LINE-COUNT.
116100       0740-PRINT-DETAIL-EXIT.  EXIT.
116200      *-----------------------------------------------------------------
116300       0750-RESET-PROJECT-ACCUM SECTION.
116400           MOVE 0 TO WRK-PROJ-TOTAL-TASKS WRK-PROJ-DONE-TASKS
116500                     WRK-PROJ-OVERDUE-TASKS WRK-PROJ-HIPRI-TASKS
116600                     WRK-PROJ-DEPEND-TASKS WRK-PROJ-INPROG-TASKS
116700                     WRK-PROJ-PENDING-TASKS WRK-PROJ-OVERLOAD-USERS
116800                     WRK-PROJ-TEAM-SIZE WRK-PROJ-COMPL-CNT.
116900           MOVE 0 TO WRK-PROJ-SENTIMENT-SUM WRK-PROJ-ESTACT-SUM
117000                     WRK-PROJ-DURATION-SUM WRK-PROJ-PRIORITY-SUM.
117100           MOVE 0 TO WRK-TEAM-IX.
117200       0750-RESET-PROJECT-ACCUM-EXIT.  EXIT.
117300      *-----------------------------------------------------------------
117400       0760-PRINT-HEADER SECTION.
117500           IF WRK-RPT-LINE-COUNT GREATER 0
117600               ADD 1                  TO WRK-RPT-PAGE-NO
117700           END-IF.
117800           MOVE WRK-RUN-DATE          TO HDR1-RUN-DATE.
117900           MOVE WRK-RPT-PAGE-NO       TO HDR1-PAGE-NO.
118000           WRITE REG-RPTLINE FROM WRK-RPT-HDR1 AFTER ADVANCING C01.
118100           PERFORM 0167-TEST-STATUS-RPTFILE.
118200           WRITE REG-RPTLINE FROM WRK-RPT-HDR2 AFTER ADVANCING 2 LINES.
118300           PERFORM 0167-TEST-STATUS-RPTFILE.
118400           WRITE REG-RPTLINE FROM WRK-RPT-BLANK AFTER ADVANCING 1 LINE.
118500           PERFORM 0167-TEST-STATUS-RPTFILE.
118600           MOVE 0                     TO WRK-RPT-LINE-COUNT.
118700       0760-PRINT-HEADER-EXIT.  EXIT.
118800      *-----------------------------------------------------------------
118900       0900-FINALIZE SECTION.
119000           IF WRK-PROJ-TOTAL-TASKS GREATER 0
119100               PERFORM 0700-PROJECT-BREAK
119200           END-IF.
119300           PERFORM 0940-PRINT-GRAND-TOTAL THRU
119400                   0950-CLOSING-STATS-EXIT.
119500           IF WRK-ACCURACY-CNT GREATER 0
119600               COMPUTE WRK-ACCURACY-AVG =
119700                       WRK-ACCURACY-SUM / WRK-ACCURACY-CNT
119800           END-IF.
119900           DISPLAY 'PPS-0044 AVG PREDICTION ACCURACY ' WRK-ACCURACY-AVG.
120000           CLOSE RUNPARM.
120100           PERFORM 0161-TEST-STATUS-RUNPARM.
120200           CLOSE TASKS.
120300           PERFORM 0162-TEST-STATUS-TASKS.
120400           CLOSE USERS.
120500           PERFORM 0163-TEST-STATUS-USERS.
120600           CLOSE PREDICTS.
120700           PERFORM 0164-TEST-STATUS-PREDICTS.
120800           CLOSE RECOMMEND.
120900           PERFORM 0165-TEST-STATUS-RECOMMEND.
121000           CLOSE SENTIMNT.
121100           PERFORM 0166-TEST-STATUS-SENTIMNT.
121200           CLOSE RPTFILE.
121300           PERFORM 0167-TEST-STATUS-RPTFILE.
121400       0900-FINALIZE-EXIT.  EXIT.
121500      *-----------------------------------------------------------------
121600      *    GRAND TOTAL LINE - TOTAL TASKS/DONE/OVERDUE, PROJECT COUNT,
121700      *    ALERT COUNT, OVERALL PROGRESS % ACROSS ALL TASKS (PPS-0099)
121800      *-----------------------------------------------------------------
121900       0940-PRINT-GRAND-TOTAL SECTION.
122000           IF WRK-GRAND-TASKS GREATER 0
122100               COMPUTE WRK-GRAND-PROGRESS-PCT ROUNDED =
122200                   (WRK-GRAND-DONE-TASKS / WRK-GRAND-TASKS) * 100
122300           END-IF.
122400           MOVE WRK-GRAND-TASKS       TO TOT-TOTAL-TASKS.
122500           MOVE WRK-GRAND-DONE-TASKS  TO TOT-DONE-TASKS.
122600           MOVE WRK-GRAND-OVERDUE-TASKS TO TOT-OVERDUE-TASKS.
122700           MOVE WRK-GRAND-PROJECTS    TO TOT-PROJECTS.
122800           MOVE WRK-GRAND-ALERTS      TO TOT-ALERTS.
122900           MOVE WRK-GRAND-PROGRESS-PCT TO TOT-PROGRESS-PCT.
123000           WRITE REG-RPTLINE FROM WRK-RPT-BLANK AFTER ADVANCING 1 LINE.
123100           PERFORM 0167-TEST-STATUS-RPTFILE.
123200           WRITE REG-RPTLINE FROM WRK-RPT-TOTAL AFTER ADVANCING 1 LINE.
123300           PERFORM 0167-TEST-STATUS-RPTFILE.
123400       0940-PRINT-GRAND-TOTAL-EXIT.  EXIT.
123500      *-----------------------------------------------------------------
123600      *    CLOSING STATISTICS - GREEDY ALLOCATION OVER THE UNASSIGNED
123700      *    TASKS STILL ON HAND, AND THE MOVING-AVERAGE PROGRESS TREND
123800      *    ACROSS PROJECTS.  CONSOLE ONLY, NOT WRITTEN TO ANY FILE
123900      *-----------------------------------------------------------------
124000       0950-CLOSING-STATS SECTION.
124100           MOVE 'G'                   TO WRK-UTIL-FUNCTION.
124200           MOVE WRK-UNASSN-COUNT      TO WRK-UTIL-TASK-COUNT.
124300           MOVE WRK-USER-COUNT        TO WRK-UTIL-USER-COUNT.
124400           SET WRK-CAND-IX            TO 1.
124500           PERFORM 0952-LOAD-UNASSN-HOURS
124600                   UNTIL WRK-CAND-IX GREATER WRK-UNASSN-COUNT.
124700           SET TBL-USER-IX            TO 1.
124800           PERFORM 0954-LOAD-USER-CAPACITY
124900                   UNTIL TBL-USER-IX GREATER WRK-USER-COUNT.
125000           CALL 'PPSUTIL' USING WRK-UTIL-LINK.
125100           DISPLAY 'PPS-0115 GREEDY ALLOCATION - UNPLACED TASKS '
125200                   WRK-UTIL-UNALLOC-COUNT.
125300           MOVE 'M'                   TO WRK-UTIL-FUNCTION.
125400           MOVE WRK-TREND-COUNT       TO WRK-UTIL-SERIES-COUNT.
125500           MOVE WRK-TREND-WINDOW      TO WRK-UTIL-WINDOW-SIZE.
125600           SET WRK-CAND-IX            TO 1.
125700           PERFORM 0956-LOAD-TREND-SERIES
125800                   UNTIL WRK-CAND-IX GREATER WRK-TREND-COUNT.
125900           CALL 'PPSUTIL' USING WRK-UTIL-LINK.
126000           DISPLAY 'PPS-0115 PORTFOLIO PROGRESS TREND '
126100                   WRK-UTIL-RESULT-SCORE.
126200       0950-CLOSING-STATS-EXIT.  EXIT.
126300      *-----------------------------------------------------------------
126400       0952-LOAD-UNASSN-HOURS SECTION.
126500           MOVE WRK-UNASSN-LOAD-EL (WRK-CAND-IX)
126600                      TO WRK-UTIL-TASK-LOAD-EL (WRK-CAND-IX).
126700           SET WRK-CAND-IX            UP BY 1.
126800       0952-LOAD-UNASSN-HOURS-EXIT.  EXIT.
126900      *-----------------------------------------------------------------
127000       0954-LOAD-USER-CAPACITY SECTION.
127100           MOVE WRK-REMAIN-CAP-EL (TBL-USER-IX)
127200                      TO WRK-UTIL-USER-CAP-EL (TBL-USER-IX).
127300           SET TBL-USER-IX            UP BY 1.
127400       0954-LOAD-USER-CAPACITY-EXIT.  EXIT.
127500      *-----------------------------------------------------------------
127600       0956-LOAD-TREND-SERIES SECTION.
127700           MOVE WRK-TREND-EL (WRK-CAND-IX)
127800                      TO WRK-UTIL-SERIES-EL (WRK-CAND-IX).
127900           SET WRK-CAND-IX            UP BY 1.
128000       0956-LOAD-TREND-SERIES-EXIT.  EXIT.
128100      *-----------------------------------------------------------------
128200      *    FATAL I/O ERROR - DISPLAY THE ERROR AREA AND GO BACK.  NO
128300      *    CALL TO AN EXTERNAL ERROR-LOGGING MODULE - PORTFOLIO BATCH
128400      *    CARRIES ITS OWN MESSAGE WORK AREA IN-LINE (PPS-0115)
128500      *-----------------------------------------------------------------
128600       9999-FATAL-ERROR SECTION.
128700           DISPLAY '********************************************'.
128800           DISPLAY 'PROGRAM.....: ' WRK-ERR-PROGRAM.
128900           DISPLAY 'PARAGRAPH...: ' WRK-ERR-PARAGRAPH.
129000           DISPLAY 'FILE........: ' WRK-ERR-FILE.
129100           DISPLAY 'FILE STATUS.: ' WRK-ERR-STATUS.
129200           DISPLAY 'DESCRIPTION.: ' WRK-ERR-DESCRIPTION.
129300           DISPLAY '********************************************'.
129400           CLOSE RUNPARM TASKS USERS PREDICTS RECOMMEND SENTIMNT
129500                 RPTFILE.
129600           GOBACK.
