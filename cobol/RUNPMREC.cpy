000100      *===============================================================
000200      *  COPYBOOK.....: RUNPMREC
000300      *  DESCRIPTION..: RUN PARAMETER RECORD - ONE RECORD GIVING THE
000400      *                 BUSINESS DATE ('TODAY') FOR THE OVERDUE AND
000500      *                 DEADLINE TESTS IN THE PORTFOLIO BATCH.
000600      *  RECORD LENGTH.: 008
000700      *  MAINTENANCE LOG
000800      *  DATE     INIT REQUEST   DESCRIPTION
000900      *  -------- ---- --------- ------------------------------------
001000      *  04/03/91 LKM  PPS-0039  ORIGINAL LAYOUT FOR PORTFOLIO BATCH
001100      *  11/02/98 TJP  PPS-0082  Y2K - CONFIRMED CCYYMMDD FORMAT
001200      *===============================================================
001300       01  REG-RUNPARM.
001400           05  REG-RUN-DATE           PIC 9(08).
001500           05  REG-RUN-DATE-R  REDEFINES  REG-RUN-DATE.
001600               10  REG-RUN-CCYY       PIC 9(04).
001700               10  REG-RUN-MM         PIC 9(02).
001800               10  REG-RUN-DD         PIC 9(02).
