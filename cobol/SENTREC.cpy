000100      *===============================================================
000200      *  COPYBOOK.....: SENTREC
000300      *  DESCRIPTION..: TEAM SENTIMENT OUTPUT RECORD, ONE PER PROJECT
000400      *                 WRITTEN AT EACH PROJECT-ID CONTROL BREAK BY
000500      *                 PPSBATCH AFTER CALLING THE PPSTEAM MODULE.
000600      *  RECORD LENGTH.: 080
000700      *  MAINTENANCE LOG
000800      *  DATE     INIT REQUEST   DESCRIPTION
000900      *  -------- ---- --------- ------------------------------------
001000      *  01/14/94 LKM  PPS-0054  ORIGINAL LAYOUT FOR PORTFOLIO BATCH
001100      *  06/19/01 TJP  PPS-0098  ADDED SATISFACTION/MOTIVATION SCORES
001200      *  08/30/04 DWC  PPS-0112  ADDED ALERT-SEVERITY
001300      *  05/06/05 DWC  PPS-0122  REG-SNT-SCORE HAD NO SIGN SEPARATE, RAN
001400      *                          079 BYTES - ADDED SIGN IS LEADING
001500      *                          SEPARATE, FOOTS TO 080 NOW
001600      *===============================================================
001700       01  REG-SENTIMENT.
001800           05  REG-SNT-PROJECT-ID     PIC 9(04).
001900           05  REG-SNT-SCORE          PIC S9V9(04)
002000                                      SIGN IS LEADING SEPARATE.
002100           05  REG-SNT-TEAM-MOOD      PIC X(09).
002200               88  SNT-MOOD-EXCELLENT      VALUE 'EXCELLENT'.
002300               88  SNT-MOOD-GOOD           VALUE 'GOOD     '.
002400               88  SNT-MOOD-NEUTRAL        VALUE 'NEUTRAL  '.
002500               88  SNT-MOOD-CONCERNED      VALUE 'CONCERNED'.
002600               88  SNT-MOOD-STRESSED       VALUE 'STRESSED '.
002700           05  REG-SNT-STRESS-LEVEL   PIC X(08).
002800               88  SNT-STRESS-LOW          VALUE 'LOW     '.
002900               88  SNT-STRESS-MODERATE     VALUE 'MODERATE'.
003000               88  SNT-STRESS-HIGH         VALUE 'HIGH    '.
003100           05  REG-SNT-BURNOUT-RISK   PIC X(06).
003200               88  SNT-BURNOUT-LOW         VALUE 'LOW   '.
003300               88  SNT-BURNOUT-MEDIUM      VALUE 'MEDIUM'.
003400               88  SNT-BURNOUT-HIGH        VALUE 'HIGH  '.
003500           05  REG-SNT-CONFID-LEVEL   PIC X(06).
003600           05  REG-SNT-SATISFACTION   PIC 9V9(04).
003700           05  REG-SNT-MOTIVATION     PIC 9V9(04).
003800           05  REG-SNT-ALERT-FLAG     PIC X(01).
003900               88  SNT-ALERT-ON            VALUE 'Y'.
004000               88  SNT-ALERT-OFF           VALUE 'N'.
004100           05  REG-SNT-ALERT-SEVERITY PIC X(08).
004200               88  SNT-SEV-INFO            VALUE 'INFO    '.
004300               88  SNT-SEV-WARNING         VALUE 'WARNING '.
004400               88  SNT-SEV-CRITICAL        VALUE 'CRITICAL'.
004500           05  REG-SNT-SCORE-R REDEFINES REG-SNT-SCORE.
004600               10  REG-SNT-SIGN       PIC X.
004700               10  REG-SNT-SCR-WHOLE  PIC 9.
004800               10  REG-SNT-SCR-DEC    PIC 9(04).
004900           05  FILLER                 PIC X(22).
