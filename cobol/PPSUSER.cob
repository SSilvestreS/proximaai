000100       IDENTIFICATION                            DIVISION.
000200       PROGRAM-ID.    PPSUSER.
000300       AUTHOR.        R G HASTINGS.
000400       INSTALLATION.  ENTERPRISE SYSTEMS DIVISION.
000500       DATE-WRITTEN.  05/12/87.
000600       DATE-COMPILED.
000700       SECURITY.      NON-CONFIDENTIAL.
000800      *=================================================================
000900      *  PROGRAM     : PPSUSER
001000      *  PROGRAMMER  : R G HASTINGS
001100      *  ANALYST     : I SANCHES
001200      *  INSTALLATION: ENTERPRISE SYSTEMS DIVISION
001300      *  WRITTEN     : 05/12/1987
001400      *-----------------------------------------------------------------
001500      *  PURPOSE.....: USER-TABLE UTILITIES, TWO ENTRY POINTS SELECTED
001600      *                BY LNK-USER-FUNCTION -
001700      *                O = OVERLOAD TEST ON ONE USER ENTRY, CALLED ONCE
001800      *                    PER ROW AS THE USER TABLE IS LOADED
001900      *                A = WORKLOAD ANOMALY CHECK (Z-SCORE) ACROSS THE
002000      *                    WHOLE IN-MEMORY USER TABLE, CALLED ONCE AFTER
002100      *                    THE TABLE IS FULLY LOADED
002200      *-----------------------------------------------------------------
002300      *  CALLED BY...: PPSBATCH
002400      *=================================================================
002500      *                       MAINTENANCE LOG
002600      *-----------------------------------------------------------------
002700      *  DATE     INIT REQUEST   DESCRIPTION
002800      *  -------- ---- --------- ------------------------------------
002900      *  05/12/87 RGH  PPS-0006  ORIGINAL DELIVERY - OVERLOAD TEST ONLY,
003000      *                          CALLED FROM THE USER LOAD STEP OF THE
003100      *                          NIGHTLY RUN
003200      *  09/22/88 RGH  PPS-0016  RAISED PENDING-TASKS THRESHOLD TO 10
003300      *                          PER REVISED STAFFING STANDARD
003400      *  04/03/91 LKM  PPS-0039  ADDED FUNCTION A - WORKLOAD ANOMALY
003500      *                          CHECK ACROSS THE USER TABLE (Z-SCORE)
003600      *  11/02/98 TJP  PPS-0084  Y2K REVIEW - NO DATE FIELDS IN THIS
003700      *                          MODULE, NO CHANGE REQUIRED
003800      *  08/30/04 DWC  PPS-0114  STANDARDIZED RETURN CODE ON BAD SWITCH,
003900      *                          ADDED MEAN/STDEV OUTPUT FOR THE CLOSING
004000      *                          STATISTICS DISPLAY
004100      *=================================================================
004200       ENVIRONMENT                               DIVISION.
004300      *-----------------------------------------------------------------
004400       CONFIGURATION                             SECTION.
004500      *-----------------------------------------------------------------
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800      *=================================================================
004900       DATA                                      DIVISION.
005000      *-----------------------------------------------------------------
005100       WORKING-STORAGE                           SECTION.
005200      *-----------------------------------------------------------------
005300      *    ==== WORK AREA FOR FUNCTION A - WORKLOAD ANOMALY CHECK ====
005400      *-----------------------------------------------------------------
005500       77  WRK-HIST-IX                   PIC 9(02)     COMP   VALUE 0.
005600       77  WRK-DENOM-CT                  PIC 9(02)     COMP   VALUE 0.
005700       01  WRK-SUM-VALUE              PIC S9(02)V9(04) COMP-3 VALUE 0.
005800       01  WRK-SUM-SQ-DEV             PIC S9(02)V9(04) COMP-3 VALUE 0.
005900       01  WRK-VARIANCE                  PIC S9V9(04)  COMP-3 VALUE 0.
006000       01  WRK-MEAN-VALUE                PIC S9V9(04)  COMP-3 VALUE 0.
006100      *-----------------------------------------------------------------
006200      *    ALTERNATE EDIT VIEW OF THE MEAN, SIGN AND DECIMAL SEPARATE -
006300      *    SAME SPLIT HABIT AS THE OLD TERMINAL EDIT WORK IN PPSTEAM
006400      *-----------------------------------------------------------------
006500       01  WRK-MEAN-SPLIT-R        REDEFINES  WRK-MEAN-VALUE.
006600           05  WRK-MN-SIGN                PIC S9.
006700           05  WRK-MN-DECIMAL             PIC 9(04).
006800       01  WRK-STDEV-VALUE               PIC S9V9(04)  COMP-3 VALUE 0.
006900       01  WRK-STDEV-SPLIT-R       REDEFINES  WRK-STDEV-VALUE.
007000           05  WRK-SD-SIGN                PIC S9.
007100           05  WRK-SD-DECIMAL             PIC 9(04).
007200       01  WRK-DEVIATION                 PIC S9V9(04)  COMP-3 VALUE 0.
007300       01  WRK-Z-SCORE                   PIC S9V9(04)  COMP-3 VALUE 0.
007400       01  WRK-ZSCORE-SPLIT-R      REDEFINES  WRK-Z-SCORE.
007500           05  WRK-ZS-SIGN                PIC S9.
007600           05  WRK-ZS-DECIMAL             PIC 9(04).
007700      *-----------------------------------------------------------------
007800      *    NEWTON-RAPHSON SQUARE ROOT WORK AREA - SEE 0295 SECTION.
007900      *    THIS SHOP'S COMPILER HAS NO BUILT-IN ROOT FUNCTION, SO THE
008000      *    SAME ESTIMATING PARAGRAPH USED IN PPSUTIL IS CARRIED HERE
008100      *    AS ITS OWN COPY RATHER THAN A CALL.           RGH 05/12/87
008200      *-----------------------------------------------------------------
008300       01  WRK-SQRT-RADICAND             PIC S9V9(04)  COMP-3 VALUE 0.
008400       01  WRK-SQRT-ESTIMATE             PIC S9V9(04)  COMP-3 VALUE 0.
008500       01  WRK-SQRT-PRIOR-EST            PIC S9V9(04)  COMP-3 VALUE 0.
008600       01  WRK-SQRT-PASS-CT              PIC 9(02)     COMP   VALUE 0.
008700      *=================================================================
008800       LINKAGE                                   SECTION.
008900      *-----------------------------------------------------------------
009000       01  LNK-USER-AREA.
009100           05  LNK-USER-FUNCTION          PIC X(01).
009200               88  USER-FUNCTION-OVERLOAD     VALUE 'O'.
009300               88  USER-FUNCTION-ANOMALY      VALUE 'A'.
009400           05  LNK-USER-RETURN-CODE       PIC 9(02) COMP.
009500      *-----------------------------------------------------------------
009600      *    FUNCTION O INPUT / OUTPUT - ONE USER ENTRY
009700      *-----------------------------------------------------------------
009800           05  LNK-USER-ACTIVE-TASKS      PIC 9(02).
009900           05  LNK-USER-PENDING-TASKS     PIC 9(02).
010000           05  LNK-USER-EST-HOURS-ACTIVE  PIC 9(03).
010100           05  LNK-USER-OVERLOADED        PIC X(01).
010200               88  USER-IS-OVERLOADED         VALUE 'Y'.
010300      *-----------------------------------------------------------------
010400      *    FUNCTION A INPUT / OUTPUT - WHOLE TABLE, UP TO 10 ENTRIES
010500      *-----------------------------------------------------------------
010600           05  LNK-USER-HIST-COUNT        PIC 9(02) COMP.
010700           05  LNK-USER-WORKLOAD-VALUES.
010800               10  LNK-USER-WORKLOAD-EL   PIC 9V99   OCCURS 10 TIMES.
010900           05  LNK-USER-MEAN-OUT          PIC 9V9(04).
011000           05  LNK-USER-STDEV-OUT         PIC 9V9(04).
011100           05  LNK-USER-ANOMALY-FLAGS.
011200               10  LNK-USER-ANOMALY-EL    PIC X(01)  OCCURS 10 TIMES.
011300           05  FILLER                     PIC X(04).
011400      *=================================================================
011500       PROCEDURE                                 DIVISION
011600                                                  USING LNK-USER-AREA.
011700      *-----------------------------------------------------------------
011800       0100-MAIN-LINE                            SECTION.
011900      *-----------------------------------------------------------------
012000           MOVE 0 TO LNK-USER-RETURN-CODE.
012100
012200           EVALUATE TRUE
012300               WHEN USER-FUNCTION-OVERLOAD
012400                   PERFORM 0200-OVERLOAD-TEST
012500               WHEN USER-FUNCTION-ANOMALY
012600                   PERFORM 0300-ANOMALY-TEST
012700               WHEN OTHER
012800                   MOVE 99 TO LNK-USER-RETURN-CODE
012900           END-EVALUATE.
013000
013100           GOBACK.
013200      *-----------------------------------------------------------------
013300       0200-OVERLOAD-TEST                        SECTION.
013400      *    A USER IS OVERLOADED WHEN ACTIVE-TASKS EXCEEDS FIVE, OR
013500      *    PENDING-TASKS EXCEEDS TEN, OR THE SUM OF ESTIMATED HOURS ON
013600      *    ACTIVE TASKS EXCEEDS FORTY.                   RGH 05/12/87
013700      *-----------------------------------------------------------------
013800           MOVE 'N' TO LNK-USER-OVERLOADED.
013900
014000           IF LNK-USER-ACTIVE-TASKS GREATER 5
014100               OR LNK-USER-PENDING-TASKS GREATER 10
014200               OR LNK-USER-EST-HOURS-ACTIVE GREATER 40
014300               MOVE 'Y' TO LNK-USER-OVERLOADED
014400           END-IF.
014500       0200-OVERLOAD-TEST-EXIT.  EXIT.
014600      *-----------------------------------------------------------------
014700       0295-CALC-SQUARE-ROOT                     SECTION.
014800      *    SAME TWELVE-PASS ESTIMATE AS PPSUTIL 0295 - SEE THAT
014900      *    PROGRAM FOR THE NOTE ON WHY THIS SHOP ESTIMATES INSTEAD
015000      *    OF USING A BUILT-IN ROOT.
015100      *-----------------------------------------------------------------
015200           IF WRK-SQRT-RADICAND NOT GREATER 0
015300               MOVE 0 TO WRK-SQRT-ESTIMATE
015400               GO TO 0295-CALC-SQUARE-ROOT-EXIT
015500           END-IF.
015600
015700           MOVE WRK-SQRT-RADICAND TO WRK-SQRT-ESTIMATE.
015800           IF WRK-SQRT-ESTIMATE LESS 1
015900               MOVE 1 TO WRK-SQRT-ESTIMATE
016000           END-IF.
016100
016200           MOVE 1 TO WRK-SQRT-PASS-CT.
016300           PERFORM 0296-CALC-SQRT-PASS
016400                   UNTIL WRK-SQRT-PASS-CT GREATER 12.
016500       0295-CALC-SQUARE-ROOT-EXIT.  EXIT.
016600      *-----------------------------------------------------------------
016700       0296-CALC-SQRT-PASS                       SECTION.
016800      *-----------------------------------------------------------------
016900           MOVE WRK-SQRT-ESTIMATE TO WRK-SQRT-PRIOR-EST.
017000           COMPUTE WRK-SQRT-ESTIMATE ROUNDED =
017100               (WRK-SQRT-PRIOR-EST +
017200               (WRK-SQRT-RADICAND / WRK-SQRT-PRIOR-EST)) / 2.
017300           ADD 1 TO WRK-SQRT-PASS-CT.
017400       0296-CALC-SQRT-PASS-EXIT.  EXIT.
017500      *-----------------------------------------------------------------
017600       0300-ANOMALY-TEST                         SECTION.
017700      *    Z-SCORE OF EACH TABLE ENTRY AGAINST THE SAMPLE MEAN AND
017800      *    SAMPLE STANDARD DEVIATION OF THE WHOLE TABLE.  NEVER FLAGS
017900      *    ANYTHING WITH FEWER THAN THREE ENTRIES OR A ZERO SPREAD.
018000      *                                               LKM 04/03/91
018100      *-----------------------------------------------------------------
018200           MOVE 0 TO WRK-SUM-VALUE.
018300           MOVE 0 TO LNK-USER-MEAN-OUT.
018400           MOVE 0 TO LNK-USER-STDEV-OUT.
018500
018600           MOVE 1 TO WRK-HIST-IX.
018700           PERFORM 0310-SUM-WORKLOAD-EL
018800                   UNTIL WRK-HIST-IX GREATER LNK-USER-HIST-COUNT.
018900
019000           IF LNK-USER-HIST-COUNT LESS 3
019100               GO TO 0300-ANOMALY-TEST-EXIT
019200           END-IF.
019300
019400           COMPUTE WRK-MEAN-VALUE ROUNDED =
019500               WRK-SUM-VALUE / LNK-USER-HIST-COUNT.
019600
019700           MOVE 0 TO WRK-SUM-SQ-DEV.
019800           MOVE 1 TO WRK-HIST-IX.
019900           PERFORM 0320-SUM-SQUARED-DEVIATION
020000                   UNTIL WRK-HIST-IX GREATER LNK-USER-HIST-COUNT.
020100
020200           COMPUTE WRK-DENOM-CT = LNK-USER-HIST-COUNT - 1.
020300           COMPUTE WRK-VARIANCE ROUNDED =
020400               WRK-SUM-SQ-DEV / WRK-DENOM-CT.
020500
020600           MOVE WRK-VARIANCE TO WRK-SQRT-RADICAND.
020700           PERFORM 0295-CALC-SQUARE-ROOT.
020800           MOVE WRK-SQRT-ESTIMATE TO WRK-STDEV-VALUE.
020900
021000           MOVE WRK-MEAN-VALUE TO LNK-USER-MEAN-OUT.
021100           MOVE WRK-STDEV-VALUE TO LNK-USER-STDEV-OUT.
021200
021300           IF WRK-STDEV-VALUE EQUAL 0
021400               GO TO 0300-ANOMALY-TEST-EXIT
021500           END-IF.
021600
021700           MOVE 1 TO WRK-HIST-IX.
021800           PERFORM 0330-FLAG-ANOMALY-EL
021900                   UNTIL WRK-HIST-IX GREATER LNK-USER-HIST-COUNT.
022000       0300-ANOMALY-TEST-EXIT.  EXIT.
022100      *-----------------------------------------------------------------
022200       0310-SUM-WORKLOAD-EL                      SECTION.
022300      *-----------------------------------------------------------------
022400           MOVE 'N' TO LNK-USER-ANOMALY-EL(WRK-HIST-IX).
022500           ADD LNK-USER-WORKLOAD-EL(WRK-HIST-IX) TO WRK-SUM-VALUE.
022600           ADD 1 TO WRK-HIST-IX.
022700       0310-SUM-WORKLOAD-EL-EXIT.  EXIT.
022800      *-----------------------------------------------------------------
022900       0320-SUM-SQUARED-DEVIATION                SECTION.
023000      *-----------------------------------------------------------------
023100           COMPUTE WRK-DEVIATION =
023200               LNK-USER-WORKLOAD-EL(WRK-HIST-IX) - WRK-MEAN-VALUE.
023300           IF WRK-DEVIATION LESS 0
023400               MULTIPLY WRK-DEVIATION BY -1 GIVING WRK-DEVIATION
023500           END-IF.
023600           COMPUTE WRK-SUM-SQ-DEV = WRK-SUM-SQ-DEV +
023700               (WRK-DEVIATION * WRK-DEVIATION).
023800           ADD 1 TO WRK-HIST-IX.
023900       0320-SUM-SQUARED-DEVIATION-EXIT.  EXIT.
024000      *-----------------------------------------------------------------
024100       0330-FLAG-ANOMALY-EL                      SECTION.
024200      *-----------------------------------------------------------------
024300           COMPUTE WRK-DEVIATION =
024400               LNK-USER-WORKLOAD-EL(WRK-HIST-IX) - WRK-MEAN-VALUE.
024500           IF WRK-DEVIATION LESS 0
024600               MULTIPLY WRK-DEVIATION BY -1 GIVING WRK-DEVIATION
024700           END-IF.
024800           COMPUTE WRK-Z-SCORE ROUNDED =
024900               WRK-DEVIATION / WRK-STDEV-VALUE.
025000           IF WRK-Z-SCORE GREATER 2.0
025100               MOVE 'Y' TO LNK-USER-ANOMALY-EL(WRK-HIST-IX)
025200           END-IF.
025300           ADD 1 TO WRK-HIST-IX.
025400       0330-FLAG-ANOMALY-EL-EXIT.  EXIT.
