000100       IDENTIFICATION                            DIVISION.
000200       PROGRAM-ID.    PPSDLAY.
000300       AUTHOR.        R G HASTINGS.
000400       INSTALLATION.  ENTERPRISE SYSTEMS DIVISION.
000500       DATE-WRITTEN.  03/22/86.
000600       DATE-COMPILED.
000700       SECURITY.      NON-CONFIDENTIAL.
000800      *=================================================================
000900      *  PROGRAM     : PPSDLAY
001000      *  PROGRAMMER  : R G HASTINGS
001100      *  ANALYST     : I SANCHES
001200      *  INSTALLATION: ENTERPRISE SYSTEMS DIVISION
001300      *  WRITTEN     : 03/22/1986
001400      *-----------------------------------------------------------------
001500      *  PURPOSE.....: COMPUTES THE DELAY-RISK PREDICTION FOR ONE TASK -
001600      *                FOUR FEATURE SCORES (COMPLEXITY, EXPERIENCE,
001700      *                DEPENDENCY RISK, RESOURCE AVAILABILITY), THEIR
001800      *                WEIGHTED COMPOSITE, THE PREDICTED DELAY IN DAYS,
001900      *                A CONFIDENCE FIGURE AND A RISK LEVEL.  A SECOND
002000      *                ENTRY COMPUTES HOW ACCURATE A PAST PREDICTION
002100      *                TURNED OUT TO BE, FOR THE CLOSING STATISTICS.
002200      *-----------------------------------------------------------------
002300      *  CALLED BY...: PPSBATCH
002400      *  CALLS.......: PPSUTIL (FUNCTION R - ACCURACY RATIO)
002500      *=================================================================
002600      *                       MAINTENANCE LOG
002700      *-----------------------------------------------------------------
002800      *  DATE     INIT REQUEST   DESCRIPTION
002900      *  -------- ---- --------- ------------------------------------
003000      *  03/22/86 RGH  PPS-0003  ORIGINAL DELIVERY - PREDICTION ONLY
003100      *  09/14/87 RGH  PPS-0009  ADDED CONFIDENCE CALCULATION
003200      *  05/02/89 RGH  PPS-0015  ADDED RISK LEVEL AND ALERT FLAG
003300      *  11/30/90 LKM  PPS-0022  HOUR BRACKET TABLE REWORKED TO AVOID
003400      *                          NESTED IF'S, SEE WRK-HOUR-BRACKETS
003500      *  06/18/92 LKM  PPS-0034  ADDED PREDICTION-ACCURACY ENTRY POINT
003600      *                          (FUNCTION X) FOR THE CLOSING REPORT
003700      *  02/25/94 TJP  PPS-0051  ACCURACY NOW CALLS PPSUTIL FUNCTION R
003800      *                          SO THE RATIO IS COMPUTED ONE PLACE
003900      *  11/02/98 TJP  PPS-0083  Y2K REVIEW - RUN-DATE NOT USED HERE,
004000      *                          NO CHANGE REQUIRED
004100      *  07/09/00 TJP  PPS-0091  CONFIDENCE CAP CORRECTED TO 1.0000
004200      *  08/30/04 DWC  PPS-0113  STANDARDIZED RETURN CODE ON BAD INPUT
004300      *=================================================================
004400       ENVIRONMENT                               DIVISION.
004500      *-----------------------------------------------------------------
004600       CONFIGURATION                             SECTION.
004700      *-----------------------------------------------------------------
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM.
005000      *=================================================================
005100       DATA                                      DIVISION.
005200      *-----------------------------------------------------------------
005300       WORKING-STORAGE                           SECTION.
005400      *-----------------------------------------------------------------
005500      *    ==== HOURS-TO-COMPLEXITY BRACKET TABLE ====
005600      *-----------------------------------------------------------------
005700       01  WRK-HOUR-BRACKETS.
005800           05  FILLER       PIC 9(04)V99   VALUE 00008.00.
005900           05  FILLER       PIC S9V9(04)   VALUE +0.2000.
006000           05  FILLER       PIC 9(04)V99   VALUE 00024.00.
006100           05  FILLER       PIC S9V9(04)   VALUE +0.5000.
006200           05  FILLER       PIC 9(04)V99   VALUE 00040.00.
006300           05  FILLER       PIC S9V9(04)   VALUE +0.8000.
006400           05  FILLER       PIC 9(04)V99   VALUE 99999.99.
006500           05  FILLER       PIC S9V9(04)   VALUE +1.0000.
006600       01  WRK-HOUR-BRACKETS-R REDEFINES WRK-HOUR-BRACKETS
006700                                          OCCURS 4 TIMES.
006800           05  WRK-HB-UPPER-HOURS         PIC 9(04)V99.
006900           05  WRK-HB-SCORE               PIC S9V9(04).
007000      *-----------------------------------------------------------------
007100      *    ==== PRIORITY BONUS TABLE (COMPLEXITY FEATURE) ====
007200      *-----------------------------------------------------------------
007300       01  WRK-PRIORITY-BONUS.
007400           05  FILLER       PIC X(02)      VALUE 'HI'.
007500           05  FILLER       PIC S9V9(04)   VALUE +0.3000.
007600           05  FILLER       PIC X(02)      VALUE 'MD'.
007700           05  FILLER       PIC S9V9(04)   VALUE +0.1000.
007800           05  FILLER       PIC X(02)      VALUE 'LO'.
007900           05  FILLER       PIC S9V9(04)   VALUE +0.0000.
008000       01  WRK-PRIORITY-BONUS-R REDEFINES WRK-PRIORITY-BONUS
008100                                          OCCURS 3 TIMES.
008200           05  WRK-PB-CODE                PIC X(02).
008300           05  WRK-PB-SCORE               PIC S9V9(04).
008400      *-----------------------------------------------------------------
008500      *    ==== SPLIT VIEW OF THE WEIGHTED SCORE (EDIT WORK) ====
008600      *-----------------------------------------------------------------
008700       01  WRK-WEIGHTED-SPLIT             PIC S9V9(04) COMP-3.
008800       01  WRK-WEIGHTED-SPLIT-R REDEFINES WRK-WEIGHTED-SPLIT.
008900           05  WRK-WS-SIGN                PIC S9.
009000           05  WRK-WS-DECIMAL             PIC 9(04).
009100      *-----------------------------------------------------------------
009200      *    ==== GENERAL WORK FIELDS ====
009300      *-----------------------------------------------------------------
009400       77  WRK-TABLE-IX                   PIC 9(02) COMP.
009500       01  WRK-HOUR-SCORE                 PIC S9V9(04) COMP-3 VALUE 0.
009600       01  WRK-PRI-SCORE                  PIC S9V9(04) COMP-3 VALUE 0.
009700       01  WRK-DIFF-HOURS                 PIC S9(04)V99 COMP-3 VALUE 0.
009800       01  WRK-WHOLE-DAYS                 PIC 9(04)     COMP   VALUE 0.
009900       01  WRK-ACTUAL-DELAY-DAYS          PIC 9(02)     COMP   VALUE 0.
010000       77  WRK-FOUND-SW                   PIC X(01)   VALUE 'N'.
010100           88  BRACKET-WAS-FOUND              VALUE 'Y'.
010200      *-----------------------------------------------------------------
010300      *    ==== LINKAGE AREA TO THE SHARED MATH LIBRARY ====
010400      *-----------------------------------------------------------------
010500       01  WRK-UTIL-LINK.
010600           05  WRK-UTIL-FUNCTION          PIC X(01).
010700           05  WRK-UTIL-RETURN-CODE       PIC 9(02) COMP.
010800           05  WRK-UTIL-TEXT              PIC X(80).
010900           05  WRK-UTIL-RESULT-SCORE      PIC S9V9(04).
011000           05  WRK-UTIL-VECTOR-A          PIC X(16).
011100           05  WRK-UTIL-VECTOR-B          PIC X(16).
011200           05  WRK-UTIL-SERIES-COUNT      PIC 9(02) COMP.
011300           05  WRK-UTIL-WINDOW-SIZE       PIC 9(02) COMP.
011400           05  WRK-UTIL-SERIES            PIC X(60).
011500           05  WRK-UTIL-TASK-COUNT        PIC 9(02) COMP.
011600           05  WRK-UTIL-TASK-LOADS        PIC X(70).
011700           05  WRK-UTIL-USER-COUNT        PIC 9(02) COMP.
011800           05  WRK-UTIL-USER-CAPACITY     PIC X(70).
011900           05  WRK-UTIL-UNALLOC-COUNT     PIC 9(02) COMP.
012000           05  WRK-UTIL-RATIO-PREDICTED   PIC 9(03) COMP.
012100           05  WRK-UTIL-RATIO-ACTUAL      PIC 9(03) COMP.
012200      *-----------------------------------------------------------------
012300       LINKAGE                                   SECTION.
012400      *-----------------------------------------------------------------
012500       01  LNK-DLAY-AREA.
012600           05  LNK-DLAY-FUNCTION          PIC X(01).
012700               88  DLAY-FUNCTION-PREDICT      VALUE 'P'.
012800               88  DLAY-FUNCTION-ACCURACY     VALUE 'X'.
012900           05  LNK-DLAY-RETURN-CODE       PIC 9(02) COMP.
013000           05  LNK-DLAY-TASK-ID           PIC X(06).
013100           05  LNK-DLAY-EST-HOURS         PIC 9(04)V99.
013200           05  LNK-DLAY-ACT-HOURS         PIC 9(04)V99.
013300           05  LNK-DLAY-PRIORITY          PIC X(02).
013400           05  LNK-DLAY-HAS-DEPEND        PIC X(01).
013500           05  LNK-DLAY-STATUS            PIC X(02).
013600           05  LNK-DLAY-COMPLEXITY        PIC S9V9(04).
013700           05  LNK-DLAY-EXPERIENCE        PIC S9V9(04).
013800           05  LNK-DLAY-DEPENDENCY        PIC S9V9(04).
013900           05  LNK-DLAY-AVAILABILITY      PIC S9V9(04).
014000           05  LNK-DLAY-WEIGHTED-SCORE    PIC S9V9(04).
014100           05  LNK-DLAY-DELAY-DAYS        PIC 9(02).
014200           05  LNK-DLAY-CONFIDENCE        PIC S9V9(04).
014300           05  LNK-DLAY-RISK-LEVEL        PIC X(08).
014400           05  LNK-DLAY-ALERT-FLAG        PIC X(01).
014500           05  LNK-DLAY-ACCURACY          PIC S9V9(04).
014600      *=================================================================
014700       PROCEDURE                                 DIVISION
014800                                                  USING LNK-DLAY-AREA.
014900      *-----------------------------------------------------------------
015000       0100-MAIN-LINE                            SECTION.
015100      *-----------------------------------------------------------------
015200           MOVE 0 TO LNK-DLAY-RETURN-CODE.
015300
015400           EVALUATE TRUE
015500               WHEN DLAY-FUNCTION-PREDICT
015600                   PERFORM 0200-PROCESS-PREDICTION
015700               WHEN DLAY-FUNCTION-ACCURACY
015800                   PERFORM 0600-PROCESS-ACCURACY
015900               WHEN OTHER
016000                   MOVE 99 TO LNK-DLAY-RETURN-CODE
016100           END-EVALUATE.
016200
016300           GOBACK.
016400      *-----------------------------------------------------------------
016500       0200-PROCESS-PREDICTION                   SECTION.
016600      *-----------------------------------------------------------------
016700           PERFORM 0210-SCORE-COMPLEXITY.
016800           PERFORM 0220-SCORE-EXPERIENCE THRU
016900                   0280-SCORE-RISK-LEVEL-EXIT.
017000       0200-PROCESS-PREDICTION-EXIT.  EXIT.
017100      *-----------------------------------------------------------------
017200       0210-SCORE-COMPLEXITY                     SECTION.
017300      *-----------------------------------------------------------------
017400           MOVE 0 TO WRK-HOUR-SCORE.
017500           MOVE 'N' TO WRK-FOUND-SW.
017600
017700           IF LNK-DLAY-EST-HOURS GREATER 0
017800               MOVE 1 TO WRK-TABLE-IX
017900               PERFORM 0212-SCAN-HOUR-BRACKET
018000                       UNTIL WRK-TABLE-IX GREATER 4
018100                                OR BRACKET-WAS-FOUND
018200           END-IF.
018300
018400           MOVE 0 TO WRK-PRI-SCORE.
018500           MOVE 'N' TO WRK-FOUND-SW.
018600           MOVE 1 TO WRK-TABLE-IX.
018700           PERFORM 0214-SCAN-PRIORITY-BRACKET
018800                   UNTIL WRK-TABLE-IX GREATER 3
018900                            OR BRACKET-WAS-FOUND.
019000
019100           IF NOT BRACKET-WAS-FOUND
019200               MOVE 0.1 TO WRK-PRI-SCORE
019300           END-IF.
019400
019500           COMPUTE LNK-DLAY-COMPLEXITY ROUNDED =
019600               WRK-HOUR-SCORE + WRK-PRI-SCORE.
019700
019800           IF LNK-DLAY-COMPLEXITY GREATER 1
019900               MOVE 1 TO LNK-DLAY-COMPLEXITY
020000           END-IF.
020100       0210-SCORE-COMPLEXITY-EXIT.  EXIT.
020200      *-----------------------------------------------------------------
020300       0212-SCAN-HOUR-BRACKET                     SECTION.
020400      *-----------------------------------------------------------------
020500           IF LNK-DLAY-EST-HOURS NOT GREATER
020600                        WRK-HB-UPPER-HOURS(WRK-TABLE-IX)
020700               MOVE WRK-HB-SCORE(WRK-TABLE-IX)
020800                                       TO WRK-HOUR-SCORE
020900               MOVE 'Y' TO WRK-FOUND-SW
021000           END-IF.
021100           ADD 1 TO WRK-TABLE-IX.
021200       0212-SCAN-HOUR-BRACKET-EXIT.  EXIT.
021300      *-----------------------------------------------------------------
021400       0214-SCAN-PRIORITY-BRACKET                  SECTION.
021500      *-----------------------------------------------------------------
021600           IF LNK-DLAY-PRIORITY EQUAL WRK-PB-CODE(WRK-TABLE-IX)
021700               MOVE WRK-PB-SCORE(WRK-TABLE-IX) TO WRK-PRI-SCORE
021800               MOVE 'Y' TO WRK-FOUND-SW
021900           END-IF.
022000           ADD 1 TO WRK-TABLE-IX.
022100       0214-SCAN-PRIORITY-BRACKET-EXIT.  EXIT.
022200      *-----------------------------------------------------------------
022300       0220-SCORE-EXPERIENCE                     SECTION.
022400      *    TEAM EXPERIENCE IS A HOUSE CONSTANT UNTIL THE SKILLS FILE
022500      *    PROJECT (PPS-0067, STILL UNSCHEDULED) IS DELIVERED.
022600      *-----------------------------------------------------------------
022700           MOVE 0.7 TO LNK-DLAY-EXPERIENCE.
022800       0220-SCORE-EXPERIENCE-EXIT.  EXIT.
022900      *-----------------------------------------------------------------
023000       0230-SCORE-DEPENDENCY                     SECTION.
023100      *-----------------------------------------------------------------
023200           IF LNK-DLAY-HAS-DEPEND EQUAL 'Y'
023300               MOVE 0.6 TO LNK-DLAY-DEPENDENCY
023400           ELSE
023500               MOVE 0.2 TO LNK-DLAY-DEPENDENCY
023600           END-IF.
023700       0230-SCORE-DEPENDENCY-EXIT.  EXIT.
023800      *-----------------------------------------------------------------
023900       0240-SCORE-AVAILABILITY                   SECTION.
024000      *-----------------------------------------------------------------
024100           MOVE 0.8 TO LNK-DLAY-AVAILABILITY.
024200       0240-SCORE-AVAILABILITY-EXIT.  EXIT.
024300      *-----------------------------------------------------------------
024400       0250-SCORE-WEIGHTED-TOTAL                 SECTION.
024500      *-----------------------------------------------------------------
024600           COMPUTE LNK-DLAY-WEIGHTED-SCORE ROUNDED =
024700               (0.40 * LNK-DLAY-COMPLEXITY) +
024800               (0.20 * LNK-DLAY-EXPERIENCE) +
024900               (0.25 * LNK-DLAY-DEPENDENCY) +
025000               (0.15 * LNK-DLAY-AVAILABILITY).
025100
025200           MOVE LNK-DLAY-WEIGHTED-SCORE TO WRK-WEIGHTED-SPLIT.
025300       0250-SCORE-WEIGHTED-TOTAL-EXIT.  EXIT.
025400      *-----------------------------------------------------------------
025500       0260-SCORE-DELAY-DAYS                     SECTION.
025600      *-----------------------------------------------------------------
025700           EVALUATE TRUE
025800               WHEN LNK-DLAY-WEIGHTED-SCORE NOT GREATER 0.30
025900                   MOVE 0 TO LNK-DLAY-DELAY-DAYS
026000               WHEN LNK-DLAY-WEIGHTED-SCORE NOT GREATER 0.50
026100                   MOVE 1 TO LNK-DLAY-DELAY-DAYS
026200               WHEN LNK-DLAY-WEIGHTED-SCORE NOT GREATER 0.70
026300                   MOVE 3 TO LNK-DLAY-DELAY-DAYS
026400               WHEN LNK-DLAY-WEIGHTED-SCORE NOT GREATER 0.85
026500                   MOVE 5 TO LNK-DLAY-DELAY-DAYS
026600               WHEN OTHER
026700                   MOVE 7 TO LNK-DLAY-DELAY-DAYS
026800           END-EVALUATE.
026900       0260-SCORE-DELAY-DAYS-EXIT.  EXIT.
027000      *-----------------------------------------------------------------
027100       0270-SCORE-CONFIDENCE                     SECTION.
027200      *-----------------------------------------------------------------
027300           MOVE 0.8 TO LNK-DLAY-CONFIDENCE.
027400
027500           IF LNK-DLAY-EST-HOURS GREATER 0
027600               ADD 0.1 TO LNK-DLAY-CONFIDENCE
027700           END-IF.
027800
027900           ADD 0.05 TO LNK-DLAY-CONFIDENCE.
028000
028100           IF LNK-DLAY-HAS-DEPEND EQUAL 'Y'
028200               ADD 0.05 TO LNK-DLAY-CONFIDENCE
028300           END-IF.
028400
028500           IF LNK-DLAY-CONFIDENCE GREATER 1
028600               MOVE 1 TO LNK-DLAY-CONFIDENCE
028700           END-IF.
028800       0270-SCORE-CONFIDENCE-EXIT.  EXIT.
028900      *-----------------------------------------------------------------
029000       0280-SCORE-RISK-LEVEL                     SECTION.
029100      *-----------------------------------------------------------------
029200           EVALUATE TRUE
029300               WHEN LNK-DLAY-DELAY-DAYS NOT LESS 7
029400                    AND LNK-DLAY-CONFIDENCE GREATER 0.9
029500                   MOVE 'CRITICAL' TO LNK-DLAY-RISK-LEVEL
029600               WHEN LNK-DLAY-DELAY-DAYS NOT LESS 5
029700                    AND LNK-DLAY-CONFIDENCE GREATER 0.8
029800                   MOVE 'HIGH    ' TO LNK-DLAY-RISK-LEVEL
029900               WHEN LNK-DLAY-DELAY-DAYS NOT LESS 3
030000                    AND LNK-DLAY-CONFIDENCE GREATER 0.7
030100                   MOVE 'MEDIUM  ' TO LNK-DLAY-RISK-LEVEL
030200               WHEN OTHER
030300                   MOVE 'LOW     ' TO LNK-DLAY-RISK-LEVEL
030400           END-EVALUATE.
030500
030600           IF LNK-DLAY-RISK-LEVEL EQUAL 'CRITICAL'
030700                AND LNK-DLAY-CONFIDENCE GREATER 0.8
030800               MOVE 'Y' TO LNK-DLAY-ALERT-FLAG
030900           ELSE
031000               MOVE 'N' TO LNK-DLAY-ALERT-FLAG
031100           END-IF.
031200       0280-SCORE-RISK-LEVEL-EXIT.  EXIT.
031300      *-----------------------------------------------------------------
031400       0600-PROCESS-ACCURACY                     SECTION.
031500      *    ACTUAL DELAY HAS NO FIELD ON THE TASK RECORD, SO FOR A
031600      *    FINISHED TASK WITH BOTH HOURS RECORDED WE APPROXIMATE IT AS
031700      *    THE WHOLE NUMBER OF 8-HOUR DAYS THE ACTUAL HOURS RAN OVER
031800      *    ESTIMATE, ROUNDED UP, FLOORED AT ZERO.
031900      *-----------------------------------------------------------------
032000           MOVE 0 TO LNK-DLAY-ACCURACY.
032100
032200           IF LNK-DLAY-STATUS NOT EQUAL 'DN'
032300                OR LNK-DLAY-EST-HOURS NOT GREATER 0
032400                OR LNK-DLAY-ACT-HOURS NOT GREATER 0
032500               GO TO 0600-PROCESS-ACCURACY-EXIT
032600           END-IF.
032700
032800           COMPUTE WRK-DIFF-HOURS =
032900               LNK-DLAY-ACT-HOURS - LNK-DLAY-EST-HOURS.
033000
033100           IF WRK-DIFF-HOURS NOT GREATER 0
033200               MOVE 0 TO WRK-ACTUAL-DELAY-DAYS
033300           ELSE
033400               COMPUTE WRK-WHOLE-DAYS = WRK-DIFF-HOURS / 8
033500               MOVE WRK-WHOLE-DAYS TO WRK-ACTUAL-DELAY-DAYS
033600               IF WRK-DIFF-HOURS GREATER (WRK-WHOLE-DAYS * 8)
033700                   ADD 1 TO WRK-ACTUAL-DELAY-DAYS
033800               END-IF
033900           END-IF.
034000
034100           MOVE 'R' TO WRK-UTIL-FUNCTION.
034200           MOVE LNK-DLAY-DELAY-DAYS TO WRK-UTIL-RATIO-PREDICTED.
034300           MOVE WRK-ACTUAL-DELAY-DAYS TO WRK-UTIL-RATIO-ACTUAL.
034400           CALL 'PPSUTIL' USING WRK-UTIL-LINK.
034500           MOVE WRK-UTIL-RESULT-SCORE TO LNK-DLAY-ACCURACY.
034600       0600-PROCESS-ACCURACY-EXIT.  EXIT.
