000100      *===============================================================
000200      *  COPYBOOK.....: USERREC
000300      *  DESCRIPTION..: TEAM MEMBER MASTER RECORD - PROJECT PORTFOLIO
000400      *                 BATCH.  ONE ENTRY PER TEAM MEMBER, LOADED INTO
000500      *                 THE IN-MEMORY USER TABLE AT START OF THE RUN.
000600      *                 FIXED LENGTH 40 BYTE RECORD, SORTED BY USER-ID.
000700      *  RECORD LENGTH.: 040
000800      *  MAINTENANCE LOG
000900      *  DATE     INIT REQUEST   DESCRIPTION
001000      *  -------- ---- --------- ------------------------------------
001100      *  03/11/86 RGH  PPS-0002  ORIGINAL LAYOUT FOR PORTFOLIO BATCH
001200      *  09/22/88 RGH  PPS-0015  ADDED EXPERIENCE-YEARS
001300      *  04/03/91 LKM  PPS-0038  ADDED WORKLOAD-PCT
001400      *  06/19/01 TJP  PPS-0097  ADDED ALTERNATE NAME-PIECE VIEW
001500      *===============================================================
001600       01  REG-USER.
001700      *-----------------------------------------------------------
001800      *    UNIQUE USER NUMBER
001900      *-----------------------------------------------------------
002000           05  REG-USER-ID            PIC 9(04).
002100      *-----------------------------------------------------------
002200      *    ALTERNATE VIEW OF THE USER NUMBER, USED AS THE COMPARE
002300      *    KEY BY THE BINARY SEARCH OF THE IN-MEMORY USER TABLE
002400      *-----------------------------------------------------------
002500           05  REG-USER-ID-R   REDEFINES  REG-USER-ID.
002600               10  REG-USER-ID-HI     PIC 9(02).
002700               10  REG-USER-ID-LO     PIC 9(02).
002800      *-----------------------------------------------------------
002900      *    DISPLAY NAME, PRINTED ON RECOMMENDATION LISTINGS
003000      *-----------------------------------------------------------
003100           05  REG-USER-NAME          PIC X(15).
003200      *-----------------------------------------------------------
003300      *    ALTERNATE VIEW OF THE NAME SPLIT AT THE MIDPOINT, KEPT
003400      *    FOR THE OLD 8-CHARACTER TERMINAL SCREEN
003500      *-----------------------------------------------------------
003600           05  REG-USER-NAME-R REDEFINES REG-USER-NAME.
003700               10  REG-USER-NAME-1    PIC X(08).
003800               10  REG-USER-NAME-2    PIC X(07).
003900      *-----------------------------------------------------------
004000      *    COUNT OF TASKS CURRENTLY IN-PROGRESS FOR THIS USER
004100      *-----------------------------------------------------------
004200           05  REG-ACTIVE-TASKS       PIC 9(02).
004300      *-----------------------------------------------------------
004400      *    COUNT OF TASKS IN TODO STATUS ASSIGNED TO THIS USER
004500      *-----------------------------------------------------------
004600           05  REG-PENDING-TASKS      PIC 9(02).
004700      *-----------------------------------------------------------
004800      *    SUM OF ESTIMATED HOURS ON THIS USER'S ACTIVE TASKS
004900      *-----------------------------------------------------------
005000           05  REG-EST-HOURS-ACTIVE   PIC 9(03).
005100      *-----------------------------------------------------------
005200      *    YEARS OF EXPERIENCE ON FILE FOR THIS USER
005300      *-----------------------------------------------------------
005400           05  REG-EXPERIENCE-YEARS   PIC 9(02).
005500      *-----------------------------------------------------------
005600      *    CURRENT WORKLOAD FRACTION, 0.00 THRU 1.00
005700      *-----------------------------------------------------------
005800           05  REG-WORKLOAD-PCT       PIC 9V99.
005900      *-----------------------------------------------------------
006000      *    RESERVED FOR FUTURE USE
006100      *-----------------------------------------------------------
006200           05  FILLER                 PIC X(09).
