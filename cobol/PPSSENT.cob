000100       IDENTIFICATION                            DIVISION.
000200       PROGRAM-ID.    PPSSENT.
000300       AUTHOR.        L K MARSH.
000400       INSTALLATION.  ENTERPRISE SYSTEMS DIVISION.
000500       DATE-WRITTEN.  08/05/90.
000600       DATE-COMPILED.
000700       SECURITY.      NON-CONFIDENTIAL.
000800      *=================================================================
000900      *  PROGRAM     : PPSSENT
001000      *  PROGRAMMER  : L K MARSH
001100      *  ANALYST     : I SANCHES
001200      *  INSTALLATION: ENTERPRISE SYSTEMS DIVISION
001300      *  WRITTEN     : 08/05/1990
001400      *-----------------------------------------------------------------
001500      *  PURPOSE.....: SCORES ONE TASK'S CONTRIBUTION TO THE TEAM
001600      *                SENTIMENT FIGURE - STATUS TERM, PRIORITY TERM,
001700      *                OVERDUE PENALTY AND A TIME-ACCURACY BONUS WHEN
001800      *                BOTH ESTIMATED AND ACTUAL HOURS ARE ON FILE.
001900      *                THE RESULT FEEDS THE PROJECT ROLL-UP IN PPSTEAM.
002000      *-----------------------------------------------------------------
002100      *  CALLED BY...: PPSBATCH
002200      *  CALLS.......: PPSUTIL (FUNCTION R - ACCURACY RATIO)
002300      *=================================================================
002400      *                       MAINTENANCE LOG
002500      *-----------------------------------------------------------------
002600      *  DATE     INIT REQUEST   DESCRIPTION
002700      *  -------- ---- --------- ------------------------------------
002800      *  08/05/90 LKM  PPS-0025  ORIGINAL DELIVERY
002900      *  04/03/91 LKM  PPS-0039  ADDED OVERDUE PENALTY TERM
003000      *  01/14/95 LKM  PPS-0057  ADDED TIME-ACCURACY BONUS, CALLS OUT
003100      *                          TO PPSUTIL FUNCTION R
003200      *  06/19/96 LKM  PPS-0063  CLAMPED COMPOSITE SCORE TO -1 THRU +1
003300      *                          PER QA DESK REQUEST, SEE PPSTEAM LOG
003400      *  11/02/98 TJP  PPS-0083  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
003500      *  08/30/04 DWC  PPS-0113  STANDARDIZED RETURN CODE ON BAD INPUT
003600      *  05/06/05 DWC  PPS-0121  RECAST THE HOURS PASSED TO PPSUTIL
003700      *                          FUNCTION R AS PIC 9(03) COMP TO MATCH
003800      *                          ITS LINKAGE - WAS PASSING A DISPLAY
003900      *                          FIELD INTO A COMP SLOT, GARBLING THE
004000      *                          RATIO ON EVERY TASK WITH BOTH HOURS
004100      *=================================================================
004200       ENVIRONMENT                               DIVISION.
004300      *-----------------------------------------------------------------
004400       CONFIGURATION                             SECTION.
004500      *-----------------------------------------------------------------
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800      *=================================================================
004900       DATA                                      DIVISION.
005000      *-----------------------------------------------------------------
005100       WORKING-STORAGE                           SECTION.
005200      *-----------------------------------------------------------------
005300      *    ==== STATUS TERM TABLE ====
005400      *-----------------------------------------------------------------
005500       01  WRK-STATUS-TERMS.
005600           05  FILLER       PIC X(02)      VALUE 'DN'.
005700           05  FILLER       PIC S9V9(04)   VALUE +0.3000.
005800           05  FILLER       PIC X(02)      VALUE 'IP'.
005900           05  FILLER       PIC S9V9(04)   VALUE +0.1000.
006000           05  FILLER       PIC X(02)      VALUE 'IR'.
006100           05  FILLER       PIC S9V9(04)   VALUE +0.0000.
006200           05  FILLER       PIC X(02)      VALUE 'TS'.
006300           05  FILLER       PIC S9V9(04)   VALUE +0.1000.
006400           05  FILLER       PIC X(02)      VALUE 'TD'.
006500           05  FILLER       PIC S9V9(04)   VALUE -0.1000.
006600           05  FILLER       PIC X(02)      VALUE 'CN'.
006700           05  FILLER       PIC S9V9(04)   VALUE -0.3000.
006800       01  WRK-STATUS-TERMS-R REDEFINES WRK-STATUS-TERMS
006900                                          OCCURS 6 TIMES.
007000           05  WRK-ST-CODE               PIC X(02).
007100           05  WRK-ST-SCORE              PIC S9V9(04).
007200      *-----------------------------------------------------------------
007300      *    ==== PRIORITY TERM TABLE ====
007400      *-----------------------------------------------------------------
007500       01  WRK-PRIORITY-TERMS.
007600           05  FILLER       PIC X(02)      VALUE 'LO'.
007700           05  FILLER       PIC S9V9(04)   VALUE +0.1000.
007800           05  FILLER       PIC X(02)      VALUE 'MD'.
007900           05  FILLER       PIC S9V9(04)   VALUE +0.0000.
008000           05  FILLER       PIC X(02)      VALUE 'HI'.
008100           05  FILLER       PIC S9V9(04)   VALUE -0.1000.
008200           05  FILLER       PIC X(02)      VALUE 'CR'.
008300           05  FILLER       PIC S9V9(04)   VALUE -0.2000.
008400           05  FILLER       PIC X(02)      VALUE 'UR'.
008500           05  FILLER       PIC S9V9(04)   VALUE -0.3000.
008600       01  WRK-PRIORITY-TERMS-R REDEFINES WRK-PRIORITY-TERMS
008700                                          OCCURS 5 TIMES.
008800           05  WRK-PT-CODE               PIC X(02).
008900           05  WRK-PT-SCORE              PIC S9V9(04).
009000      *-----------------------------------------------------------------
009100      *    ==== SPLIT VIEW OF THE TASK SENTIMENT SCORE (EDIT WORK) ====
009200      *-----------------------------------------------------------------
009300       01  WRK-SENTIMENT-SPLIT           PIC S9V9(04) COMP-3.
009400       01  WRK-SENTIMENT-SPLIT-R REDEFINES WRK-SENTIMENT-SPLIT.
009500           05  WRK-SS-SIGN               PIC S9.
009600           05  WRK-SS-DECIMAL            PIC 9(04).
009700      *-----------------------------------------------------------------
009800      *    ==== GENERAL WORK FIELDS ====
009900      *-----------------------------------------------------------------
010000       77  WRK-TABLE-IX                  PIC 9(02) COMP.
010100       77  WRK-FOUND-SW                  PIC X(01)   VALUE 'N'.
010200           88  BRACKET-WAS-FOUND             VALUE 'Y'.
010300      *-----------------------------------------------------------------
010400      *    ==== LINKAGE AREA TO THE SHARED MATH LIBRARY ====
010500      *-----------------------------------------------------------------
010600       01  WRK-UTIL-LINK.
010700           05  WRK-UTIL-FUNCTION          PIC X(01).
010800           05  WRK-UTIL-RETURN-CODE       PIC 9(02) COMP.
010900           05  WRK-UTIL-TEXT              PIC X(80).
011000           05  WRK-UTIL-RESULT-SCORE      PIC S9V9(04).
011100           05  WRK-UTIL-VECTOR-A.
011200               10  WRK-UTIL-VEC-A-EL      PIC S9V9(04) OCCURS 4.
011300           05  WRK-UTIL-VECTOR-B.
011400               10  WRK-UTIL-VEC-B-EL      PIC S9V9(04) OCCURS 4.
011500           05  WRK-UTIL-SERIES-COUNT      PIC 9(02) COMP.
011600           05  WRK-UTIL-WINDOW-SIZE       PIC 9(02) COMP.
011700           05  WRK-UTIL-SERIES.
011800               10  WRK-UTIL-SERIES-EL     PIC S9(03)V99 OCCURS 10.
011900           05  WRK-UTIL-TASK-COUNT        PIC 9(02) COMP.
012000           05  WRK-UTIL-TASK-LOADS.
012100               10  WRK-UTIL-TASK-LOAD-EL  PIC 9(05)V99 OCCURS 10.
012200           05  WRK-UTIL-USER-COUNT        PIC 9(02) COMP.
012300           05  WRK-UTIL-USER-CAPACITY.
012400               10  WRK-UTIL-USER-CAP-EL   PIC 9(05)V99 OCCURS 10.
012500           05  WRK-UTIL-UNALLOC-COUNT     PIC 9(02) COMP.
012600           05  WRK-UTIL-RATIO-PREDICTED   PIC 9(03) COMP.
012700           05  WRK-UTIL-RATIO-ACTUAL      PIC 9(03) COMP.
012800      *-----------------------------------------------------------------
012900       LINKAGE                                   SECTION.
013000      *-----------------------------------------------------------------
013100       01  LNK-SENT-AREA.
013200           05  LNK-SENT-RETURN-CODE      PIC 9(02) COMP.
013300           05  LNK-SENT-TASK-ID          PIC X(06).
013400           05  LNK-SENT-STATUS           PIC X(02).
013500           05  LNK-SENT-PRIORITY         PIC X(02).
013600           05  LNK-SENT-OVERDUE-SW       PIC X(01).
013700           05  LNK-SENT-EST-HOURS        PIC 9(04)V99.
013800           05  LNK-SENT-ACT-HOURS        PIC 9(04)V99.
013900           05  LNK-SENT-TASK-SCORE       PIC S9V9(04).
014000      *=================================================================
014100       PROCEDURE                                 DIVISION
014200                                                  USING LNK-SENT-AREA.
014300      *-----------------------------------------------------------------
014400       0100-MAIN-LINE                            SECTION.
014500      *-----------------------------------------------------------------
014600           MOVE 0 TO LNK-SENT-RETURN-CODE.
014700           MOVE 0 TO LNK-SENT-TASK-SCORE.
014800
014900           PERFORM 0200-ADD-STATUS-TERM.
015000           PERFORM 0300-ADD-PRIORITY-TERM.
015100           PERFORM 0400-ADD-OVERDUE-PENALTY THRU
015200                   0600-CLAMP-SCORE-EXIT.
015300
015400           GOBACK.
015500      *-----------------------------------------------------------------
015600       0200-ADD-STATUS-TERM                       SECTION.
015700      *-----------------------------------------------------------------
015800           MOVE 'N' TO WRK-FOUND-SW.
015900           MOVE 1 TO WRK-TABLE-IX.
016000           PERFORM 0210-SCAN-STATUS-TABLE
016100                   UNTIL WRK-TABLE-IX GREATER 6
016200                            OR BRACKET-WAS-FOUND.
016300       0200-ADD-STATUS-TERM-EXIT.  EXIT.
016400      *-----------------------------------------------------------------
016500       0210-SCAN-STATUS-TABLE                      SECTION.
016600      *-----------------------------------------------------------------
016700           IF LNK-SENT-STATUS EQUAL WRK-ST-CODE(WRK-TABLE-IX)
016800               ADD WRK-ST-SCORE(WRK-TABLE-IX)
016900                                    TO LNK-SENT-TASK-SCORE
017000               MOVE 'Y' TO WRK-FOUND-SW
017100           END-IF.
017200           ADD 1 TO WRK-TABLE-IX.
017300       0210-SCAN-STATUS-TABLE-EXIT.  EXIT.
017400      *-----------------------------------------------------------------
017500       0300-ADD-PRIORITY-TERM                     SECTION.
017600      *-----------------------------------------------------------------
017700           MOVE 'N' TO WRK-FOUND-SW.
017800           MOVE 1 TO WRK-TABLE-IX.
017900           PERFORM 0310-SCAN-PRIORITY-TABLE
018000                   UNTIL WRK-TABLE-IX GREATER 5
018100                            OR BRACKET-WAS-FOUND.
018200       0300-ADD-PRIORITY-TERM-EXIT.  EXIT.
018300      *-----------------------------------------------------------------
018400       0310-SCAN-PRIORITY-TABLE                    SECTION.
018500      *-----------------------------------------------------------------
018600           IF LNK-SENT-PRIORITY EQUAL WRK-PT-CODE(WRK-TABLE-IX)
018700               ADD WRK-PT-SCORE(WRK-TABLE-IX)
018800                                    TO LNK-SENT-TASK-SCORE
018900               MOVE 'Y' TO WRK-FOUND-SW
019000           END-IF.
019100           ADD 1 TO WRK-TABLE-IX.
019200       0310-SCAN-PRIORITY-TABLE-EXIT.  EXIT.
019300      *-----------------------------------------------------------------
019400       0400-ADD-OVERDUE-PENALTY                   SECTION.
019500      *-----------------------------------------------------------------
019600           IF LNK-SENT-OVERDUE-SW EQUAL 'Y'
019700               SUBTRACT 0.2 FROM LNK-SENT-TASK-SCORE
019800           END-IF.
019900       0400-ADD-OVERDUE-PENALTY-EXIT.  EXIT.
020000      *-----------------------------------------------------------------
020100       0500-ADD-ACCURACY-BONUS                    SECTION.
020200      *-----------------------------------------------------------------
020300           IF LNK-SENT-EST-HOURS GREATER 0
020400                AND LNK-SENT-ACT-HOURS GREATER 0
020500               MOVE 'R' TO WRK-UTIL-FUNCTION
020600               MOVE LNK-SENT-EST-HOURS TO WRK-UTIL-RATIO-PREDICTED
020700               MOVE LNK-SENT-ACT-HOURS TO WRK-UTIL-RATIO-ACTUAL
020800               CALL 'PPSUTIL' USING WRK-UTIL-LINK
020900               COMPUTE LNK-SENT-TASK-SCORE ROUNDED =
021000                   LNK-SENT-TASK-SCORE +
021100                   (WRK-UTIL-RESULT-SCORE * 0.1)
021200           END-IF.
021300       0500-ADD-ACCURACY-BONUS-EXIT.  EXIT.
021400      *-----------------------------------------------------------------
021500       0600-CLAMP-SCORE                            SECTION.
021600      *-----------------------------------------------------------------
021700           IF LNK-SENT-TASK-SCORE GREATER 1
021800               MOVE 1 TO LNK-SENT-TASK-SCORE
021900           END-IF.
022000           IF LNK-SENT-TASK-SCORE LESS -1
022100               MOVE -1 TO LNK-SENT-TASK-SCORE
022200           END-IF.
022300           MOVE LNK-SENT-TASK-SCORE TO WRK-SENTIMENT-SPLIT.
022400       0600-CLAMP-SCORE-EXIT.  EXIT.
