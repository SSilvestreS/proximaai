000100       IDENTIFICATION                            DIVISION.
000200       PROGRAM-ID.    PPSSCORE.
000300       AUTHOR.        L K MARSH.
000400       INSTALLATION.  ENTERPRISE SYSTEMS DIVISION.
000500       DATE-WRITTEN.  06/02/88.
000600       DATE-COMPILED.
000700       SECURITY.      NON-CONFIDENTIAL.
000800      *=================================================================
000900      *  PROGRAM     : PPSSCORE
001000      *  PROGRAMMER  : L K MARSH
001100      *  ANALYST     : I SANCHES
001200      *  INSTALLATION: ENTERPRISE SYSTEMS DIVISION
001300      *  WRITTEN     : 06/02/1988
001400      *-----------------------------------------------------------------
001500      *  PURPOSE.....: TASK AND PROJECT SCORING UTILITIES, TWO ENTRY
001600      *                POINTS SELECTED BY LNK-SCORE-FUNCTION -
001700      *                T = PER-TASK DURATION ESTIMATE, PRIORITY SCORE
001800      *                    AND SUGGESTED DEADLINE (STATISTICS ONLY -
001900      *                    NO OUTPUT RECORD CARRIES THESE FIELDS)
002000      *                P = PER-PROJECT DELAY/OVERLOAD/ESTIMATION RISK
002100      *                    PERCENTAGES, CALLED AT THE PROJECT BREAK
002200      *                F = PER-CANDIDATE ASSIGNEE-FIT SCORE, CALLED ONCE
002300      *                    PER USER EVALUATED FOR AN UNASSIGNED TASK
002400      *-----------------------------------------------------------------
002500      *  CALLED BY...: PPSBATCH
002600      *=================================================================
002700      *                       MAINTENANCE LOG
002800      *-----------------------------------------------------------------
002900      *  DATE     INIT REQUEST   DESCRIPTION
003000      *  -------- ---- --------- ------------------------------------
003100      *  06/02/88 LKM  PPS-0012  ORIGINAL DELIVERY - DURATION ESTIMATE
003200      *                          AND PRIORITY SCORE ONLY
003300      *  11/30/90 LKM  PPS-0024  ADDED SUGGESTED DEADLINE CALCULATION
003400      *  04/03/91 LKM  PPS-0040  ADDED PER-PROJECT RISK PERCENTAGES
003500      *                          (FUNCTION P) FOR THE CLOSING STATS
003600      *  11/02/98 TJP  PPS-0083  Y2K REVIEW - RUN-DATE NOT STORED HERE,
003700      *                          NO CHANGE REQUIRED
003800      *  07/09/00 TJP  PPS-0094  ASSIGNEE-FIT AND HISTORICAL-AVERAGE
003900      *                          TERMS DROPPED - NO TASK-HISTORY FILE
004000      *                          ON THIS SYSTEM, SEE PROJECT NOTES
004100      *  08/30/04 DWC  PPS-0113  STANDARDIZED RETURN CODE ON BAD INPUT
004200      *  03/11/05 DWC  PPS-0120  ASSIGNEE-FIT REINSTATED AS FUNCTION F -
004300      *                          PPSBATCH NOW KEEPS A PER-USER DONE-TASK
004400      *                          ACCUMULATOR BUILT OFF TBL-USER-TABLE AS
004500      *                          TASKS ARE READ, SO NO TASK-HISTORY FILE
004600      *                          IS NEEDED AFTER ALL.  THE HISTORICAL-
004700      *                          AVERAGE TERM UNDER PPS-0094 REMAINS
004800      *                          DROPPED - THAT ONE STILL NEEDS A TRUE
004900      *                          TASK-HISTORY FILE THIS SYSTEM LACKS
005000      *=================================================================
005100       ENVIRONMENT                               DIVISION.
005200      *-----------------------------------------------------------------
005300       CONFIGURATION                             SECTION.
005400      *-----------------------------------------------------------------
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM.
005700      *=================================================================
005800       DATA                                      DIVISION.
005900      *-----------------------------------------------------------------
006000       WORKING-STORAGE                           SECTION.
006100      *-----------------------------------------------------------------
006200      *    ==== DURATION BASE-HOURS TABLE, BY TASK TYPE ====
006300      *-----------------------------------------------------------------
006400       01  WRK-DURATION-BASE.
006500           05  FILLER       PIC X(02)      VALUE 'BG'.
006600           05  FILLER       PIC 9(02)      VALUE 02.
006700           05  FILLER       PIC X(02)      VALUE 'FT'.
006800           05  FILLER       PIC 9(02)      VALUE 08.
006900           05  FILLER       PIC X(02)      VALUE 'ST'.
007000           05  FILLER       PIC 9(02)      VALUE 16.
007100           05  FILLER       PIC X(02)      VALUE 'EP'.
007200           05  FILLER       PIC 9(02)      VALUE 40.
007300       01  WRK-DURATION-BASE-R REDEFINES WRK-DURATION-BASE
007400                                          OCCURS 4 TIMES.
007500           05  WRK-DB-CODE               PIC X(02).
007600           05  WRK-DB-HOURS              PIC 9(02).
007700      *-----------------------------------------------------------------
007800      *    ==== DURATION PRIORITY-FACTOR TABLE ====
007900      *-----------------------------------------------------------------
008000       01  WRK-DURATION-PRI-FACTOR.
008100           05  FILLER       PIC X(02)      VALUE 'HI'.
008200           05  FILLER       PIC 9V99       VALUE 0.90.
008300           05  FILLER       PIC X(02)      VALUE 'MD'.
008400           05  FILLER       PIC 9V99       VALUE 1.00.
008500           05  FILLER       PIC X(02)      VALUE 'LO'.
008600           05  FILLER       PIC 9V99       VALUE 1.20.
008700       01  WRK-DURATION-PRI-FACTOR-R REDEFINES WRK-DURATION-PRI-FACTOR
008800                                          OCCURS 3 TIMES.
008900           05  WRK-DF-CODE               PIC X(02).
009000           05  WRK-DF-FACTOR             PIC 9V99.
009100      *-----------------------------------------------------------------
009200      *    ==== PRIORITY-SCORE BASE TABLE ====
009300      *-----------------------------------------------------------------
009400       01  WRK-PRI-SCORE-BASE.
009500           05  FILLER       PIC X(02)      VALUE 'UR'.
009600           05  FILLER       PIC 9(03)      VALUE 100.
009700           05  FILLER       PIC X(02)      VALUE 'CR'.
009800           05  FILLER       PIC 9(03)      VALUE 090.
009900           05  FILLER       PIC X(02)      VALUE 'HI'.
010000           05  FILLER       PIC 9(03)      VALUE 070.
010100           05  FILLER       PIC X(02)      VALUE 'MD'.
010200           05  FILLER       PIC 9(03)      VALUE 050.
010300           05  FILLER       PIC X(02)      VALUE 'LO'.
010400           05  FILLER       PIC 9(03)      VALUE 030.
010500       01  WRK-PRI-SCORE-BASE-R REDEFINES WRK-PRI-SCORE-BASE
010600                                          OCCURS 5 TIMES.
010700           05  WRK-PB-CODE-5             PIC X(02).
010800           05  WRK-PB-POINTS             PIC 9(03).
010900      *-----------------------------------------------------------------
011000      *    ==== PRIORITY-SCORE TYPE BONUS TABLE ====
011100      *-----------------------------------------------------------------
011200       01  WRK-PRI-SCORE-TYPE.
011300           05  FILLER       PIC X(02)      VALUE 'BG'.
011400           05  FILLER       PIC 9(03)      VALUE 030.
011500           05  FILLER       PIC X(02)      VALUE 'FT'.
011600           05  FILLER       PIC 9(03)      VALUE 020.
011700           05  FILLER       PIC X(02)      VALUE 'ST'.
011800           05  FILLER       PIC 9(03)      VALUE 015.
011900           05  FILLER       PIC X(02)      VALUE 'EP'.
012000           05  FILLER       PIC 9(03)      VALUE 025.
012100           05  FILLER       PIC X(02)      VALUE 'TK'.
012200           05  FILLER       PIC 9(03)      VALUE 010.
012300           05  FILLER       PIC X(02)      VALUE 'SB'.
012400           05  FILLER       PIC 9(03)      VALUE 005.
012500       01  WRK-PRI-SCORE-TYPE-R REDEFINES WRK-PRI-SCORE-TYPE
012600                                          OCCURS 6 TIMES.
012700           05  WRK-PT-CODE-6             PIC X(02).
012800           05  WRK-PT-POINTS             PIC 9(03).
012900      *-----------------------------------------------------------------
013000      *    ==== GENERAL WORK FIELDS ====
013100      *-----------------------------------------------------------------
013200       77  WRK-TABLE-IX                  PIC 9(02) COMP.
013300       77  WRK-FOUND-SW                  PIC X(01)   VALUE 'N'.
013400           88  BRACKET-WAS-FOUND             VALUE 'Y'.
013500       01  WRK-DUR-HOURS                 PIC 9(04)V99 COMP-3 VALUE 0.
013600       01  WRK-DUR-FACTOR                PIC 9V99     COMP-3 VALUE 1.00.
013700       01  WRK-DEADLINE-BASE-DAYS        PIC S9(03) COMP    VALUE 0.
013800       01  WRK-FIT-AVG-RATIO             PIC S9V9(04) COMP-3 VALUE 0.
013900      *-----------------------------------------------------------------
014000       LINKAGE                                   SECTION.
014100      *-----------------------------------------------------------------
014200       01  LNK-SCORE-AREA.
014300           05  LNK-SCORE-FUNCTION        PIC X(01).
014400               88  SCORE-FUNCTION-TASK       VALUE 'T'.
014500               88  SCORE-FUNCTION-PROJECT    VALUE 'P'.
014600               88  SCORE-FUNCTION-FIT        VALUE 'F'.
014700           05  LNK-SCORE-RETURN-CODE     PIC 9(02) COMP.
014800           05  LNK-SCORE-TASK-TYPE       PIC X(02).
014900           05  LNK-SCORE-PRIORITY        PIC X(02).
015000           05  LNK-SCORE-STATUS          PIC X(02).
015100           05  LNK-SCORE-ASSIGNEE-ID     PIC 9(04).
015200           05  LNK-SCORE-DUE-DAYS-AWAY   PIC S9(04) COMP.
015300           05  LNK-SCORE-OVERDUE-SW      PIC X(01).
015400           05  LNK-SCORE-DESC-WORDS      PIC 9(03).
015500           05  LNK-SCORE-EST-HOURS       PIC 9(04)V99.
015600           05  LNK-SCORE-TEAM-SIZE       PIC 9(03) COMP.
015700           05  LNK-SCORE-DURATION-HOURS  PIC 9(04)V99.
015800           05  LNK-SCORE-PRIORITY-SCORE  PIC 9(03).
015900           05  LNK-SCORE-DEADLINE-DAYS   PIC S9(03) COMP.
016000           05  LNK-SCORE-PROJ-TOTAL      PIC 9(04) COMP.
016100           05  LNK-SCORE-PROJ-OVERDUE    PIC 9(04) COMP.
016200           05  LNK-SCORE-PROJ-OVERLOAD-USERS
016300                                         PIC 9(04) COMP.
016400           05  LNK-SCORE-PROJ-TEAM-SIZE  PIC 9(04) COMP.
016500           05  LNK-SCORE-PROJ-ESTACT-SUM PIC S9(06)V9(04).
016600           05  LNK-SCORE-PROJ-COMPL-CNT  PIC 9(04) COMP.
016700           05  LNK-SCORE-DELAY-RISK-PCT  PIC 9(03)V99.
016800           05  LNK-SCORE-OVERLOAD-RISK-PCT
016900                                         PIC 9(03)V99.
017000           05  LNK-SCORE-ESTIM-RISK-PCT  PIC 9(03)V99.
017100           05  LNK-SCORE-SIMILAR-DONE    PIC 9(03) COMP.
017200           05  LNK-SCORE-FIT-ACTIVE-TASKS
017300                                         PIC 9(03) COMP.
017400           05  LNK-SCORE-FIT-ESTACT-SUM  PIC S9(05)V9(04).
017500           05  LNK-SCORE-FIT-ESTACT-CNT  PIC 9(03) COMP.
017600           05  LNK-SCORE-ASSIGNEE-FIT-SCORE
017700                                         PIC S9(04)V9(04).
017800           05  FILLER                    PIC X(04).
017900      *=================================================================
018000       PROCEDURE                                 DIVISION
018100                                                  USING LNK-SCORE-AREA.
018200      *-----------------------------------------------------------------
018300       0100-MAIN-LINE                            SECTION.
018400      *-----------------------------------------------------------------
018500           MOVE 0 TO LNK-SCORE-RETURN-CODE.
018600
018700           EVALUATE TRUE
018800               WHEN SCORE-FUNCTION-TASK
018900                   PERFORM 0200-PROCESS-TASK
019000               WHEN SCORE-FUNCTION-PROJECT
019100                   PERFORM 0600-PROCESS-PROJECT
019200               WHEN SCORE-FUNCTION-FIT
019300                   PERFORM 0500-ASSIGNEE-FIT
019400               WHEN OTHER
019500                   MOVE 99 TO LNK-SCORE-RETURN-CODE
019600           END-EVALUATE.
019700
019800           GOBACK.
019900      *-----------------------------------------------------------------
020000       0200-PROCESS-TASK                           SECTION.
020100      *-----------------------------------------------------------------
020200           PERFORM 0210-DURATION-ESTIMATE.
020300           PERFORM 0300-PRIORITY-SCORE.
020400           PERFORM 0400-SUGGESTED-DEADLINE.
020500       0200-PROCESS-TASK-EXIT.  EXIT.
020600      *-----------------------------------------------------------------
020700       0210-DURATION-ESTIMATE                      SECTION.
020800      *-----------------------------------------------------------------
020900           MOVE 4 TO WRK-DUR-HOURS.
021000           MOVE 'N' TO WRK-FOUND-SW.
021100           MOVE 1 TO WRK-TABLE-IX.
021200           PERFORM 0212-SCAN-DURATION-BASE
021300                   UNTIL WRK-TABLE-IX GREATER 4
021400                            OR BRACKET-WAS-FOUND.
021500
021600           MOVE 0.8 TO WRK-DUR-FACTOR.
021700           MOVE 'N' TO WRK-FOUND-SW.
021800           MOVE 1 TO WRK-TABLE-IX.
021900           PERFORM 0214-SCAN-PRI-FACTOR
022000                   UNTIL WRK-TABLE-IX GREATER 3
022100                            OR BRACKET-WAS-FOUND.
022200
022300           COMPUTE WRK-DUR-HOURS = WRK-DUR-HOURS * WRK-DUR-FACTOR.
022400
022500           IF LNK-SCORE-DESC-WORDS GREATER 100
022600               COMPUTE WRK-DUR-HOURS = WRK-DUR-HOURS * 1.3
022700           ELSE
022800               IF LNK-SCORE-DESC-WORDS LESS 20
022900                   COMPUTE WRK-DUR-HOURS = WRK-DUR-HOURS * 0.7
023000               END-IF
023100           END-IF.
023200
023300           IF WRK-DUR-HOURS LESS 1
023400               MOVE 1 TO WRK-DUR-HOURS
023500           END-IF.
023600
023700           MOVE WRK-DUR-HOURS TO LNK-SCORE-DURATION-HOURS.
023800       0210-DURATION-ESTIMATE-EXIT.  EXIT.
023900      *-----------------------------------------------------------------
024000       0212-SCAN-DURATION-BASE                     SECTION.
024100      *-----------------------------------------------------------------
024200           IF LNK-SCORE-TASK-TYPE EQUAL WRK-DB-CODE(WRK-TABLE-IX)
024300               MOVE WRK-DB-HOURS(WRK-TABLE-IX) TO WRK-DUR-HOURS
024400               MOVE 'Y' TO WRK-FOUND-SW
024500           END-IF.
024600           ADD 1 TO WRK-TABLE-IX.
024700       0212-SCAN-DURATION-BASE-EXIT.  EXIT.
024800      *-----------------------------------------------------------------
024900       0214-SCAN-PRI-FACTOR                        SECTION.
025000      *-----------------------------------------------------------------
025100           IF LNK-SCORE-PRIORITY EQUAL WRK-DF-CODE(WRK-TABLE-IX)
025200               MOVE WRK-DF-FACTOR(WRK-TABLE-IX) TO WRK-DUR-FACTOR
025300               MOVE 'Y' TO WRK-FOUND-SW
025400           END-IF.
025500           ADD 1 TO WRK-TABLE-IX.
025600       0214-SCAN-PRI-FACTOR-EXIT.  EXIT.
025700      *-----------------------------------------------------------------
025800       0300-PRIORITY-SCORE                         SECTION.
025900      *-----------------------------------------------------------------
026000           MOVE 0 TO LNK-SCORE-PRIORITY-SCORE.
026100           MOVE 'N' TO WRK-FOUND-SW.
026200           MOVE 1 TO WRK-TABLE-IX.
026300           PERFORM 0310-SCAN-PRI-SCORE-BASE
026400                   UNTIL WRK-TABLE-IX GREATER 5
026500                            OR BRACKET-WAS-FOUND.
026600
026700           EVALUATE TRUE
026800               WHEN LNK-SCORE-OVERDUE-SW EQUAL 'Y'
026900                   ADD 80 TO LNK-SCORE-PRIORITY-SCORE
027000               WHEN LNK-SCORE-DUE-DAYS-AWAY NOT GREATER 3
027100                   ADD 60 TO LNK-SCORE-PRIORITY-SCORE
027200               WHEN LNK-SCORE-DUE-DAYS-AWAY NOT GREATER 7
027300                   ADD 40 TO LNK-SCORE-PRIORITY-SCORE
027400               WHEN LNK-SCORE-DUE-DAYS-AWAY NOT GREATER 14
027500                   ADD 20 TO LNK-SCORE-PRIORITY-SCORE
027600           END-EVALUATE.
027700
027800           MOVE 'N' TO WRK-FOUND-SW.
027900           MOVE 1 TO WRK-TABLE-IX.
028000           PERFORM 0320-SCAN-PRI-SCORE-TYPE
028100                   UNTIL WRK-TABLE-IX GREATER 6
028200                            OR BRACKET-WAS-FOUND.
028300
028400           IF LNK-SCORE-STATUS EQUAL 'IP'
028500               ADD 25 TO LNK-SCORE-PRIORITY-SCORE
028600           END-IF.
028700
028800           IF LNK-SCORE-ASSIGNEE-ID EQUAL 0
028900               ADD 35 TO LNK-SCORE-PRIORITY-SCORE
029000           END-IF.
029100
029200           IF LNK-SCORE-PRIORITY-SCORE GREATER 100
029300               MOVE 100 TO LNK-SCORE-PRIORITY-SCORE
029400           END-IF.
029500       0300-PRIORITY-SCORE-EXIT.  EXIT.
029600      *-----------------------------------------------------------------
029700       0310-SCAN-PRI-SCORE-BASE                    SECTION.
029800      *-----------------------------------------------------------------
029900           IF LNK-SCORE-PRIORITY EQUAL WRK-PB-CODE-5(WRK-TABLE-IX)
030000               ADD WRK-PB-POINTS(WRK-TABLE-IX)
030100                                TO LNK-SCORE-PRIORITY-SCORE
030200               MOVE 'Y' TO WRK-FOUND-SW
030300           END-IF.
030400           ADD 1 TO WRK-TABLE-IX.
030500       0310-SCAN-PRI-SCORE-BASE-EXIT.  EXIT.
030600      *-----------------------------------------------------------------
030700       0320-SCAN-PRI-SCORE-TYPE                    SECTION.
030800      *-----------------------------------------------------------------
030900           IF LNK-SCORE-TASK-TYPE EQUAL WRK-PT-CODE-6(WRK-TABLE-IX)
031000               ADD WRK-PT-POINTS(WRK-TABLE-IX)
031100                                TO LNK-SCORE-PRIORITY-SCORE
031200               MOVE 'Y' TO WRK-FOUND-SW
031300           END-IF.
031400           ADD 1 TO WRK-TABLE-IX.
031500       0320-SCAN-PRI-SCORE-TYPE-EXIT.  EXIT.
031600      *-----------------------------------------------------------------
031700       0400-SUGGESTED-DEADLINE                     SECTION.
031800      *    THE BASELINE BY HOURS IS KEPT AS A FALLBACK FOR THE RARE
031900      *    CASE A PRIORITY CODE FAILS EVERY TABLE LOOKUP; IN PRACTICE
032000      *    THE PRIORITY OVERRIDE BELOW ALWAYS APPLIES, AS EVERY TASK
032100      *    CARRIES A PRIORITY.
032200      *-----------------------------------------------------------------
032300           IF LNK-SCORE-EST-HOURS GREATER 0
032400               COMPUTE WRK-DEADLINE-BASE-DAYS = LNK-SCORE-EST-HOURS / 8
032500               IF LNK-SCORE-EST-HOURS GREATER
032600                            (WRK-DEADLINE-BASE-DAYS * 8)
032700                   ADD 1 TO WRK-DEADLINE-BASE-DAYS
032800               END-IF
032900           ELSE
033000               MOVE 7 TO WRK-DEADLINE-BASE-DAYS
033100           END-IF.
033200
033300           MOVE WRK-DEADLINE-BASE-DAYS TO LNK-SCORE-DEADLINE-DAYS.
033400
033500           EVALUATE LNK-SCORE-PRIORITY
033600               WHEN 'CR'
033700               WHEN 'UR'
033800                   MOVE 1 TO LNK-SCORE-DEADLINE-DAYS
033900               WHEN 'HI'
034000                   MOVE 3 TO LNK-SCORE-DEADLINE-DAYS
034100               WHEN 'MD'
034200                   MOVE 7 TO LNK-SCORE-DEADLINE-DAYS
034300               WHEN 'LO'
034400                   MOVE 14 TO LNK-SCORE-DEADLINE-DAYS
034500           END-EVALUATE.
034600
034700           IF LNK-SCORE-TEAM-SIZE GREATER 5
034800               SUBTRACT 2 FROM LNK-SCORE-DEADLINE-DAYS
034900           ELSE
035000               IF LNK-SCORE-TEAM-SIZE LESS 3
035100                   ADD 3 TO LNK-SCORE-DEADLINE-DAYS
035200               END-IF
035300           END-IF.
035400       0400-SUGGESTED-DEADLINE-EXIT.  EXIT.
035500      *-----------------------------------------------------------------
035600      *    ASSIGNEE FIT - HOW WELL ONE CANDIDATE USER SUITS ONE TASK.
035700      *    LNK-SCORE-SIMILAR-DONE AND THE EST/ACT SUM AND COUNT ARE
035800      *    SUPPLIED BY THE CALLER FROM ITS OWN PER-USER, PER-TYPE
035900      *    ACCUMULATOR - NO HISTORY FILE IS READ HERE (PPS-0120)
036000      *-----------------------------------------------------------------
036100       0500-ASSIGNEE-FIT                           SECTION.
036200      *-----------------------------------------------------------------
036300           IF LNK-SCORE-FIT-ESTACT-CNT GREATER 0
036400               COMPUTE WRK-FIT-AVG-RATIO ROUNDED =
036500                   LNK-SCORE-FIT-ESTACT-SUM / LNK-SCORE-FIT-ESTACT-CNT
036600           ELSE
036700               MOVE 1.0 TO WRK-FIT-AVG-RATIO
036800           END-IF.
036900
037000           COMPUTE LNK-SCORE-ASSIGNEE-FIT-SCORE ROUNDED =
037100               (LNK-SCORE-SIMILAR-DONE * 10)
037200               + ((10 - LNK-SCORE-FIT-ACTIVE-TASKS) * 5)
037300               + (WRK-FIT-AVG-RATIO * 20).
037400       0500-ASSIGNEE-FIT-EXIT.  EXIT.
037500      *-----------------------------------------------------------------
037600       0600-PROCESS-PROJECT                        SECTION.
037700      *-----------------------------------------------------------------
037800           MOVE 0 TO LNK-SCORE-DELAY-RISK-PCT.
037900           MOVE 0 TO LNK-SCORE-OVERLOAD-RISK-PCT.
038000           MOVE 50 TO LNK-SCORE-ESTIM-RISK-PCT.
038100
038200           IF LNK-SCORE-PROJ-TOTAL GREATER 0
038300               COMPUTE LNK-SCORE-DELAY-RISK-PCT ROUNDED =
038400                   (LNK-SCORE-PROJ-OVERDUE / LNK-SCORE-PROJ-TOTAL)
038500                       * 100
038600           END-IF.
038700
038800           IF LNK-SCORE-PROJ-TEAM-SIZE GREATER 0
038900               COMPUTE LNK-SCORE-OVERLOAD-RISK-PCT ROUNDED =
039000                   (LNK-SCORE-PROJ-OVERLOAD-USERS /
039100                    LNK-SCORE-PROJ-TEAM-SIZE) * 100
039200           END-IF.
039300
039400           IF LNK-SCORE-PROJ-COMPL-CNT GREATER 0
039500               COMPUTE LNK-SCORE-ESTIM-RISK-PCT ROUNDED =
039600                   (LNK-SCORE-PROJ-ESTACT-SUM /
039700                    LNK-SCORE-PROJ-COMPL-CNT) * 100
039800           END-IF.
039900       0600-PROCESS-PROJECT-EXIT.  EXIT.
