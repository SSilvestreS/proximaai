000100      *===============================================================
000200      *  COPYBOOK.....: PREDREC
000300      *  DESCRIPTION..: DELAY PREDICTION OUTPUT RECORD, ONE PER TASK
000400      *                 ON THE INPUT FILE.  WRITTEN BY PPSBATCH AFTER
000500      *                 CALLING THE PPSDLAY SCORING MODULE.
000600      *  RECORD LENGTH.: 060
000700      *  MAINTENANCE LOG
000800      *  DATE     INIT REQUEST   DESCRIPTION
000900      *  -------- ---- --------- ------------------------------------
001000      *  04/03/91 LKM  PPS-0040  ORIGINAL LAYOUT FOR PORTFOLIO BATCH
001100      *  08/30/04 DWC  PPS-0111  ADDED WEIGHTED-SCORE AND ALERT-FLAG
001200      *  05/06/05 DWC  PPS-0122  FILLER WAS X(34), RECORD RAN 61 BYTES -
001300      *                          TRIMMED TO X(33) TO FOOT TO 060
001400      *===============================================================
001500       01  REG-PREDICT.
001600           05  REG-PRD-TASK-ID        PIC 9(06).
001700           05  REG-PRD-DELAY-DAYS     PIC 9(02).
001800           05  REG-PRD-CONFIDENCE     PIC 9V9(04).
001900           05  REG-PRD-RISK-LEVEL     PIC X(08).
002000               88  PRD-RISK-LOW            VALUE 'LOW     '.
002100               88  PRD-RISK-MEDIUM         VALUE 'MEDIUM  '.
002200               88  PRD-RISK-HIGH           VALUE 'HIGH    '.
002300               88  PRD-RISK-CRITICAL       VALUE 'CRITICAL'.
002400           05  REG-PRD-WEIGHTED-SCORE PIC 9V9(04).
002500           05  REG-PRD-ALERT-FLAG     PIC X(01).
002600               88  PRD-ALERT-ON            VALUE 'Y'.
002700               88  PRD-ALERT-OFF           VALUE 'N'.
002800           05  REG-PRD-WEIGHTED-R REDEFINES REG-PRD-WEIGHTED-SCORE.
002900               10  REG-PRD-WGT-WHOLE  PIC 9.
003000               10  REG-PRD-WGT-DEC    PIC 9(04).
003100           05  FILLER                 PIC X(33).
