000100       IDENTIFICATION                            DIVISION.
000200       PROGRAM-ID.    PPSTEAM.
000300       AUTHOR.        T J PARKER.
000400       INSTALLATION.  ENTERPRISE SYSTEMS DIVISION.
000500       DATE-WRITTEN.  02/25/94.
000600       DATE-COMPILED.
000700       SECURITY.      NON-CONFIDENTIAL.
000800      *=================================================================
000900      *  PROGRAM     : PPSTEAM
001000      *  PROGRAMMER  : T J PARKER
001100      *  ANALYST     : I SANCHES
001200      *  INSTALLATION: ENTERPRISE SYSTEMS DIVISION
001300      *  WRITTEN     : 02/25/1994
001400      *-----------------------------------------------------------------
001500      *  PURPOSE.....: ROLLS UP THE TASK COUNTERS AND TASK-SENTIMENT
001600      *                TOTAL ACCUMULATED OVER A PROJECT-ID BREAK INTO
001700      *                THE PROJECT'S TEAM MOOD, STRESS LEVEL, BURNOUT
001800      *                RISK, ALERT STATUS, SATISFACTION, MOTIVATION,
001900      *                PROGRESS PERCENT AND COMPLETION RATE.
002000      *-----------------------------------------------------------------
002100      *  CALLED BY...: PPSBATCH AT EACH PROJECT-ID CONTROL BREAK
002200      *=================================================================
002300      *                       MAINTENANCE LOG
002400      *-----------------------------------------------------------------
002500      *  DATE     INIT REQUEST   DESCRIPTION
002600      *  -------- ---- --------- ------------------------------------
002700      *  02/25/94 TJP  PPS-0052  ORIGINAL DELIVERY - MOOD AND STRESS
002800      *                          ONLY, CALLED FROM THE OLD SUMMARY JOB
002900      *  06/02/95 TJP  PPS-0061  ADDED BURNOUT RISK AND ALERT SEVERITY
003000      *  09/19/96 TJP  PPS-0068  ADDED CONFIDENCE LEVEL
003100      *  11/02/98 TJP  PPS-0083  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
003200      *  07/09/00 TJP  PPS-0093  ADDED SATISFACTION AND MOTIVATION FOR
003300      *                          THE NEW SENTIMENT LISTING
003400      *  06/19/01 TJP  PPS-0098  FOLDED IN PROGRESS PERCENT AND
003500      *                          COMPLETION RATE SO THE SUMMARY REPORT
003600      *                          DOES NOT NEED A SEPARATE CALL
003700      *  08/30/04 DWC  PPS-0113  STANDARDIZED RETURN CODE ON BAD INPUT
003800      *=================================================================
003900       ENVIRONMENT                               DIVISION.
004000      *-----------------------------------------------------------------
004100       CONFIGURATION                             SECTION.
004200      *-----------------------------------------------------------------
004300       SPECIAL-NAMES.
004400           C01 IS TOP-OF-FORM.
004500      *=================================================================
004600       DATA                                      DIVISION.
004700      *-----------------------------------------------------------------
004800       WORKING-STORAGE                           SECTION.
004900      *-----------------------------------------------------------------
005000      *    ==== SPLIT VIEW OF THE SENTIMENT SCORE (EDIT WORK) ====
005100      *-----------------------------------------------------------------
005200       01  WRK-SENTIMENT-SPLIT            PIC S9V9(04) COMP-3.
005300       01  WRK-SENTIMENT-SPLIT-R REDEFINES WRK-SENTIMENT-SPLIT.
005400           05  WRK-SS-SIGN                PIC S9.
005500           05  WRK-SS-DECIMAL             PIC 9(04).
005600      *-----------------------------------------------------------------
005700      *    ==== SPLIT VIEW OF THE PROGRESS PERCENT (EDIT WORK) ====
005800      *-----------------------------------------------------------------
005900       01  WRK-PROGRESS-SPLIT             PIC 9(03)V99 COMP-3.
006000       01  WRK-PROGRESS-SPLIT-R REDEFINES WRK-PROGRESS-SPLIT.
006100           05  WRK-PS-WHOLE               PIC 9(03).
006200           05  WRK-PS-DECIMAL             PIC 9(02).
006300      *-----------------------------------------------------------------
006400      *    ==== GENERAL WORK FIELDS ====
006500      *-----------------------------------------------------------------
006600       77  WRK-STRESS-RATIO                PIC S9V9(04) COMP-3 VALUE 0.
006700       01  WRK-BURNOUT-RATIO                PIC S9V9(04) COMP-3 VALUE 0.
006800       01  WRK-BURNOUT-RATIO-R REDEFINES WRK-BURNOUT-RATIO.
006900           05  WRK-BR-SIGN                PIC S9.
007000           05  WRK-BR-DECIMAL             PIC 9(04).
007100       77  WRK-COMPLETION-EDIT              PIC 9(03)V99 COMP-3 VALUE 0.
007200      *-----------------------------------------------------------------
007300       LINKAGE                                   SECTION.
007400      *-----------------------------------------------------------------
007500       01  LNK-TEAM-AREA.
007600           05  LNK-TEAM-RETURN-CODE        PIC 9(02) COMP.
007700           05  LNK-TEAM-PROJECT-ID         PIC X(06).
007800           05  LNK-TEAM-TOTAL-TASKS        PIC 9(04) COMP.
007900           05  LNK-TEAM-DONE-TASKS         PIC 9(04) COMP.
008000           05  LNK-TEAM-OVERDUE-TASKS      PIC 9(04) COMP.
008100           05  LNK-TEAM-HIPRI-TASKS        PIC 9(04) COMP.
008200           05  LNK-TEAM-DEPEND-TASKS       PIC 9(04) COMP.
008300           05  LNK-TEAM-INPROG-TASKS       PIC 9(04) COMP.
008400           05  LNK-TEAM-PENDING-TASKS      PIC 9(04) COMP.
008500           05  LNK-TEAM-SENTIMENT-SUM      PIC S9(04)V9(04).
008600           05  LNK-TEAM-SENTIMENT-SCORE    PIC S9V9(04).
008700           05  LNK-TEAM-MOOD               PIC X(09).
008800           05  LNK-TEAM-STRESS-LEVEL       PIC X(08).
008900           05  LNK-TEAM-BURNOUT-RISK       PIC X(06).
009000           05  LNK-TEAM-CONFID-LEVEL       PIC X(06).
009100           05  LNK-TEAM-SATISFACTION       PIC S9V9(04).
009200           05  LNK-TEAM-MOTIVATION         PIC S9V9(04).
009300           05  LNK-TEAM-ALERT-FLAG         PIC X(01).
009400           05  LNK-TEAM-ALERT-SEVERITY     PIC X(08).
009500           05  LNK-TEAM-PROGRESS-PCT       PIC 9(03)V99.
009600           05  LNK-TEAM-COMPLETION-RATE    PIC S9V9(04).
009700           05  FILLER                      PIC X(04).
009800      *=================================================================
009900       PROCEDURE                                 DIVISION
010000                                                  USING LNK-TEAM-AREA.
010100      *-----------------------------------------------------------------
010200       0100-MAIN-LINE                            SECTION.
010300      *-----------------------------------------------------------------
010400           MOVE 0 TO LNK-TEAM-RETURN-CODE.
010500
010600           PERFORM 0200-SENTIMENT-SCORE THRU
010700                   0400-STRESS-AND-BURNOUT-EXIT.
010800           PERFORM 0500-CONFIDENCE-LEVEL THRU
010900                   0800-PROGRESS-METRICS-EXIT.
011000
011100           GOBACK.
011200      *-----------------------------------------------------------------
011300       0200-SENTIMENT-SCORE                       SECTION.
011400      *-----------------------------------------------------------------
011500           IF LNK-TEAM-TOTAL-TASKS EQUAL 0
011600               MOVE 0 TO LNK-TEAM-SENTIMENT-SCORE
011700           ELSE
011800               COMPUTE LNK-TEAM-SENTIMENT-SCORE ROUNDED =
011900                   LNK-TEAM-SENTIMENT-SUM / LNK-TEAM-TOTAL-TASKS
012000           END-IF.
012100
012200           MOVE LNK-TEAM-SENTIMENT-SCORE TO WRK-SENTIMENT-SPLIT.
012300       0200-SENTIMENT-SCORE-EXIT.  EXIT.
012400      *-----------------------------------------------------------------
012500       0300-TEAM-MOOD                              SECTION.
012600      *-----------------------------------------------------------------
012700           EVALUATE TRUE
012800               WHEN LNK-TEAM-SENTIMENT-SCORE NOT LESS 0.6
012900                   MOVE 'EXCELLENT' TO LNK-TEAM-MOOD
013000               WHEN LNK-TEAM-SENTIMENT-SCORE NOT LESS 0.3
013100                   MOVE 'GOOD     ' TO LNK-TEAM-MOOD
013200               WHEN LNK-TEAM-SENTIMENT-SCORE NOT LESS 0
013300                   MOVE 'NEUTRAL  ' TO LNK-TEAM-MOOD
013400               WHEN LNK-TEAM-SENTIMENT-SCORE NOT LESS -0.3
013500                   MOVE 'CONCERNED' TO LNK-TEAM-MOOD
013600               WHEN OTHER
013700                   MOVE 'STRESSED ' TO LNK-TEAM-MOOD
013800           END-EVALUATE.
013900       0300-TEAM-MOOD-EXIT.  EXIT.
014000      *-----------------------------------------------------------------
014100       0400-STRESS-AND-BURNOUT                     SECTION.
014200      *-----------------------------------------------------------------
014300           MOVE 0 TO WRK-STRESS-RATIO WRK-BURNOUT-RATIO.
014400
014500           IF LNK-TEAM-TOTAL-TASKS GREATER 0
014600               COMPUTE WRK-STRESS-RATIO ROUNDED =
014700                   (LNK-TEAM-OVERDUE-TASKS + LNK-TEAM-HIPRI-TASKS) /
014800                   LNK-TEAM-TOTAL-TASKS
014900               COMPUTE WRK-BURNOUT-RATIO ROUNDED =
015000                   ((2 * LNK-TEAM-OVERDUE-TASKS) +
015100                    LNK-TEAM-HIPRI-TASKS) / LNK-TEAM-TOTAL-TASKS
015200           END-IF.
015300
015400           EVALUATE TRUE
015500               WHEN WRK-STRESS-RATIO NOT LESS 0.5
015600                   MOVE 'HIGH    ' TO LNK-TEAM-STRESS-LEVEL
015700               WHEN WRK-STRESS-RATIO NOT LESS 0.2
015800                   MOVE 'MODERATE' TO LNK-TEAM-STRESS-LEVEL
015900               WHEN OTHER
016000                   MOVE 'LOW     ' TO LNK-TEAM-STRESS-LEVEL
016100           END-EVALUATE.
016200
016300           EVALUATE TRUE
016400               WHEN WRK-BURNOUT-RATIO NOT LESS 0.6
016500                   MOVE 'HIGH  ' TO LNK-TEAM-BURNOUT-RISK
016600               WHEN WRK-BURNOUT-RATIO NOT LESS 0.3
016700                   MOVE 'MEDIUM' TO LNK-TEAM-BURNOUT-RISK
016800               WHEN OTHER
016900                   MOVE 'LOW   ' TO LNK-TEAM-BURNOUT-RISK
017000           END-EVALUATE.
017100
017200           IF LNK-TEAM-BURNOUT-RISK EQUAL 'HIGH  '
017300               DISPLAY 'PPS-0061 BURNOUT RATIO ' WRK-BR-SIGN
017400                       WRK-BR-DECIMAL ' PROJECT ' LNK-TEAM-PROJECT-ID
017500           END-IF.
017600       0400-STRESS-AND-BURNOUT-EXIT.  EXIT.
017700      *-----------------------------------------------------------------
017800       0500-CONFIDENCE-LEVEL                       SECTION.
017900      *-----------------------------------------------------------------
018000           EVALUATE TRUE
018100               WHEN LNK-TEAM-TOTAL-TASKS NOT LESS 20
018200                   MOVE 'HIGH  ' TO LNK-TEAM-CONFID-LEVEL
018300               WHEN LNK-TEAM-TOTAL-TASKS NOT LESS 10
018400                   MOVE 'MEDIUM' TO LNK-TEAM-CONFID-LEVEL
018500               WHEN OTHER
018600                   MOVE 'LOW   ' TO LNK-TEAM-CONFID-LEVEL
018700           END-EVALUATE.
018800       0500-CONFIDENCE-LEVEL-EXIT.  EXIT.
018900      *-----------------------------------------------------------------
019000       0600-ALERT-STATUS                           SECTION.
019100      *-----------------------------------------------------------------
019200           IF LNK-TEAM-SENTIMENT-SCORE LESS -0.5
019300                OR LNK-TEAM-STRESS-LEVEL EQUAL 'HIGH    '
019400                OR LNK-TEAM-BURNOUT-RISK EQUAL 'HIGH  '
019500               MOVE 'Y' TO LNK-TEAM-ALERT-FLAG
019600           ELSE
019700               MOVE 'N' TO LNK-TEAM-ALERT-FLAG
019800           END-IF.
019900
020000           EVALUATE TRUE
020100               WHEN LNK-TEAM-BURNOUT-RISK EQUAL 'HIGH  '
020200               WHEN LNK-TEAM-SENTIMENT-SCORE LESS -0.8
020300                   MOVE 'CRITICAL' TO LNK-TEAM-ALERT-SEVERITY
020400               WHEN LNK-TEAM-STRESS-LEVEL EQUAL 'HIGH    '
020500               WHEN LNK-TEAM-SENTIMENT-SCORE LESS -0.5
020600                   MOVE 'WARNING ' TO LNK-TEAM-ALERT-SEVERITY
020700               WHEN OTHER
020800                   MOVE 'INFO    ' TO LNK-TEAM-ALERT-SEVERITY
020900           END-EVALUATE.
021000       0600-ALERT-STATUS-EXIT.  EXIT.
021100      *-----------------------------------------------------------------
021200       0700-SATISFACTION-MOTIVATION                SECTION.
021300      *-----------------------------------------------------------------
021400           IF LNK-TEAM-TOTAL-TASKS EQUAL 0
021500               MOVE 0 TO LNK-TEAM-SATISFACTION
021600               MOVE 0 TO LNK-TEAM-MOTIVATION
021700           ELSE
021800               COMPUTE LNK-TEAM-SATISFACTION ROUNDED =
021900                   LNK-TEAM-DONE-TASKS / LNK-TEAM-TOTAL-TASKS
022000               COMPUTE LNK-TEAM-MOTIVATION ROUNDED =
022100                   (LNK-TEAM-SENTIMENT-SCORE + 1) / 2
022200           END-IF.
022300       0700-SATISFACTION-MOTIVATION-EXIT.  EXIT.
022400      *-----------------------------------------------------------------
022500       0800-PROGRESS-METRICS                       SECTION.
022600      *-----------------------------------------------------------------
022700           IF LNK-TEAM-TOTAL-TASKS EQUAL 0
022800               MOVE 0 TO LNK-TEAM-PROGRESS-PCT
022900               MOVE 0 TO LNK-TEAM-COMPLETION-RATE
023000           ELSE
023100               COMPUTE WRK-COMPLETION-EDIT ROUNDED =
023200                   LNK-TEAM-DONE-TASKS / LNK-TEAM-TOTAL-TASKS
023300               COMPUTE LNK-TEAM-PROGRESS-PCT ROUNDED =
023400                   WRK-COMPLETION-EDIT * 100
023500               COMPUTE LNK-TEAM-COMPLETION-RATE ROUNDED =
023600                   LNK-TEAM-DONE-TASKS / LNK-TEAM-TOTAL-TASKS
023700           END-IF.
023800
023900           MOVE LNK-TEAM-PROGRESS-PCT TO WRK-PROGRESS-SPLIT.
024000       0800-PROGRESS-METRICS-EXIT.  EXIT.
