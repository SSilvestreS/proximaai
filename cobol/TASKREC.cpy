000100      *===============================================================
000200      *  COPYBOOK.....: TASKREC
000300      *  DESCRIPTION..: TASK MASTER RECORD - PROJECT PORTFOLIO BATCH
000400      *                 ONE ENTRY PER WORK ITEM ON A PROJECT.  FIXED
000500      *                 LENGTH 80 BYTE RECORD, SORTED BY PROJECT-ID
000600      *                 THEN TASK-ID ON THE INPUT FILE.
000700      *  RECORD LENGTH.: 080
000800      *  MAINTENANCE LOG
000900      *  DATE     INIT REQUEST   DESCRIPTION
001000      *  -------- ---- --------- ------------------------------------
001100      *  03/11/86 RGH  PPS-0001  ORIGINAL LAYOUT FOR PORTFOLIO BATCH
001200      *  09/22/88 RGH  PPS-0014  ADDED STORY-POINTS FOR AGILE PILOT
001300      *  04/03/91 LKM  PPS-0037  ADDED HAS-DEPENDENCIES SWITCH
001400      *  01/14/94 LKM  PPS-0052  ADDED DESC-WORDS FOR TEXT SCORING
001500      *  11/02/98 TJP  PPS-0081  Y2K - DUE-DATE CONFIRMED CCYYMMDD
001600      *  06/19/01 TJP  PPS-0096  ADDED 88-LEVELS FOR STATUS/PRIORITY
001700      *  08/30/04 DWC  PPS-0110  ADDED ALTERNATE KEY AND DATE VIEWS
001800      *===============================================================
001900       01  REG-TASK.
002000      *-----------------------------------------------------------
002100      *    UNIQUE TASK NUMBER, ASSIGNED BY THE TASK INTAKE SYSTEM
002200      *-----------------------------------------------------------
002300           05  REG-TASK-ID            PIC 9(06).
002400      *-----------------------------------------------------------
002500      *    OWNING PROJECT NUMBER
002600      *-----------------------------------------------------------
002700           05  REG-PROJECT-ID         PIC 9(04).
002800      *-----------------------------------------------------------
002900      *    USER NUMBER OF THE ASSIGNED TEAM MEMBER.
003000      *    0000 MEANS THE TASK IS NOT YET ASSIGNED.
003100      *-----------------------------------------------------------
003200           05  REG-ASSIGNEE-ID        PIC 9(04).
003300      *-----------------------------------------------------------
003400      *    TASK STATUS CODE
003500      *-----------------------------------------------------------
003600           05  REG-STATUS             PIC X(02).
003700               88  STATUS-TODO             VALUE 'TD'.
003800               88  STATUS-IN-PROGRESS      VALUE 'IP'.
003900               88  STATUS-IN-REVIEW        VALUE 'IR'.
004000               88  STATUS-TESTING          VALUE 'TS'.
004100               88  STATUS-DONE             VALUE 'DN'.
004200               88  STATUS-CANCELLED        VALUE 'CN'.
004300      *-----------------------------------------------------------
004400      *    TASK PRIORITY CODE
004500      *-----------------------------------------------------------
004600           05  REG-PRIORITY           PIC X(02).
004700               88  PRIORITY-LOW            VALUE 'LO'.
004800               88  PRIORITY-MEDIUM         VALUE 'MD'.
004900               88  PRIORITY-HIGH           VALUE 'HI'.
005000               88  PRIORITY-CRITICAL       VALUE 'CR'.
005100               88  PRIORITY-URGENT         VALUE 'UR'.
005200      *-----------------------------------------------------------
005300      *    TASK TYPE CODE
005400      *-----------------------------------------------------------
005500           05  REG-TYPE               PIC X(02).
005600               88  TYPE-TASK               VALUE 'TK'.
005700               88  TYPE-BUG                VALUE 'BG'.
005800               88  TYPE-FEATURE            VALUE 'FT'.
005900               88  TYPE-STORY              VALUE 'ST'.
006000               88  TYPE-EPIC               VALUE 'EP'.
006100               88  TYPE-SUBTASK            VALUE 'SB'.
006200      *-----------------------------------------------------------
006300      *    ESTIMATED HOURS, ZERO = NOT ESTIMATED YET
006400      *-----------------------------------------------------------
006500           05  REG-EST-HOURS          PIC 9(03).
006600      *-----------------------------------------------------------
006700      *    ACTUAL HOURS LOGGED, ZERO = NOT LOGGED YET
006800      *-----------------------------------------------------------
006900           05  REG-ACT-HOURS          PIC 9(03).
007000      *-----------------------------------------------------------
007100      *    STORY POINTS, ZERO = NOT POINTED
007200      *-----------------------------------------------------------
007300           05  REG-STORY-POINTS       PIC 9(02).
007400      *-----------------------------------------------------------
007500      *    DUE DATE CCYYMMDD, ZERO = NO DUE DATE SET
007600      *-----------------------------------------------------------
007700           05  REG-DUE-DATE           PIC 9(08).
007800      *-----------------------------------------------------------
007900      *    ALTERNATE VIEW OF THE DUE DATE BROKEN INTO ITS CENTURY,
008000      *    YEAR, MONTH AND DAY PIECES FOR THE DEADLINE ROUTINES.
008100      *-----------------------------------------------------------
008200           05  REG-DUE-DATE-R  REDEFINES  REG-DUE-DATE.
008300               10  REG-DUE-CCYY       PIC 9(04).
008400               10  REG-DUE-MM         PIC 9(02).
008500               10  REG-DUE-DD         PIC 9(02).
008600      *-----------------------------------------------------------
008700      *    Y/N SWITCH - TASK HAS ONE OR MORE DEPENDENCY LINKS
008800      *-----------------------------------------------------------
008900           05  REG-HAS-DEPENDENCIES   PIC X(01).
009000               88  HAS-DEPENDENCIES-YES    VALUE 'Y'.
009100               88  HAS-DEPENDENCIES-NO     VALUE 'N'.
009200      *-----------------------------------------------------------
009300      *    WORD COUNT OF THE FREE-TEXT TASK DESCRIPTION, USED BY
009400      *    THE DURATION ESTIMATOR AND THE KEYWORD SCORING ROUTINE
009500      *-----------------------------------------------------------
009600           05  REG-DESC-WORDS         PIC 9(03).
009700      *-----------------------------------------------------------
009800      *    TASK TITLE, PRINTED ON THE PORTFOLIO SUMMARY REPORT AND
009900      *    SCANNED BY THE KEYWORD SENTIMENT ROUTINE
010000      *-----------------------------------------------------------
010100           05  REG-TASK-NAME          PIC X(20).
010200      *-----------------------------------------------------------
010300      *    ALTERNATE VIEW OF THE TASK TITLE SPLIT INTO TWO HALVES
010400      *    FOR THE NARROW COLUMNS OF THE OLD GREEN-BAR LISTING
010500      *-----------------------------------------------------------
010600           05  REG-TASK-NAME-R REDEFINES REG-TASK-NAME.
010700               10  REG-TASK-NAME-1    PIC X(10).
010800               10  REG-TASK-NAME-2    PIC X(10).
010900      *-----------------------------------------------------------
011000      *    RESERVED FOR FUTURE USE
011100      *-----------------------------------------------------------
011200           05  FILLER                 PIC X(20).
