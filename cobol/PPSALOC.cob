000100       IDENTIFICATION                            DIVISION.
000200       PROGRAM-ID.    PPSALOC.
000300       AUTHOR.        R G HASTINGS.
000400       INSTALLATION.  ENTERPRISE SYSTEMS DIVISION.
000500       DATE-WRITTEN.  04/17/86.
000600       DATE-COMPILED.
000700       SECURITY.      NON-CONFIDENTIAL.
000800      *=================================================================
000900      *  PROGRAM     : PPSALOC
001000      *  PROGRAMMER  : R G HASTINGS
001100      *  ANALYST     : I SANCHES
001200      *  INSTALLATION: ENTERPRISE SYSTEMS DIVISION
001300      *  WRITTEN     : 04/17/1986
001400      *-----------------------------------------------------------------
001500      *  PURPOSE.....: SCORES ONE CANDIDATE USER AGAINST ONE TASK FOR
001600      *                THE ALLOCATION-RECOMMENDATION LISTING - SKILL
001700      *                MATCH, AVAILABILITY, WORKLOAD AND EXPERIENCE
001800      *                SCORES, THEIR WEIGHTED COMPOSITE, THE SKILL
001900      *                MATCH PERCENTAGE AND A CONFIDENCE LEVEL.
002000      *-----------------------------------------------------------------
002100      *  CALLED BY...: PPSBATCH
002200      *=================================================================
002300      *                       MAINTENANCE LOG
002400      *-----------------------------------------------------------------
002500      *  DATE     INIT REQUEST   DESCRIPTION
002600      *  -------- ---- --------- ------------------------------------
002700      *  04/17/86 RGH  PPS-0004  ORIGINAL DELIVERY
002800      *  09/14/87 RGH  PPS-0010  ADDED WORKLOAD AND EXPERIENCE SCORES
002900      *  05/02/89 RGH  PPS-0016  ADDED CONFIDENCE LEVEL OUTPUT
003000      *  11/30/90 LKM  PPS-0023  TASK TYPE BONUS MOVED TO TABLE LOOKUP
003100      *  04/03/91 LKM  PPS-0038  AVAILABILITY NOW READS WORKLOAD-PCT
003200      *                          FROM THE USER MASTER INSTEAD OF A
003300      *                          HOUSE CONSTANT
003400      *  11/02/98 TJP  PPS-0083  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
003500      *  07/09/00 TJP  PPS-0092  EXPERIENCE SCORE CAP CORRECTED TO 1.0
003600      *  08/30/04 DWC  PPS-0113  STANDARDIZED RETURN CODE ON BAD INPUT
003700      *=================================================================
003800       ENVIRONMENT                               DIVISION.
003900      *-----------------------------------------------------------------
004000       CONFIGURATION                             SECTION.
004100      *-----------------------------------------------------------------
004200       SPECIAL-NAMES.
004300           C01 IS TOP-OF-FORM.
004400      *=================================================================
004500       DATA                                      DIVISION.
004600      *-----------------------------------------------------------------
004700       WORKING-STORAGE                           SECTION.
004800      *-----------------------------------------------------------------
004900      *    ==== EXPERIENCE-YEARS BRACKET TABLE (SKILL FEATURE) ====
005000      *-----------------------------------------------------------------
005100       01  WRK-SKILL-YEAR-BRACKETS.
005200           05  FILLER       PIC 9(02)      VALUE 05.
005300           05  FILLER       PIC S9V9(04)   VALUE +0.4000.
005400           05  FILLER       PIC 9(02)      VALUE 03.
005500           05  FILLER       PIC S9V9(04)   VALUE +0.3000.
005600           05  FILLER       PIC 9(02)      VALUE 01.
005700           05  FILLER       PIC S9V9(04)   VALUE +0.2000.
005800       01  WRK-SKILL-YEAR-BRACKETS-R REDEFINES WRK-SKILL-YEAR-BRACKETS
005900                                          OCCURS 3 TIMES.
006000           05  WRK-SY-MIN-YEARS          PIC 9(02).
006100           05  WRK-SY-SCORE              PIC S9V9(04).
006200      *-----------------------------------------------------------------
006300      *    ==== EXPERIENCE-YEARS BRACKET TABLE (EXPERIENCE FEATURE) ====
006400      *-----------------------------------------------------------------
006500       01  WRK-EXPER-YEAR-BRACKETS.
006600           05  FILLER       PIC 9(02)      VALUE 08.
006700           05  FILLER       PIC S9V9(04)   VALUE +0.4000.
006800           05  FILLER       PIC 9(02)      VALUE 05.
006900           05  FILLER       PIC S9V9(04)   VALUE +0.3000.
007000           05  FILLER       PIC 9(02)      VALUE 02.
007100           05  FILLER       PIC S9V9(04)   VALUE +0.2000.
007200       01  WRK-EXPER-YEAR-BRACKETS-R REDEFINES WRK-EXPER-YEAR-BRACKETS
007300                                          OCCURS 3 TIMES.
007400           05  WRK-EY-MIN-YEARS          PIC 9(02).
007500           05  WRK-EY-SCORE              PIC S9V9(04).
007600      *-----------------------------------------------------------------
007700      *    ==== TASK TYPE BONUS TABLE (SKILL FEATURE) ====
007800      *-----------------------------------------------------------------
007900       01  WRK-TYPE-BONUS.
008000           05  FILLER       PIC X(02)      VALUE 'TK'.
008100           05  FILLER       PIC S9V9(04)   VALUE +0.3000.
008200           05  FILLER       PIC X(02)      VALUE 'BG'.
008300           05  FILLER       PIC S9V9(04)   VALUE +0.2000.
008400           05  FILLER       PIC X(02)      VALUE 'FT'.
008500           05  FILLER       PIC S9V9(04)   VALUE +0.2500.
008600           05  FILLER       PIC X(02)      VALUE 'ST'.
008700           05  FILLER       PIC S9V9(04)   VALUE +0.1500.
008800       01  WRK-TYPE-BONUS-R REDEFINES WRK-TYPE-BONUS
008900                                          OCCURS 4 TIMES.
009000           05  WRK-TB-CODE               PIC X(02).
009100           05  WRK-TB-SCORE              PIC S9V9(04).
009200      *-----------------------------------------------------------------
009300      *    ==== SPLIT VIEW OF THE COMPOSITE SCORE (EDIT WORK) ====
009400      *-----------------------------------------------------------------
009500       01  WRK-COMPOSITE-SPLIT           PIC S9V9(04) COMP-3.
009600       01  WRK-COMPOSITE-SPLIT-R REDEFINES WRK-COMPOSITE-SPLIT.
009700           05  WRK-CS-SIGN               PIC S9.
009800           05  WRK-CS-DECIMAL            PIC 9(04).
009900      *-----------------------------------------------------------------
010000      *    ==== GENERAL WORK FIELDS ====
010100      *-----------------------------------------------------------------
010200       77  WRK-TABLE-IX                  PIC 9(02) COMP.
010300       01  WRK-SKILL-YEAR-SCORE          PIC S9V9(04) COMP-3 VALUE 0.
010400       01  WRK-SKILL-TYPE-SCORE          PIC S9V9(04) COMP-3 VALUE 0.
010500       77  WRK-FOUND-SW                  PIC X(01)   VALUE 'N'.
010600           88  BRACKET-WAS-FOUND             VALUE 'Y'.
010700      *-----------------------------------------------------------------
010800       LINKAGE                                   SECTION.
010900      *-----------------------------------------------------------------
011000       01  LNK-ALOC-AREA.
011100           05  LNK-ALOC-RETURN-CODE      PIC 9(02) COMP.
011200           05  LNK-ALOC-TASK-ID          PIC X(06).
011300           05  LNK-ALOC-TASK-TYPE        PIC X(02).
011400           05  LNK-ALOC-USER-ID          PIC 9(04).
011500           05  LNK-ALOC-USER-EXPER-YEARS PIC 9(02).
011600           05  LNK-ALOC-USER-WORKLOAD    PIC 9V99.
011700           05  LNK-ALOC-SKILL-SCORE      PIC S9V9(04).
011800           05  LNK-ALOC-AVAIL-SCORE      PIC S9V9(04).
011900           05  LNK-ALOC-WORKLOAD-SCORE   PIC S9V9(04).
012000           05  LNK-ALOC-EXPER-SCORE      PIC S9V9(04).
012100           05  LNK-ALOC-COMPOSITE-SCORE  PIC S9V9(04).
012200           05  LNK-ALOC-SKILL-PCT        PIC 9(03)V99.
012300           05  LNK-ALOC-CONFID-LEVEL     PIC X(08).
012400           05  LNK-ALOC-BEST-FLAG        PIC X(01).
012500      *=================================================================
012600       PROCEDURE                                 DIVISION
012700                                                  USING LNK-ALOC-AREA.
012800      *-----------------------------------------------------------------
012900       0100-MAIN-LINE                            SECTION.
013000      *-----------------------------------------------------------------
013100           MOVE 0 TO LNK-ALOC-RETURN-CODE.
013200
013300           PERFORM 0200-SCORE-SKILL-MATCH.
013400           PERFORM 0300-SCORE-AVAILABILITY THRU
013500                   0400-SCORE-WORKLOAD-EXIT.
013600           PERFORM 0500-SCORE-EXPERIENCE.
013700           PERFORM 0600-SCORE-COMPOSITE THRU
013800                   0700-SCORE-CONFIDENCE-EXIT.
013900
014000           GOBACK.
014100      *-----------------------------------------------------------------
014200       0200-SCORE-SKILL-MATCH                     SECTION.
014300      *-----------------------------------------------------------------
014400           MOVE 0 TO WRK-SKILL-YEAR-SCORE.
014500           MOVE 'N' TO WRK-FOUND-SW.
014600           MOVE 1 TO WRK-TABLE-IX.
014700           PERFORM 0210-SCAN-SKILL-YEAR-TABLE
014800                   UNTIL WRK-TABLE-IX GREATER 3
014900                            OR BRACKET-WAS-FOUND.
015000
015100           MOVE 0 TO WRK-SKILL-TYPE-SCORE.
015200           MOVE 'N' TO WRK-FOUND-SW.
015300           MOVE 1 TO WRK-TABLE-IX.
015400           PERFORM 0220-SCAN-SKILL-TYPE-TABLE
015500                   UNTIL WRK-TABLE-IX GREATER 4
015600                            OR BRACKET-WAS-FOUND.
015700
015800           IF NOT BRACKET-WAS-FOUND
015900               MOVE 0.1 TO WRK-SKILL-TYPE-SCORE
016000           END-IF.
016100
016200           COMPUTE LNK-ALOC-SKILL-SCORE ROUNDED =
016300               WRK-SKILL-YEAR-SCORE + WRK-SKILL-TYPE-SCORE.
016400
016500           IF LNK-ALOC-SKILL-SCORE GREATER 1
016600               MOVE 1 TO LNK-ALOC-SKILL-SCORE
016700           END-IF.
016800
016900           COMPUTE LNK-ALOC-SKILL-PCT ROUNDED =
017000               LNK-ALOC-SKILL-SCORE * 100.
017100       0200-SCORE-SKILL-MATCH-EXIT.  EXIT.
017200      *-----------------------------------------------------------------
017300       0210-SCAN-SKILL-YEAR-TABLE                  SECTION.
017400      *-----------------------------------------------------------------
017500           IF LNK-ALOC-USER-EXPER-YEARS NOT LESS
017600                        WRK-SY-MIN-YEARS(WRK-TABLE-IX)
017700               MOVE WRK-SY-SCORE(WRK-TABLE-IX)
017800                                    TO WRK-SKILL-YEAR-SCORE
017900               MOVE 'Y' TO WRK-FOUND-SW
018000           END-IF.
018100           ADD 1 TO WRK-TABLE-IX.
018200       0210-SCAN-SKILL-YEAR-TABLE-EXIT.  EXIT.
018300      *-----------------------------------------------------------------
018400       0220-SCAN-SKILL-TYPE-TABLE                  SECTION.
018500      *-----------------------------------------------------------------
018600           IF LNK-ALOC-TASK-TYPE EQUAL WRK-TB-CODE(WRK-TABLE-IX)
018700               MOVE WRK-TB-SCORE(WRK-TABLE-IX)
018800                                    TO WRK-SKILL-TYPE-SCORE
018900               MOVE 'Y' TO WRK-FOUND-SW
019000           END-IF.
019100           ADD 1 TO WRK-TABLE-IX.
019200       0220-SCAN-SKILL-TYPE-TABLE-EXIT.  EXIT.
019300      *-----------------------------------------------------------------
019400       0300-SCORE-AVAILABILITY                    SECTION.
019500      *-----------------------------------------------------------------
019600           MOVE 0.8 TO LNK-ALOC-AVAIL-SCORE.
019700
019800           IF LNK-ALOC-USER-WORKLOAD GREATER 0.70
019900               SUBTRACT 0.2 FROM LNK-ALOC-AVAIL-SCORE
020000           ELSE
020100               IF LNK-ALOC-USER-WORKLOAD GREATER 0.50
020200                   SUBTRACT 0.1 FROM LNK-ALOC-AVAIL-SCORE
020300               END-IF
020400           END-IF.
020500
020600           IF LNK-ALOC-AVAIL-SCORE LESS 0
020700               MOVE 0 TO LNK-ALOC-AVAIL-SCORE
020800           END-IF.
020900       0300-SCORE-AVAILABILITY-EXIT.  EXIT.
021000      *-----------------------------------------------------------------
021100       0400-SCORE-WORKLOAD                        SECTION.
021200      *-----------------------------------------------------------------
021300           COMPUTE LNK-ALOC-WORKLOAD-SCORE ROUNDED =
021400               1 - LNK-ALOC-USER-WORKLOAD.
021500       0400-SCORE-WORKLOAD-EXIT.  EXIT.
021600      *-----------------------------------------------------------------
021700       0500-SCORE-EXPERIENCE                      SECTION.
021800      *-----------------------------------------------------------------
021900           MOVE 0.1 TO LNK-ALOC-EXPER-SCORE.
022000           MOVE 'N' TO WRK-FOUND-SW.
022100           MOVE 1 TO WRK-TABLE-IX.
022200           PERFORM 0510-SCAN-EXPER-YEAR-TABLE
022300                   UNTIL WRK-TABLE-IX GREATER 3
022400                            OR BRACKET-WAS-FOUND.
022500
022600           ADD 0.2 TO LNK-ALOC-EXPER-SCORE.
022700
022800           IF LNK-ALOC-EXPER-SCORE GREATER 1
022900               MOVE 1 TO LNK-ALOC-EXPER-SCORE
023000           END-IF.
023100       0500-SCORE-EXPERIENCE-EXIT.  EXIT.
023200      *-----------------------------------------------------------------
023300       0510-SCAN-EXPER-YEAR-TABLE                  SECTION.
023400      *-----------------------------------------------------------------
023500           IF LNK-ALOC-USER-EXPER-YEARS NOT LESS
023600                        WRK-EY-MIN-YEARS(WRK-TABLE-IX)
023700               MOVE WRK-EY-SCORE(WRK-TABLE-IX)
023800                                    TO LNK-ALOC-EXPER-SCORE
023900               MOVE 'Y' TO WRK-FOUND-SW
024000           END-IF.
024100           ADD 1 TO WRK-TABLE-IX.
024200       0510-SCAN-EXPER-YEAR-TABLE-EXIT.  EXIT.
024300      *-----------------------------------------------------------------
024400       0600-SCORE-COMPOSITE                       SECTION.
024500      *-----------------------------------------------------------------
024600           COMPUTE LNK-ALOC-COMPOSITE-SCORE ROUNDED =
024700               (0.35 * LNK-ALOC-SKILL-SCORE) +
024800               (0.25 * LNK-ALOC-AVAIL-SCORE) +
024900               (0.20 * LNK-ALOC-WORKLOAD-SCORE) +
025000               (0.20 * LNK-ALOC-EXPER-SCORE).
025100
025200           MOVE LNK-ALOC-COMPOSITE-SCORE TO WRK-COMPOSITE-SPLIT.
025300
025400           IF LNK-ALOC-COMPOSITE-SCORE GREATER 0.70
025500               MOVE 'Y' TO LNK-ALOC-BEST-FLAG
025600           ELSE
025700               MOVE 'N' TO LNK-ALOC-BEST-FLAG
025800           END-IF.
025900       0600-SCORE-COMPOSITE-EXIT.  EXIT.
026000      *-----------------------------------------------------------------
026100       0700-SCORE-CONFIDENCE                      SECTION.
026200      *-----------------------------------------------------------------
026300           EVALUATE TRUE
026400               WHEN LNK-ALOC-COMPOSITE-SCORE NOT LESS 0.8
026500                   MOVE 'HIGH    ' TO LNK-ALOC-CONFID-LEVEL
026600               WHEN LNK-ALOC-COMPOSITE-SCORE NOT LESS 0.6
026700                   MOVE 'MEDIUM  ' TO LNK-ALOC-CONFID-LEVEL
026800               WHEN OTHER
026900                   MOVE 'LOW     ' TO LNK-ALOC-CONFID-LEVEL
027000           END-EVALUATE.
027100       0700-SCORE-CONFIDENCE-EXIT.  EXIT.
